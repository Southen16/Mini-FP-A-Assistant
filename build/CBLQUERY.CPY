000100*************************************************************             
000200* CBLQUERY.CPY                                              *             
000300* ONE FREE-TEXT MANAGEMENT QUESTION PER RECORD - DRIVES THE *             
000400* FP&A BATCH REPORT WRITER.                                 *             
000500*************************************************************             
000600*                                                                         
000700* CHANGE LOG                                                              
000800*   05/01/96  AJL  ORIGINAL LAYOUT - ANALYST QUESTION QUEUE.              
000900*                                                                         
001000 01  QUERY-REC.                                                           
001100     05  QR-TEXT             PIC X(80).                                   
