000100*************************************************************             
000200* CBLFXTBL.CPY                                              *             
000300* FOREIGN EXCHANGE RATE RECORD - ONE PER MONTH PER CURRENCY *             
000400* NATIVE-AMOUNT TIMES FX-USD-RATE GIVES THE US DOLLAR VALUE *             
000500*************************************************************             
000600*                                                                         
000700* CHANGE LOG                                                              
000800*   06/12/95  AJL  ORIGINAL LAYOUT - TREASURY FX FEED.                    
000900*   09/09/98  RTK  Y2K REVIEW - FX-MONTH IS TEXT.  NO CHANGE.             
001000*   02/14/03  MQP  SIGN SEPARATE - MATCHES LEDGER FEED, FIN-1187.         
001100*                                                                         
001200 01  FX-REC.                                                              
001300     05  FX-MONTH            PIC X(07).                                   
001400     05  FX-CURRENCY         PIC X(03).                                   
001500     05  FX-USD-RATE         PIC S9(03)V9(06)                             
001600         SIGN IS TRAILING SEPARATE CHARACTER.                             
