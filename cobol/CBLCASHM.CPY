000100*************************************************************             
000200* CBLCASHM.CPY                                              *             
000300* MONTH-END CASH BALANCE RECORD - ONE PER ENTITY PER MONTH. *             
000400*************************************************************             
000500*                                                                         
000600* CHANGE LOG                                                              
000700*   03/03/95  AJL  ORIGINAL LAYOUT - TREASURY FEED.                       
000800*   09/09/98  RTK  Y2K REVIEW - CS-MONTH IS TEXT, NOT PACKED.             
000900*                  NO CHANGE MADE.                                        
001000*   02/14/03  MQP  SIGN SEPARATE TO MATCH LEDGER FEED - FIN-1187.         
001100*                                                                         
001200 01  CASH-REC.                                                            
001300     05  CS-MONTH            PIC X(07).                                   
001400     05  CS-ENTITY           PIC X(10).                                   
001500     05  CS-BALANCE          PIC S9(11)V99                                
001600         SIGN IS TRAILING SEPARATE CHARACTER.                             
001700     05  CS-CURRENCY         PIC X(03).                                   
