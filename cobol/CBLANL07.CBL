000100 IDENTIFICATION DIVISION.                                                 
000200    PROGRAM-ID.          CBLANL07.                                        
000300    AUTHOR.              ASHLEY LINDQUIST.                                
000400    INSTALLATION.        CORPORATE FP&A - FINANCE SYSTEMS.                
000500    DATE-WRITTEN.        08/18/94.                                        
000600    DATE-COMPILED.                                                        
000700    SECURITY.            UNCLASSIFIED - INTERNAL FINANCE USE ONLY.        
000800                                                                          
000900*****************************************************************         
001000* FP&A MANAGEMENT QUESTION ENGINE - SELF-TEST DRIVER            *         
001100* HAND-CARRIED NUMBERS FROM THE CASE PROBLEM 6 ACCEPTANCE NOTE. *         
001200* RUN THIS AFTER ANY CHANGE TO CBLANL06 BEFORE IT GOES TO       *         
001300* PRODUCTION - NO LIVE FILES ARE READ, EVERYTHING IS HARD-CODED *         
001400* SO THE EXPECTED ANSWERS NEVER DRIFT WITH THE MONTHLY FEEDS.   *         
001500*****************************************************************         
001600*                                                                         
001700* CHANGE LOG                                                              
001800*   08/18/94  AJL  ORIGINAL PROGRAM - REVENUE VS BUDGET CHECK             
001900*                  AND GROSS MARGIN PERCENT CHECK (FIN-0401).             
002000*   02/27/95  AJL  NO CHANGE TO THIS DRIVER WHEN OPEX BREAKDOWN           
002100*                  WAS ADDED TO CBLANL06 (FIN-0455) - CASE                
002200*                  PROBLEM 6 ACCEPTANCE NOTE NEVER COVERED OPEX,          
002300*                  SO THERE IS NO SIGNED-OFF NUMBER TO CHECK IT           
002400*                  AGAINST.                                               
002500*   06/19/96  DCW  CONSIDERED A THIRD TEST CASE FOR CASH RUNWAY           
002600*                  WHEN THAT ANALYSIS WAS ADDED TO CBLANL06               
002700*                  (FIN-0561) BUT HELD OFF - NO HAND-CARRIED              
002800*                  RUNWAY FIGURE EXISTS IN THE ACCEPTANCE NOTE.           
002900*   09/09/98  RTK  Y2K REVIEW - MONTH LITERAL IS X(07) YYYY-MM            
003000*                  TEXT, NO 2-DIGIT YEAR STORED.  NO CHANGE MADE.         
003100*   01/14/99  RTK  Y2K - CONFIRMED RH-MONTH-YEAR/RH-MONTH-MM              
003200*                  SPLIT ABOVE IS DATE-FORMAT INDEPENDENT.                
003300*   03/30/04  MQP  ADDED PASS-COUNT/FAIL-COUNT SUMMARY LINE PER           
003400*                  CONTROLLER REQUEST (FIN-0944).                         
003500*   03/18/08  LGH  NO CHANGE TO THIS DRIVER WHEN THE KEYWORD              
003600*                  LENGTH BUG WAS FIXED IN CBLANL06 (FIN-1103) -          
003700*                  NEITHER TEST CASE TEXT STRING EXERCISES THE            
003800*                  KEYWORD SCANNER, ONLY THE TWO COMPUTE                  
003900*                  FORMULAS.  CONSIDER ADDING A CLASSIFIER CASE           
004000*                  IN A FUTURE RELEASE.                                   
004100*   11/20/08  LGH  NO CHANGE TO THIS DRIVER WHEN THE NUMERIC              
004200*                  GUARD WAS ADDED TO THE CBLANL06 LOADERS                
004300*                  (FIN-1123) - THE HAND-CARRIED TEST AMOUNTS             
004400*                  HERE ARE ALWAYS VALID NUMERIC LITERALS.                
004500*                                                                         
004600*SAME APPROACH CBLANL06 USES FOR THE SAME KIND OF FIELD.                  
004700 ENVIRONMENT DIVISION.                                                    
004800 CONFIGURATION SECTION.                                                   
004900 SPECIAL-NAMES.                                                           
005000     C01 IS TOP-OF-FORM.                                                  
005100 INPUT-OUTPUT SECTION.                                                    
005200 FILE-CONTROL.                                                            
005300*ONE OUTPUT FILE ONLY - THIS DRIVER NEVER OPENS THE FOUR LEDGER           
005400*FEEDS OR THE QUERY QUEUE CBLANL06 READS, BY DESIGN (SEE THE              
005500*PROGRAM BANNER ABOVE).                                                   
005600*CONSISTENT WITH HOW THE REST OF THE PROGRAM HANDLES THIS CASE.           
005700     SELECT RESULT-FILE                                                   
005800         ASSIGN TO TESTOUT                                                
005900         ORGANIZATION IS LINE SEQUENTIAL.                                 
006000                                                                          
006100 DATA DIVISION.                                                           
006200 FILE SECTION.                                                            
006300                                                                          
006400*PLAIN 100-BYTE PRINT SLOT, SAME WIDTH AS CBLANL06'S PRTLINE SO           
006500*A SIDE-BY-SIDE COMPARE OF THE TWO SPOOL FILES LINES UP.                  
006600*NO CHANGE EXPECTED HERE UNLESS THE ACCEPTANCE NOTE CHANGES.              
006700 FD  RESULT-FILE                                                          
006800     LABEL RECORD IS OMITTED                                              
006900     RECORD CONTAINS 100 CHARACTERS                                       
007000     DATA RECORD IS TSTLINE.                                              
007100 01  TSTLINE                     PIC X(100).                              
007200                                                                          
007300 WORKING-STORAGE SECTION.                                                 
007400                                                                          
007500*STANDALONE SCRATCH ITEMS - NOT WORTH A GROUP OF THEIR OWN.               
007600*WS-EOJ-SWITCH IS SET BY 8000-TERMINATE, SAME AS THE PRODUCTION           
007700*PROGRAM, SO A DUMP TAKEN LATE IN A SELF-TEST RUN SHOWS WHETHER           
007800*IT REACHED NORMAL TERMINATION.                                           
007900*WS-TOTAL-CASES IS A PLAIN COUNT OF HOW MANY HAND-CARRIED CASES           
008000*THIS DRIVER RUNS - PRINTED NOWHERE YET, KEPT HANDY FOR WHEN A            
008100*THIRD CASE (CASH RUNWAY) FINALLY GETS A SIGNED-OFF NUMBER.               
008200*NO CHANGE EXPECTED HERE UNLESS THE ACCEPTANCE NOTE CHANGES.              
008300 77  WS-EOJ-SWITCH               PIC X(01)   VALUE 'N'.                   
008400 77  WS-TOTAL-CASES              PIC 9(02)   VALUE 2        COMP.         
008500                                                                          
008600*NOTE- EXPECTED NUMBERS ARE THE ONES THE ANALYST DESK SIGNED OFF          
008700*      ON WHEN CASE PROBLEM 6 WAS ACCEPTED - DO NOT CHANGE THESE          
008800*      WITHOUT A NEW SIGN-OFF MEMO.                                       
008900*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
009000 01  TEST-CASE-AREA.                                                      
009100*CASE 1 INPUTS - ONE MONTH OF REVENUE, ACTUAL AND BUDGET, BOTH            
009200*ALREADY IN USD SO THIS DRIVER NEVER TOUCHES THE FX TABLE.                
009300*HAND-CARRIED MONTH TEXT, YYYY-MM, SAME FORMAT AS THE QUERY               
009400*FILE MONTH FIELD CBLANL06 READS.                                         
009500*NO CHANGE EXPECTED HERE UNLESS THE ACCEPTANCE NOTE CHANGES.              
009600     05  TC-MONTH                PIC X(07)   VALUE '2025-06'.             
009700*BOTH ALREADY IN USD - NO FX LOOKUP NEEDED FOR THIS CASE.                 
009800*NO CHANGE EXPECTED HERE UNLESS THE ACCEPTANCE NOTE CHANGES.              
009900     05  TC-ACTUAL-REVENUE       PIC S9(11)V99                            
010000                                  VALUE 120000.00.                        
010100     05  TC-BUDGET-REVENUE       PIC S9(11)V99                            
010200                                  VALUE 110000.00.                        
010300*CASE 2 INPUTS - REVENUE AND COGS FOR THE SAME MONTH, USED TO             
010400*HAND-CHECK THE GROSS MARGIN PERCENT FORMULA IN CBLANL06 4000.            
010500*CONSISTENT WITH HOW THE REST OF THE PROGRAM HANDLES THIS CASE.           
010600     05  TC-GM-REVENUE           PIC S9(11)V99                            
010700                                  VALUE 120000.00.                        
010800     05  TC-GM-COGS              PIC S9(11)V99                            
010900                                  VALUE 48000.00.                         
011000     05  FILLER                  PIC X(04)   VALUE SPACES.                
011100                                                                          
011200*SIGNED-OFF ANSWERS FOR THE TWO CASES ABOVE - SEE THE *NOTE-              
011300*BLOCK BELOW BEFORE CHANGING EITHER FIGURE.                               
011400*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
011500 01  EXPECTED-AREA.                                                       
011600*CASE 1 SIGNED-OFF ANSWER - ACTUAL MINUS BUDGET.                          
011700*CONSISTENT WITH HOW THE REST OF THE PROGRAM HANDLES THIS CASE.           
011800     05  EX-VARIANCE             PIC S9(11)V99                            
011900                                  VALUE 10000.00.                         
012000*CASE 2 SIGNED-OFF ANSWER - FOUR DECIMALS KEPT EVEN THOUGH THE            
012100*REPORT LINE ONLY SHOWS ONE, SAME PRECISION AS CBLANL06.                  
012200*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
012300     05  EX-GM-PERCENT           PIC S9(03)V9(04)                         
012400                                  VALUE 60.0000.                          
012500     05  FILLER                  PIC X(04)   VALUE SPACES.                
012600                                                                          
012700*WHAT THIS RUN ACTUALLY COMPUTED, PLUS THE RUNNING PASS/FAIL              
012800*TALLY PRINTED BY 4000-WRITE-SUMMARY AT THE END.                          
012900*CONSISTENT WITH HOW THE REST OF THE PROGRAM HANDLES THIS CASE.           
013000 01  RESULT-AREA.                                                         
013100*CASE 1 COMPUTED VARIANCE.                                                
013200*SEE THE PARAGRAPH BANNER ABOVE FOR THE FULL PICTURE OF WHY.              
013300     05  WS-VARIANCE             PIC S9(11)V99 VALUE ZERO.                
013400*CASE 2 COMPUTED PERCENT, ROUNDED TO ONE DECIMAL FOR PRINTING.            
013500*THIS STEP IS CHEAP ENOUGH NOT TO WORRY ABOUT PERFORMANCE.                
013600     05  WS-GM-PCT-1DEC          PIC S9(03)V9(01) VALUE ZERO.             
013700*TALLY FIELDS - RESET IN 1000, BUMPED IN 2000 AND 3000, PRINTED           
013800*BY 4000.                                                                 
013900*THIS STEP IS CHEAP ENOUGH NOT TO WORRY ABOUT PERFORMANCE.                
014000     05  WS-PASS-COUNT           PIC 9(02)   VALUE ZERO     COMP.         
014100     05  WS-FAIL-COUNT           PIC 9(02)   VALUE ZERO     COMP.         
014200*WHICH CASE NUMBER IS CURRENTLY RUNNING - PRINTED ON BOTH                 
014300*DETAIL LINES.                                                            
014400*NOTHING HERE DEPENDS ON HOW ANY OTHER PARAGRAPH IS WRITTEN.              
014500     05  WS-CASE-NUM             PIC 9(02)   VALUE ZERO     COMP.         
014600     05  FILLER                  PIC X(04)   VALUE SPACES.                
014700                                                                          
014800*MONTH TEXT/NUMERIC REDEFINE - SAME SHAPE AS CBLANL06 PARAGRAPH           
014900*3450 SO THE HEADER LINE CAN SHOW YEAR AND MONTH SEPARATELY.              
015000*SEE THE PARAGRAPH BANNER ABOVE FOR THE FULL PICTURE OF WHY.              
015100 01  WS-MONTH-WORK.                                                       
015200     05  WS-MONTH-TEXT            PIC X(07)   VALUE '2025-06'.            
015300 01  WS-MONTH-TEXT-R REDEFINES WS-MONTH-WORK.                             
015400     05  WS-MONTH-YEAR-X          PIC X(04).                              
015500     05  FILLER                   PIC X(01).                              
015600     05  WS-MONTH-MM-X            PIC X(02).                              
015700                                                                          
015800*WHOLE-DOLLAR DISPLAY REDEFINE, SAME SHAPE AS CBLANL06 WORKING-           
015900*STORAGE SO THE SELF-TEST EXERCISES THE SAME ROUNDING IDIOM THE           
016000*PRODUCTION REPORT USES.                                                  
016100*SAME APPROACH CBLANL06 USES FOR THE SAME KIND OF FIELD.                  
016200 01  WS-AMOUNT-WORK               PIC S9(11)V99 VALUE ZERO.               
016300 01  WS-AMOUNT-ROUNDED REDEFINES WS-AMOUNT-WORK.                          
016400     05  WS-AMOUNT-DOLLARS        PIC S9(11).                             
016500     05  FILLER                   PIC X(02).                              
016600                                                                          
016700*GROSS MARGIN PERCENT WHOLE-NUMBER REDEFINE - USED FOR THE QUICK          
016800*EYEBALL CHECK ON THE CASE 2 LINE BELOW THE 1-DECIMAL FIGURE.             
016900*NO CHANGE EXPECTED HERE UNLESS THE ACCEPTANCE NOTE CHANGES.              
017000 01  WS-GM-PERCENT                PIC S9(03)V9(04) VALUE ZERO.            
017100 01  WS-GM-PERCENT-R REDEFINES WS-GM-PERCENT.                             
017200     05  WS-GM-WHOLE-PCT          PIC S9(03).                             
017300     05  FILLER                   PIC X(04).                              
017400                                                                          
017500*PRINTED ONCE AT 1000-INITIALIZE - IDENTIFIES WHICH ACCEPTANCE-           
017600*NOTE MONTH THIS RUN OF THE DRIVER IS CHECKING AGAINST.                   
017700*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
017800 01  RPT-HEADER-LINE.                                                     
017900     05  FILLER              PIC X(21)                                    
018000         VALUE 'CBLANL06 SELF-TEST - '.                                   
018100     05  FILLER              PIC X(11)   VALUE 'CASE MONTH '.             
018200     05  RH-MONTH-YEAR       PIC X(04).                                   
018300     05  FILLER              PIC X(01)   VALUE '-'.                       
018400     05  RH-MONTH-MM         PIC X(02).                                   
018500     05  FILLER              PIC X(61)   VALUE SPACES.                    
018600                                                                          
018700*CASE 1 DETAIL LINE - EXPECTED VARIANCE NEXT TO ACTUAL VARIANCE           
018800*WITH A PASS/FAIL FLAG, SAME LAYOUT IDEA AS A CONTROL TOTAL               
018900*REPORT, SO A REVIEWER CAN EYEBALL A WRONG FIGURE WITHOUT                 
019000*DIFFING TWO SPOOL FILES.                                                 
019100*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
019200 01  RPT-CASE-LINE.                                                       
019300     05  FILLER              PIC X(07)   VALUE 'CASE # '.                 
019400     05  RC-CASE-NUM         PIC Z9.                                      
019500     05  FILLER              PIC X(03)   VALUE SPACES.                    
019600*WHAT THE LINE IS CHECKING, SET BY THE TEST PARAGRAPH.                    
019700*SAME APPROACH CBLANL06 USES FOR THE SAME KIND OF FIELD.                  
019800     05  RC-LABEL            PIC X(30).                                   
019900*SIGNED-OFF FIGURE FROM THE ACCEPTANCE NOTE.                              
020000*SEE THE PARAGRAPH BANNER ABOVE FOR THE FULL PICTURE OF WHY.              
020100     05  RC-EXPECTED         PIC -$$$,$$$,$$9.99.                         
020200     05  FILLER              PIC X(02)   VALUE SPACES.                    
020300*WHAT THIS RUN COMPUTED - SHOULD MATCH RC-EXPECTED EXACTLY.               
020400*THIS STEP IS CHEAP ENOUGH NOT TO WORRY ABOUT PERFORMANCE.                
020500     05  RC-ACTUAL           PIC -$$$,$$$,$$9.99.                         
020600     05  FILLER              PIC X(02)   VALUE SPACES.                    
020700*'PASS' OR 'FAIL' - SET BY THE IF TEST IN 2000.                           
020800*CONSISTENT WITH HOW THE REST OF THE PROGRAM HANDLES THIS CASE.           
020900     05  RC-STATUS           PIC X(04).                                   
021000     05  FILLER              PIC X(20)   VALUE SPACES.                    
021100                                                                          
021200*EXERCISES THE SAME WHOLE-DOLLAR ROUNDING REDEFINE CBLANL06               
021300*USES ON EVERY MONEY LINE IT PRINTS (WS-AMOUNT-ROUNDED) SO A              
021400*ROUNDING REGRESSION THERE WOULD SHOW UP HERE TOO.                        
021500*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
021600 01  RPT-DOLLAR-LINE.                                                     
021700     05  FILLER              PIC X(40)                                    
021800         VALUE 'ACTUAL REVENUE (USD, WHOLE DOLLAR):    '.                 
021900     05  RD-AMOUNT           PIC -$$$,$$$,$$9.                            
022000     05  FILLER              PIC X(48)   VALUE SPACES.                    
022100                                                                          
022200*CASE 2 DETAIL LINE - SAME IDEA AS RPT-CASE-LINE ABOVE BUT                
022300*SHAPED FOR A PERCENT FIGURE (ONE DECIMAL) INSTEAD OF A DOLLAR            
022400*AMOUNT, PLUS THE WHOLE-NUMBER PERCENT FOR A QUICK EYEBALL.               
022500*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
022600 01  RPT-GM-CASE-LINE.                                                    
022700     05  FILLER              PIC X(07)   VALUE 'CASE # '.                 
022800     05  RG-CASE-NUM         PIC Z9.                                      
022900     05  FILLER              PIC X(03)   VALUE SPACES.                    
023000*WHAT THE LINE IS CHECKING, SET BY 3000-TEST-GM-PERCENT.                  
023100*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
023200     05  RG-LABEL            PIC X(30).                                   
023300*SIGNED-OFF PERCENT, ONE DECIMAL.                                         
023400*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
023500     05  RG-EXPECTED         PIC -ZZ9.9.                                  
023600     05  FILLER              PIC X(02)   VALUE SPACES.                    
023700*COMPUTED PERCENT, ONE DECIMAL - SHOULD MATCH RG-EXPECTED.                
023800*THIS STEP IS CHEAP ENOUGH NOT TO WORRY ABOUT PERFORMANCE.                
023900     05  RG-ACTUAL           PIC -ZZ9.9.                                  
024000     05  FILLER              PIC X(02)   VALUE SPACES.                    
024100*QUICK EYEBALL WHOLE-NUMBER PERCENT, NO DECIMAL.                          
024200*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
024300     05  RG-WHOLE-PCT        PIC -ZZ9.                                    
024400     05  FILLER              PIC X(02)   VALUE SPACES.                    
024500*'PASS' OR 'FAIL' - SET BY THE IF TEST IN 3000.                           
024600*SEE THE PARAGRAPH BANNER ABOVE FOR THE FULL PICTURE OF WHY.              
024700     05  RG-STATUS           PIC X(04).                                   
024800     05  FILLER              PIC X(32)   VALUE SPACES.                    
024900                                                                          
025000*ADDED FOR FIN-0944 - BEFORE THIS LINE EXISTED A REVIEWER HAD TO          
025100*COUNT PASS/FAIL FLAGS DOWN THE SPOOL FILE BY EYE.                        
025200*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
025300 01  RPT-SUMMARY-LINE.                                                    
025400     05  FILLER              PIC X(13)   VALUE 'TESTS PASSED:'.           
025500*SHOULD READ 2 ON A CLEAN RUN - ONLY TWO CASES EXIST TODAY.               
025600*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
025700     05  RS-PASS             PIC Z9.                                      
025800     05  FILLER              PIC X(05)   VALUE SPACES.                    
025900     05  FILLER              PIC X(13)   VALUE 'TESTS FAILED:'.           
026000*ANY NONZERO FIGURE HERE MEANS CBLANL06 DRIFTED FROM THE                  
026100*SIGNED-OFF ACCEPTANCE NOTE - DO NOT SHIP UNTIL THIS IS ZERO.             
026200*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
026300     05  RS-FAIL             PIC Z9.                                      
026400     05  FILLER              PIC X(65)   VALUE SPACES.                    
026500                                                                          
026600 PROCEDURE DIVISION.                                                      
026700                                                                          
026800*RUNS BOTH HAND-CARRIED CASES IN SEQUENCE AND PRINTS THE PASS/            
026900*FAIL SUMMARY - NO CONDITIONAL LOGIC NEEDED SINCE THERE ARE               
027000*ONLY TWO CASES AND THEY DO NOT DEPEND ON EACH OTHER.                     
027100*NO CHANGE EXPECTED HERE UNLESS THE ACCEPTANCE NOTE CHANGES.              
027200 0000-CBLANL07-MAIN.                                                      
027300*OPEN THE OUTPUT FILE AND PRINT THE HEADER LINE FIRST.                    
027400*SAME APPROACH CBLANL06 USES FOR THE SAME KIND OF FIELD.                  
027500     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                              
027600*CASE 1 - REVENUE VS BUDGET VARIANCE.                                     
027700*SAME APPROACH CBLANL06 USES FOR THE SAME KIND OF FIELD.                  
027800     PERFORM 2000-TEST-REV-BUDGET THRU 2000-EXIT.                         
027900*CASE 2 - GROSS MARGIN PERCENT.                                           
028000*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
028100     PERFORM 3000-TEST-GM-PERCENT THRU 3000-EXIT.                         
028200*ROLL UP THE TWO PASS/FAIL FLAGS INTO ONE SUMMARY LINE.                   
028300*SAME APPROACH CBLANL06 USES FOR THE SAME KIND OF FIELD.                  
028400     PERFORM 4000-WRITE-SUMMARY THRU 4000-EXIT.                           
028500*CLOSE THE FILE AND MARK THE RUN COMPLETE.                                
028600*NO CHANGE EXPECTED HERE UNLESS THE ACCEPTANCE NOTE CHANGES.              
028700     PERFORM 8000-TERMINATE THRU 8000-EXIT.                               
028800     STOP RUN.                                                            
028900                                                                          
029000*OPENS THE RESULT FILE, ZEROES THE TALLY, AND PRINTS THE                  
029100*HEADER LINE SHOWING WHICH ACCEPTANCE-NOTE MONTH THIS RUN                 
029200*IS CHECKING - NO PRIMING READ NEEDED SINCE THIS DRIVER HAS               
029300*NO INPUT FILES TO READ AHEAD ON.                                         
029400*NO CHANGE EXPECTED HERE UNLESS THE ACCEPTANCE NOTE CHANGES.              
029500 1000-INITIALIZE.                                                         
029600*NO PRIMING READ NEEDED HERE - NOTHING TO READ AHEAD ON.                  
029700*NOTHING HERE DEPENDS ON HOW ANY OTHER PARAGRAPH IS WRITTEN.              
029800     OPEN OUTPUT RESULT-FILE.                                             
029900*ZERO THE TALLY BEFORE EITHER TEST CASE RUNS.                             
030000*SAME APPROACH CBLANL06 USES FOR THE SAME KIND OF FIELD.                  
030100     MOVE ZERO TO WS-PASS-COUNT WS-FAIL-COUNT.                            
030200*SPLIT THE CASE MONTH OUT THROUGH THE REDEFINE SO THE HEADER              
030300*CAN SHOW YEAR AND MONTH SEPARATELY.                                      
030400*CONSISTENT WITH HOW THE REST OF THE PROGRAM HANDLES THIS CASE.           
030500     MOVE TC-MONTH            TO WS-MONTH-TEXT.                           
030600     MOVE WS-MONTH-YEAR-X     TO RH-MONTH-YEAR.                           
030700     MOVE WS-MONTH-MM-X       TO RH-MONTH-MM.                             
030800*ONE HEADER LINE, PRINTED ONCE PER RUN.                                   
030900*SEE THE PARAGRAPH BANNER ABOVE FOR THE FULL PICTURE OF WHY.              
031000     WRITE TSTLINE FROM RPT-HEADER-LINE.                                  
031100 1000-EXIT.                                                               
031200     EXIT.                                                                
031300                                                                          
031400*CASE 1 - REVENUE ACTUAL VS BUDGET VARIANCE, JUNE 2025, USD.              
031500*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
031600 2000-TEST-REV-BUDGET.                                                    
031700*CASE NUMBER PRINTS ON BOTH LINES BELOW.                                  
031800*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
031900     MOVE 1 TO WS-CASE-NUM.                                               
032000*SAME FORMULA AS CBLANL06 PARAGRAPH 4100 - ACTUAL MINUS BUDGET.           
032100*CONSISTENT WITH HOW THE REST OF THE PROGRAM HANDLES THIS CASE.           
032200     COMPUTE WS-VARIANCE =                                                
032300         TC-ACTUAL-REVENUE - TC-BUDGET-REVENUE.                           
032400     MOVE 'REVENUE VARIANCE (USD):       ' TO RC-LABEL.                   
032500     MOVE WS-CASE-NUM         TO RC-CASE-NUM.                             
032600     MOVE EX-VARIANCE         TO RC-EXPECTED.                             
032700     MOVE WS-VARIANCE         TO RC-ACTUAL.                               
032800*COMPARE WHAT WE COMPUTED AGAINST THE SIGNED-OFF FIGURE.                  
032900*THIS STEP IS CHEAP ENOUGH NOT TO WORRY ABOUT PERFORMANCE.                
033000     IF WS-VARIANCE = EX-VARIANCE                                         
033100         MOVE 'PASS' TO RC-STATUS                                         
033200         ADD 1 TO WS-PASS-COUNT                                           
033300     ELSE                                                                 
033400         MOVE 'FAIL' TO RC-STATUS                                         
033500         ADD 1 TO WS-FAIL-COUNT                                           
033600     END-IF.                                                              
033700     WRITE TSTLINE FROM RPT-CASE-LINE.                                    
033800*WHOLE-DOLLAR ROUNDING CHECK - SAME REDEFINE CBLANL06 USES ON             
033900*EVERY MONEY LINE IT PRINTS.                                              
034000*KEPT SIMPLE ON PURPOSE - THIS DRIVER ONLY EVER RUNS TWO CASES.           
034100     COMPUTE WS-AMOUNT-DOLLARS ROUNDED = TC-ACTUAL-REVENUE.               
034200     MOVE WS-AMOUNT-DOLLARS   TO RD-AMOUNT.                               
034300     WRITE TSTLINE FROM RPT-DOLLAR-LINE.                                  
034400 2000-EXIT.                                                               
034500     EXIT.                                                                
034600                                                                          
034700*CASE 2 - GROSS MARGIN PERCENT, REVENUE 120,000 / COGS 48,000.            
034800*NOTHING HERE DEPENDS ON HOW ANY OTHER PARAGRAPH IS WRITTEN.              
034900 3000-TEST-GM-PERCENT.                                                    
035000     MOVE 2 TO WS-CASE-NUM.                                               
035100*SAME FORMULA AS CBLANL06 PARAGRAPH 4000 - (REVENUE - COGS)               
035200*OVER REVENUE, TIMES 100.                                                 
035300*NOTHING HERE DEPENDS ON HOW ANY OTHER PARAGRAPH IS WRITTEN.              
035400     COMPUTE WS-GM-PERCENT ROUNDED =                                      
035500         ((TC-GM-REVENUE - TC-GM-COGS) / TC-GM-REVENUE) * 100.            
035600     MOVE 'GROSS MARGIN PERCENT:         ' TO RG-LABEL.                   
035700     MOVE WS-CASE-NUM         TO RG-CASE-NUM.                             
035800*ROUND THE SIGNED-OFF FIGURE TO ONE DECIMAL FOR THE PRINT LINE.           
035900*SEE THE PARAGRAPH BANNER ABOVE FOR THE FULL PICTURE OF WHY.              
036000     COMPUTE WS-GM-PCT-1DEC ROUNDED = EX-GM-PERCENT.                      
036100     MOVE WS-GM-PCT-1DEC      TO RG-EXPECTED.                             
036200*ROUND WHAT THIS RUN COMPUTED THE SAME WAY, SO BOTH FIGURES               
036300*ON THE LINE ARE ROUNDED THE SAME.                                        
036400*SEE THE PARAGRAPH BANNER ABOVE FOR THE FULL PICTURE OF WHY.              
036500     COMPUTE WS-GM-PCT-1DEC ROUNDED = WS-GM-PERCENT.                      
036600     MOVE WS-GM-PCT-1DEC      TO RG-ACTUAL.                               
036700*WHOLE-NUMBER PERCENT FOR THE QUICK EYEBALL COLUMN.                       
036800*CONSISTENT WITH HOW THE REST OF THE PROGRAM HANDLES THIS CASE.           
036900     MOVE WS-GM-WHOLE-PCT     TO RG-WHOLE-PCT.                            
037000*COMPARE THE UNROUNDED FIGURE AGAINST THE SIGNED-OFF FIGURE -             
037100*NOT THE ROUNDED DISPLAY VALUES ABOVE.                                    
037200*NO CHANGE EXPECTED HERE UNLESS THE ACCEPTANCE NOTE CHANGES.              
037300     IF WS-GM-PERCENT = EX-GM-PERCENT                                     
037400         MOVE 'PASS' TO RG-STATUS                                         
037500         ADD 1 TO WS-PASS-COUNT                                           
037600     ELSE                                                                 
037700         MOVE 'FAIL' TO RG-STATUS                                         
037800         ADD 1 TO WS-FAIL-COUNT                                           
037900     END-IF.                                                              
038000     WRITE TSTLINE FROM RPT-GM-CASE-LINE.                                 
038100 3000-EXIT.                                                               
038200     EXIT.                                                                
038300                                                                          
038400*PRINTS THE RUNNING PASS/FAIL TALLY BUILT UP BY THE TWO TEST              
038500*PARAGRAPHS ABOVE - ADDED PER FIN-0944, SEE THE CHANGE LOG.               
038600*SAME APPROACH CBLANL06 USES FOR THE SAME KIND OF FIELD.                  
038700 4000-WRITE-SUMMARY.                                                      
038800*BOTH COUNTERS WERE BUILT UP BY 2000 AND 3000 ABOVE - NOTHING             
038900*TO COMPUTE HERE, JUST MOVE AND PRINT.                                    
039000*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
039100     MOVE WS-PASS-COUNT TO RS-PASS.                                       
039200     MOVE WS-FAIL-COUNT TO RS-FAIL.                                       
039300     WRITE TSTLINE FROM RPT-SUMMARY-LINE.                                 
039400 4000-EXIT.                                                               
039500     EXIT.                                                                
039600                                                                          
039700*CLOSES THE ONE OUTPUT FILE THIS DRIVER OWNS.                             
039800*NO CHANGE EXPECTED HERE UNLESS THE ACCEPTANCE NOTE CHANGES.              
039900 8000-TERMINATE.                                                          
040000     CLOSE RESULT-FILE.                                                   
040100*MARK THE SWITCH SO A DUMP TAKEN AFTER THIS POINT SHOWS THE               
040200*RUN REACHED NORMAL TERMINATION RATHER THAN AN ABEND.                     
040300*SAME APPROACH CBLANL06 USES FOR THE SAME KIND OF FIELD.                  
040400     MOVE 'Y' TO WS-EOJ-SWITCH.                                           
040500 8000-EXIT.                                                               
040600     EXIT.                                                                
