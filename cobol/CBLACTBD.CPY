000100*************************************************************             
000200* CBLACTBD.CPY                                              *             
000300* LEDGER DETAIL RECORD - SHARED BY ACTUALS AND BUDGET.      *             
000400* COPY REPLACING ==LEDGER-REC== AND ==LG-== AT POINT OF USE *             
000500* TO PRODUCE ACTUALS-REC (AC-) AND BUDGET-REC (BG-).        *             
000600*************************************************************             
000700*                                                                         
000800* CHANGE LOG                                                              
000900*   11/02/94  AJL  ORIGINAL LAYOUT - FP&A LEDGER FEED.                    
001000*   04/18/96  AJL  WIDENED LG-CATEGORY TO 20 BYTES FOR OPEX               
001100*                  SUB-CATEGORY CODES (OPEX:MARKETING, ETC).              
001200*   09/09/98  RTK  Y2K REVIEW - LG-MONTH IS 4-DIGIT YEAR                  
001300*                  TEXT, NO WINDOWING REQUIRED.  NO CHANGE.               
001400*   02/14/03  MQP  ADDED SIGN SEPARATE ON LG-AMOUNT SO THE                
001500*                  EXTRACT STAYS PRINTABLE - REQ FIN-1187.                
001600*                                                                         
001700       01  LEDGER-REC.                                                    
001800           05  LG-MONTH            PIC X(07).                             
001900           05  LG-ENTITY           PIC X(10).                             
002000           05  LG-CATEGORY         PIC X(20).                             
002100           05  LG-AMOUNT           PIC S9(11)V99                          
002200               SIGN IS TRAILING SEPARATE CHARACTER.                       
002300           05  LG-CURRENCY         PIC X(03).                             
