000100 IDENTIFICATION DIVISION.                                                 
000200    PROGRAM-ID.          CBLANL06.                                        
000300    AUTHOR.              ASHLEY LINDQUIST.                                
000400    INSTALLATION.        CORPORATE FP&A - FINANCE SYSTEMS.                
000500    DATE-WRITTEN.        08/11/94.                                        
000600    DATE-COMPILED.                                                        
000700    SECURITY.            UNCLASSIFIED - INTERNAL FINANCE USE ONLY.        
000800                                                                          
000900*****************************************************************         
001000* FP&A MANAGEMENT QUESTION ENGINE - CASE PROBLEM 6              *         
001100* READS A QUEUE OF FREE-TEXT QUESTIONS FROM THE ANALYST DESK,   *         
001200* CLASSIFIES EACH ONE BY KEYWORD, AND RUNS THE MATCHING LEDGER  *         
001300* ANALYSIS AGAINST THE ACTUALS, BUDGET, CASH AND FX TABLES.     *         
001400* REPLACES THE OLD GREEN-BAR "ASK FINANCE" BINDER - SEE THE     *         
001500* 1994 SYSTEMS REQUEST FOLDER FOR THE ORIGINAL CHARTER.         *         
001600*****************************************************************         
001700*                                                                         
001800* CHANGE LOG                                                              
001900*   08/11/94  AJL  ORIGINAL PROGRAM - REVENUE VS BUDGET AND               
002000*                  GROSS MARGIN TREND ONLY (FIN-0401).                    
002100*   02/27/95  AJL  ADDED OPEX BREAKDOWN ANALYSIS (FIN-0455).              
002200*   11/03/95  AJL  ADDED EBITDA PROXY ANALYSIS (FIN-0502).                
002300*   06/19/96  DCW  ADDED CASH RUNWAY ANALYSIS (FIN-0561).                 
002400*   01/08/97  DCW  FX FORWARD/BACKWARD FILL REWRITTEN AFTER               
002500*                  LONDON OFFICE RATE GAP CAUSED BAD TOTALS.              
002600*   09/09/98  RTK  Y2K REVIEW - ALL MONTH FIELDS ARE X(07) TEXT           
002700*                  IN YYYY-MM FORM, NO 2-DIGIT YEAR STORED                
002800*                  ANYWHERE IN THIS PROGRAM.  NO CHANGE MADE.             
002900*   01/14/99  RTK  Y2K - CONFIRMED MN-FULL/MN-ABBR TABLE AND              
003000*                  KEYWORD SCAN ARE DATE-FORMAT INDEPENDENT.              
003100*   07/02/01  MQP  RAISED AC-TABLE/BG-TABLE OCCURS LIMIT TO               
003200*                  2000 ROWS - QUARTER CLOSE OVERFLOWED AT 500            
003300*                  (FIN-0890).                                            
003400*   03/30/04  MQP  ADDED TRAILING-N PARSE FOR "LAST N MONTHS"             
003500*                  ON THE GROSS MARGIN QUESTION (FIN-0944).               
003600*   10/11/07  LGH  OPEX CATEGORY SORT NOW DESCENDING BY AMOUNT            
003700*                  PER CONTROLLER REQUEST (FIN-1066).                     
003800*   03/17/08  LGH  KEYWORD LENGTHS FOR "GROSS MARGIN", "OPERATING         
003900*                  EXPENSE" AND "OPERATING PROFIT" WERE COUNTED           
004000*                  ONE BYTE TOO LONG - SCAN WAS PICKING UP A              
004100*                  TRAILING PAD SPACE, SO A QUESTION ENDING IN            
004200*                  THE KEYWORD PLUS PUNCTUATION FELL THROUGH TO           
004300*                  UNKNOWN.  CORRECTED WS-SEARCH-LEN FOR ALL              
004400*                  THREE (FIN-1103).                                      
004500*   09/08/08  LGH  CASH RUNWAY FILL-IN LOGIC SET THE FILLED               
004600*                  BALANCE BUT NOT THE HAS-DATA SWITCH FOR THE            
004700*                  FIRST AND THIRD WINDOW SLOTS, SO A FILLED              
004800*                  MONTH WAS SILENTLY DROPPED FROM THE BURN               
004900*                  AVERAGE INSTEAD OF COUNTED - RUNWAY CAME OUT           
005000*                  ROUGHLY DOUBLE.  SET THE SWITCH IN ALL FIVE            
005100*                  FILL BRANCHES (FIN-1117).                              
005200*   11/19/08  LGH  ACTUALS/BUDGET/CASH LOADERS MOVED THE AMOUNT           
005300*                  OR BALANCE COLUMN STRAIGHT INTO THE TABLE              
005400*                  WITH NO NUMERIC EDIT - A BLANK OR GARBLED              
005500*                  FIELD FROM A BAD EXTRACT RAN THROUGH THE FX            
005600*                  MULTIPLY AS JUNK INSTEAD OF ZERO.  ADDED               
005700*                  IS NUMERIC GUARD TO ALL THREE LOADERS                  
005800*                  (FIN-1123).                                            
005900*                                                                         
006000 ENVIRONMENT DIVISION.                                                    
006100 CONFIGURATION SECTION.                                                   
006200 SPECIAL-NAMES.                                                           
006300     C01 IS TOP-OF-FORM.                                                  
006400 INPUT-OUTPUT SECTION.                                                    
006500 FILE-CONTROL.                                                            
006600*SIX FILES TOTAL - FOUR LEDGER/REFERENCE FEEDS READ ONCE AT               
006700*STARTUP, THE ANALYST'S QUESTION QUEUE READ ONE RECORD PER                
006800*ANSWER, AND ONE PRINT FILE WRITTEN AS WE GO.                             
006900     SELECT ACTUALS-FILE                                                  
007000         ASSIGN TO ACTUALS                                                
007100         ORGANIZATION IS LINE SEQUENTIAL.                                 
007200                                                                          
007300*BUDGETED-SIDE LEDGER, SAME LAYOUT AS ACTUALS.                            
007400     SELECT BUDGET-FILE                                                   
007500         ASSIGN TO BUDGET                                                 
007600         ORGANIZATION IS LINE SEQUENTIAL.                                 
007700                                                                          
007800*MONTHLY CASH BALANCE SNAPSHOT FROM TREASURY.                             
007900     SELECT CASH-FILE                                                     
008000         ASSIGN TO CASHDAT                                                
008100         ORGANIZATION IS LINE SEQUENTIAL.                                 
008200                                                                          
008300*CURRENCY-TO-USD CONVERSION RATES BY MONTH.                               
008400     SELECT FX-FILE                                                       
008500         ASSIGN TO FXRATES                                                
008600         ORGANIZATION IS LINE SEQUENTIAL.                                 
008700                                                                          
008800*ONE FREE-TEXT MANAGEMENT QUESTION PER RECORD.                            
008900     SELECT QUERY-FILE                                                    
009000         ASSIGN TO QUERIES                                                
009100         ORGANIZATION IS LINE SEQUENTIAL.                                 
009200                                                                          
009300*PLAIN PRINT FILE - ONE SECTION OF OUTPUT PER QUESTION.                   
009400     SELECT REPORT-FILE                                                   
009500         ASSIGN TO RPTOUT                                                 
009600         ORGANIZATION IS LINE SEQUENTIAL.                                 
009700                                                                          
009800 DATA DIVISION.                                                           
009900 FILE SECTION.                                                            
010000                                                                          
010100*LEDGER-REC LAYOUT IS SHARED WITH BUDGET-FILE BELOW VIA                   
010200*COPY REPLACING SO THE TWO FEEDS NEVER DRIFT OUT OF SYNC.                 
010300 FD  ACTUALS-FILE                                                         
010400     LABEL RECORD IS STANDARD                                             
010500     RECORD CONTAINS 54 CHARACTERS.                                       
010600     COPY CBLACTBD REPLACING ==LEDGER-REC== BY ==ACTUALS-REC==            
010700                             ==LG-==        BY ==AC-==.                   
010800                                                                          
010900 FD  BUDGET-FILE                                                          
011000     LABEL RECORD IS STANDARD                                             
011100     RECORD CONTAINS 54 CHARACTERS.                                       
011200     COPY CBLACTBD REPLACING ==LEDGER-REC== BY ==BUDGET-REC==             
011300                             ==LG-==        BY ==BG-==.                   
011400                                                                          
011500*CASH-REC IS SHORTER THAN THE LEDGER LAYOUTS - NO CATEGORY                
011600*COLUMN, JUST A MONTHLY BALANCE PER ENTITY.                               
011700 FD  CASH-FILE                                                            
011800     LABEL RECORD IS STANDARD                                             
011900     RECORD CONTAINS 34 CHARACTERS.                                       
012000     COPY CBLCASHM.                                                       
012100                                                                          
012200*FX-REC CARRIES SIX DECIMAL PLACES ON THE RATE SO THE                     
012300*LEDGER-TO-USD MULTIPLY DOES NOT LOSE PRECISION ON THIN                   
012400*CURRENCIES.                                                              
012500 FD  FX-FILE                                                              
012600     LABEL RECORD IS STANDARD                                             
012700     RECORD CONTAINS 20 CHARACTERS.                                       
012800     COPY CBLFXTBL.                                                       
012900                                                                          
013000*QR-TEXT IS WHATEVER THE ANALYST TYPED, UPPERCASED BY THIS                
013100*PROGRAM BEFORE ANY KEYWORD TEST RUNS.                                    
013200 FD  QUERY-FILE                                                           
013300     LABEL RECORD IS STANDARD                                             
013400     RECORD CONTAINS 80 CHARACTERS.                                       
013500     COPY CBLQUERY.                                                       
013600                                                                          
013700*PRTLINE IS A PLAIN 100-BYTE SLOT - EVERY RPT-*-LINE RECORD IN            
013800*WORKING STORAGE IS MOVED HERE BEFORE THE WRITE.                          
013900 FD  REPORT-FILE                                                          
014000     LABEL RECORD IS OMITTED                                              
014100     RECORD CONTAINS 100 CHARACTERS                                       
014200     DATA RECORD IS PRTLINE.                                              
014300 01  PRTLINE                     PIC X(100).                              
014400                                                                          
014500 WORKING-STORAGE SECTION.                                                 
014600                                                                          
014700*STANDALONE SCRATCH ITEMS - NOT WORTH A GROUP OF THEIR OWN.               
014800*WS-EOJ-SWITCH IS SET BY 8000-TERMINATE JUST BEFORE THE RUN               
014900*UNIT STOPS, MAINLY SO A DUMP TAKEN LATE IN THE RUN SHOWS                 
015000*WHETHER THE PROGRAM GOT ALL THE WAY THROUGH TERMINATION.                 
015100*WS-DEBUG-LINE-CTR IS NOT WIRED INTO ANY REPORT - A LEFTOVER              
015200*HOOK FROM TRACKING DOWN A PRINT-SPACING PROBLEM, KEPT HERE               
015300*IN CASE THE NEXT ONE NEEDS THE SAME KIND OF COUNT.                       
015400 77  WS-EOJ-SWITCH               PIC X(01)   VALUE 'N'.                   
015500 77  WS-DEBUG-LINE-CTR           PIC 9(05)   VALUE ZERO COMP.             
015600                                                                          
015700*NOTE- SWITCHES AND PAGE/LINE CONTROL, SAME SHAPE AS THE OTHER            
015800*      CASE PROBLEMS IN THIS SERIES.                                      
015900 01  WORK-AREA.                                                           
016000*END-OF-FILE SWITCH FOR THE QUESTION QUEUE - DRIVES THE MAIN              
016100*PROCESSING LOOP IN PARAGRAPH 0000.                                       
016200     05  QY-EOF-SW           PIC X(03)   VALUE 'NO '.                     
016300         88  QY-EOF                      VALUE 'YES'.                     
016400*END-OF-FILE SWITCHES FOR THE THREE LOAD-ONCE FEEDS BELOW -               
016500*EACH ONLY MATTERS WHILE ITS OWN LOADER PARAGRAPH IS RUNNING.             
016600     05  FX-EOF-SW           PIC X(03)   VALUE 'NO '.                     
016700     05  AC-EOF-SW           PIC X(03)   VALUE 'NO '.                     
016800     05  BG-EOF-SW           PIC X(03)   VALUE 'NO '.                     
016900     05  CS-EOF-SW           PIC X(03)   VALUE 'NO '.                     
017000*PAGE/QUESTION COUNTERS - NOT PRINTED ANYWHERE TODAY BUT KEPT             
017100*FOR THE DAY SOMEONE ASKS FOR A PAGE FOOTER OR A QUESTION TALLY.          
017200     05  C-PCTR              PIC 9(05)   VALUE ZERO     COMP.             
017300     05  C-QCTR              PIC 9(07)   VALUE ZERO     COMP.             
017400     05  FILLER              PIC X(04)   VALUE SPACES.                    
017500                                                                          
017600*FX RATE TABLE - LOADED SORTED ASCENDING BY CURRENCY, THEN BY             
017700*MONTH WITHIN CURRENCY (SEE PARAGRAPH 2130).                              
017800 01  FX-TABLE-AREA.                                                       
017900     05  FX-COUNT            PIC 9(05)   VALUE ZERO     COMP.             
018000     05  FX-TABLE OCCURS 120 TIMES                                        
018100                  INDEXED BY FX-NDX.                                      
018200         10  FX-T-MONTH      PIC X(07).                                   
018300         10  FX-T-CURRENCY   PIC X(03).                                   
018400         10  FX-T-RATE       PIC S9(03)V9(06).                            
018500         10  FILLER          PIC X(05).                                   
018600                                                                          
018700*ACTUALS AND BUDGET IN-MEMORY TABLES - LOADED IN FILE ORDER,              
018800*NO SORT REQUIRED FOR THESE TWO.                                          
018900 01  AC-TABLE-AREA.                                                       
019000     05  AC-COUNT            PIC 9(05)   VALUE ZERO     COMP.             
019100     05  AC-TABLE OCCURS 2000 TIMES                                       
019200                  INDEXED BY AC-NDX.                                      
019300         10  AC-T-MONTH      PIC X(07).                                   
019400         10  AC-T-ENTITY     PIC X(10).                                   
019500         10  AC-T-CATEGORY   PIC X(20).                                   
019600         10  AC-T-AMOUNT     PIC S9(11)V99.                               
019700         10  AC-T-CURRENCY   PIC X(03).                                   
019800         10  FILLER          PIC X(05).                                   
019900                                                                          
020000*BUDGET LEDGER TABLE - SAME SHAPE AS AC-TABLE-AREA ABOVE.                 
020100*KEPT AS A SEPARATE TABLE (NOT JUST A FLAG ON THE ACTUALS                 
020200*ROW) SO A QUESTION CAN SCAN ONE SIDE WITHOUT THE OTHER.                  
020300 01  BG-TABLE-AREA.                                                       
020400     05  BG-COUNT            PIC 9(05)   VALUE ZERO     COMP.             
020500     05  BG-TABLE OCCURS 2000 TIMES                                       
020600                  INDEXED BY BG-NDX.                                      
020700         10  BG-T-MONTH      PIC X(07).                                   
020800         10  BG-T-ENTITY     PIC X(10).                                   
020900         10  BG-T-CATEGORY   PIC X(20).                                   
021000         10  BG-T-AMOUNT     PIC S9(11)V99.                               
021100         10  BG-T-CURRENCY   PIC X(03).                                   
021200         10  FILLER          PIC X(05).                                   
021300                                                                          
021400*CASH BALANCE TABLE - ONE ROW PER MONTH/ENTITY SNAPSHOT OFF               
021500*THE TREASURY FEED.  SMALLER OCCURS LIMIT THAN THE LEDGER                 
021600*TABLES SINCE CASH IS REPORTED MONTHLY, NOT BY CATEGORY.                  
021700 01  CS-TABLE-AREA.                                                       
021800     05  CS-COUNT            PIC 9(05)   VALUE ZERO     COMP.             
021900     05  CS-TABLE OCCURS 500 TIMES                                        
022000                  INDEXED BY CS-NDX.                                      
022100         10  CS-T-MONTH      PIC X(07).                                   
022200         10  CS-T-ENTITY     PIC X(10).                                   
022300         10  CS-T-BALANCE    PIC S9(11)V99.                               
022400         10  CS-T-CURRENCY   PIC X(03).                                   
022500         10  FILLER          PIC X(05).                                   
022600                                                                          
022700*MONTH NAME TABLE - DRIVES THE NAMED-MONTH SCAN IN PARAGRAPH              
022800*3420.  LENGTHS ARE STORED SO WE NEVER NEED FUNCTION LENGTH.              
022900 01  MONTH-NAME-AREA.                                                     
023000     05  MN-TABLE.                                                        
023100         10  FILLER          PIC X(13)   VALUE 'january  0107'.           
023200         10  FILLER          PIC X(13)   VALUE 'february 0208'.           
023300         10  FILLER          PIC X(13)   VALUE 'march    0305'.           
023400         10  FILLER          PIC X(13)   VALUE 'april    0405'.           
023500         10  FILLER          PIC X(13)   VALUE 'may      0503'.           
023600         10  FILLER          PIC X(13)   VALUE 'june     0604'.           
023700         10  FILLER          PIC X(13)   VALUE 'july     0704'.           
023800         10  FILLER          PIC X(13)   VALUE 'august   0806'.           
023900         10  FILLER          PIC X(13)   VALUE 'september0909'.           
024000         10  FILLER          PIC X(13)   VALUE 'october  1007'.           
024100         10  FILLER          PIC X(13)   VALUE 'november 1108'.           
024200         10  FILLER          PIC X(13)   VALUE 'december 1208'.           
024300     05  MN-TABLE-R REDEFINES MN-TABLE.                                   
024400         10  MN-ENTRY OCCURS 12 TIMES INDEXED BY MN-NDX.                  
024500             15  MN-FULL         PIC X(09).                               
024600             15  MN-NUM          PIC 99.                                  
024700             15  MN-FULL-LEN     PIC 99.                                  
024800                                                                          
024900*OPEX-BY-CATEGORY WORK TABLE BUILT FRESH FOR EACH "OPEX"                  
025000*QUESTION IN PARAGRAPH 4200 - NOT CARRIED FROM ONE QUESTION               
025100*TO THE NEXT.                                                             
025200 01  OPEX-TABLE-AREA.                                                     
025300     05  OP-COUNT            PIC 9(03)   VALUE ZERO     COMP.             
025400     05  OPEX-TABLE OCCURS 50 TIMES                                       
025500                    INDEXED BY OP-NDX.                                    
025600         10  OP-CATEGORY     PIC X(20).                                   
025700         10  OP-AMOUNT       PIC S9(11)V99.                               
025800         10  FILLER          PIC X(05).                                   
025900                                                                          
026000*HOLD AREA FOR THE BUBBLE-SORT ROW SWAP IN PARAGRAPH 4270 - MUST          
026100*STAY THE SAME SIZE AS ONE OPEX-TABLE ROW.                                
026200 01  OPEX-SWAP-AREA.                                                      
026300     05  WS-OPEX-HOLD.                                                    
026400         10  WS-OPEX-HOLD-CATEGORY PIC X(20).                             
026500         10  WS-OPEX-HOLD-AMOUNT   PIC S9(11)V99.                         
026600         10  FILLER                PIC X(05).                             
026700                                                                          
026800*GROSS MARGIN TREND WORK TABLE, ONE ROW PER MONTH IN THE                  
026900*TRAILING WINDOW.  24 ROWS COVERS TWO FULL YEARS, WAY PAST                
027000*ANYTHING THE ANALYST DESK HAS EVER ASKED FOR.                            
027100 01  TREND-TABLE-AREA.                                                    
027200     05  TR-COUNT            PIC 9(02)   VALUE ZERO     COMP.             
027300     05  TREND-TABLE OCCURS 24 TIMES                                      
027400                     INDEXED BY TR-NDX.                                   
027500         10  TR-MONTH        PIC X(07).                                   
027600         10  TR-REVENUE      PIC S9(11)V99.                               
027700         10  TR-COGS         PIC S9(11)V99.                               
027800         10  TR-GM-NA-SW     PIC X(01).                                   
027900         10  FILLER          PIC X(04).                                   
028000                                                                          
028100*CASH RUNWAY 3-MONTH WINDOW.                                              
028200 01  RUNWAY-WINDOW-AREA.                                                  
028300     05  RW-MONTH            PIC X(07)   OCCURS 3 TIMES.                  
028400     05  RW-BALANCE          PIC S9(11)V99 OCCURS 3 TIMES.                
028500     05  RW-HAS-DATA-SW      PIC X(01)   OCCURS 3 TIMES.                  
028600     05  FILLER              PIC X(04)   VALUE SPACES.                    
028700                                                                          
028800*QUESTION TEXT SCAN AREA - CHAR-ARRAY REDEFINES OF THE QUESTION           
028900*BUFFER, USED FOR THE SINGLE-CHARACTER NUMERIC CLASS TESTS.               
029000 01  WS-QTEXT-GROUP.                                                      
029100     05  WS-QTEXT            PIC X(80).                                   
029200 01  WS-QTEXT-CHARS REDEFINES WS-QTEXT-GROUP.                             
029300     05  WS-QTEXT-CHAR       PIC X(01)  OCCURS 80 TIMES.                  
029400                                                                          
029500*GENERIC SUBSTRING SCAN WORK AREA, REUSED BY EVERY KEYWORD AND            
029600*MONTH-NAME SEARCH (PARAGRAPH 3500).                                      
029700 01  SCAN-WORK-AREA.                                                      
029800     05  WS-SEARCH-WORD      PIC X(20).                                   
029900     05  WS-SEARCH-LEN       PIC 9(02)   VALUE ZERO     COMP.             
030000     05  WS-SCAN-LIMIT       PIC 9(02)   VALUE ZERO     COMP.             
030100     05  WS-SCAN-POS         PIC 9(02)   VALUE ZERO     COMP.             
030200     05  WS-WORD-FOUND-SW    PIC X(01)   VALUE 'N'.                       
030300     05  WS-WORD-FOUND-POS   PIC 9(02)   VALUE ZERO     COMP.             
030400     05  FILLER              PIC X(04)   VALUE SPACES.                    
030500                                                                          
030600*CLASSIFIER WORK AREA.                                                    
030700 01  CLASSIFY-WORK-AREA.                                                  
030800*NINE HIT SWITCHES, ONE PER KEYWORD GROUP SCANNED IN 3120 -               
030900*ALL NINE CAN COME BACK 'Y' ON A LOOSELY WORDED QUESTION, WHICH           
031000*IS WHY 3130 APPLIES A FIXED PRIORITY ORDER RATHER THAN JUST              
031100*TAKING THE FIRST ONE SET.                                                
031200     05  WS-HAS-REVENUE      PIC X(01)   VALUE 'N'.                       
031300     05  WS-HAS-BUDGET       PIC X(01)   VALUE 'N'.                       
031400     05  WS-HAS-GROSS-MGN    PIC X(01)   VALUE 'N'.                       
031500     05  WS-HAS-OPEX         PIC X(01)   VALUE 'N'.                       
031600     05  WS-HAS-OPEXP        PIC X(01)   VALUE 'N'.                       
031700     05  WS-HAS-RUNWAY       PIC X(01)   VALUE 'N'.                       
031800     05  WS-HAS-EBITDA       PIC X(01)   VALUE 'N'.                       
031900     05  WS-HAS-EARNINGS     PIC X(01)   VALUE 'N'.                       
032000     05  WS-HAS-OPPROFIT     PIC X(01)   VALUE 'N'.                       
032100*ONE-BYTE WINNER OF THE PRIORITY ORDER IN 3130 - THE 88-LEVELS            
032200*BELOW ARE WHAT 3200 TESTS TO DISPATCH TO THE RIGHT REPORT.               
032300     05  WS-INTENT-CODE      PIC X(01)   VALUE SPACE.                     
032400         88  INTENT-REV-BUDGET           VALUE '1'.                       
032500         88  INTENT-GM-TREND             VALUE '2'.                       
032600         88  INTENT-OPEX                 VALUE '3'.                       
032700         88  INTENT-RUNWAY               VALUE '4'.                       
032800         88  INTENT-EBITDA               VALUE '5'.                       
032900         88  INTENT-UNKNOWN              VALUE '9'.                       
033000*PRINTED ON RPT-INTENT-LINE SO THE ANALYST CAN SEE HOW THEIR              
033100*QUESTION WAS READ.                                                       
033200     05  WS-INTENT-LABEL     PIC X(20)   VALUE SPACES.                    
033300*SET BY 3400 WHEN A YYYY-MM TARGET WAS FOUND IN THE QUESTION              
033400*TEXT; WHEN 'N' THE LATEST MONTH ON FILE IS USED INSTEAD.                 
033500     05  WS-MONTH-FOUND-SW   PIC X(01)   VALUE 'N'.                       
033600     05  WS-TARGET-MONTH     PIC X(07)   VALUE SPACES.                    
033700*NOT CURRENTLY TESTED ANYWHERE - CARRIED OVER FROM AN EARLIER             
033800*DRAFT OF 3460 THAT USED A SEPARATE FOUND-SWITCH; LEFT IN PLACE           
033900*RATHER THAN RENUMBER THE GROUP.                                          
034000     05  WS-TRAIL-FOUND-SW   PIC X(01)   VALUE 'N'.                       
034100     05  WS-TRAILING-N       PIC 9(02)   VALUE 3        COMP.             
034200     05  FILLER              PIC X(04)   VALUE SPACES.                    
034300                                                                          
034400*MONTH ARITHMETIC WORK AREA - TEXT/NUMERIC REDEFINE PAIR USED             
034500*BY PARAGRAPH 3450 TO SUBTRACT WHOLE MONTHS FROM A YYYY-MM KEY.           
034600 01  WS-MONTH-WORK.                                                       
034700     05  WS-MONTH-TEXT       PIC X(07).                                   
034800*YEAR/MONTH SPLIT VIEW OF THE SAME 7 BYTES - LETS 3450 PULL               
034900*THE YEAR AND MONTH APART WITHOUT A REFERENCE-MODIFIED MOVE.              
035000 01  WS-MONTH-TEXT-R REDEFINES WS-MONTH-WORK.                             
035100     05  WS-MONTH-YEAR-X     PIC X(04).                                   
035200     05  FILLER              PIC X(01).                                   
035300     05  WS-MONTH-MM-X       PIC X(02).                                   
035400*NUMERIC WORK FIELDS FOR THE MONTH-SUBTRACT ARITHMETIC -                  
035500*KEPT SEPARATE FROM WS-MONTH-WORK SO THE TEXT/NUMERIC                     
035600*CONVERSION MOVES ARE EASY TO FOLLOW IN PARAGRAPH 3450.                   
035700 01  WS-MONTH-NUMERIC-AREA.                                               
035800     05  WS-MONTH-YEAR-N     PIC 9(04)   VALUE ZERO     COMP.             
035900     05  WS-MONTH-MM-N       PIC 9(02)   VALUE ZERO     COMP.             
036000     05  WS-SUBTRACT-N       PIC 9(02)   VALUE ZERO     COMP.             
036100     05  WS-RESULT-YEAR-N    PIC 9(04)   VALUE ZERO     COMP.             
036200     05  WS-RESULT-MM-N      PIC 9(02)   VALUE ZERO     COMP.             
036300     05  WS-RESULT-MM-X      PIC X(02)   VALUE SPACES.                    
036400     05  WS-RESULT-YEAR-X    PIC X(04)   VALUE SPACES.                    
036500     05  WS-RESULT-MONTH     PIC X(07)   VALUE SPACES.                    
036600     05  WS-ABS-MONTH-N      PIC S9(07)  VALUE ZERO     COMP.             
036700     05  WS-ABS-RESULT-N     PIC S9(07)  VALUE ZERO     COMP.             
036800     05  FILLER              PIC X(04)   VALUE SPACES.                    
036900                                                                          
037000*MONEY/AMOUNT WHOLE-DOLLAR DISPLAY REDEFINE - RL-VALUE AND THE            
037100*OTHER REPORT MONEY FIELDS ARE WHOLE DOLLARS, ROUNDED, NOT JUST           
037200*THE CENTS TRUNCATED OFF (CONTROLLER CAUGHT THIS ONE - SEE LOG).          
037300 01  WS-AMOUNT-WORK          PIC S9(11)V99 VALUE ZERO.                    
037400 01  WS-AMOUNT-ROUNDED REDEFINES WS-AMOUNT-WORK.                          
037500     05  WS-AMOUNT-DOLLARS   PIC S9(11).                                  
037600     05  FILLER              PIC X(02).                                   
037700                                                                          
037800*FX RATE LOOKUP WORK AREA (PARAGRAPH 2500).                               
037900 01  RATE-WORK-AREA.                                                      
038000     05  WS-RATE-MONTH       PIC X(07)   VALUE SPACES.                    
038100     05  WS-RATE-CURRENCY    PIC X(03)   VALUE SPACES.                    
038200     05  WS-RATE-RESULT      PIC S9(03)V9(06) VALUE ZERO.                 
038300     05  WS-RATE-ANY-SW      PIC X(01)   VALUE 'N'.                       
038400     05  WS-RATE-EXACT-SW    PIC X(01)   VALUE 'N'.                       
038500     05  WS-RATE-EXACT-RATE  PIC S9(03)V9(06) VALUE ZERO.                 
038600     05  WS-RATE-EARLIER-SW  PIC X(01)   VALUE 'N'.                       
038700     05  WS-RATE-EARLIER-MO  PIC X(07)   VALUE LOW-VALUES.                
038800     05  WS-RATE-EARLIER-RT  PIC S9(03)V9(06) VALUE ZERO.                 
038900     05  WS-RATE-LATER-SW    PIC X(01)   VALUE 'N'.                       
039000     05  WS-RATE-LATER-MO    PIC X(07)   VALUE HIGH-VALUES.               
039100     05  WS-RATE-LATER-RT    PIC S9(03)V9(06) VALUE ZERO.                 
039200     05  FILLER              PIC X(04)   VALUE SPACES.                    
039300                                                                          
039400*ANALYSIS ACCUMULATORS - ONE SET REUSED ACROSS QUESTIONS.  EACH           
039500*ANALYSIS PARAGRAPH RE-ZEROES THE FIELDS IT OWNS BEFORE USE               
039600*RATHER THAN TRUSTING LEFTOVER VALUES FROM THE PRIOR QUESTION.            
039700 01  ANALYSIS-WORK-AREA.                                                  
039800*REVENUE VS BUDGET (INTENT 1) WORKING TOTALS.                             
039900     05  WS-ACTUAL-USD       PIC S9(11)V99 VALUE ZERO.                    
040000     05  WS-BUDGET-USD       PIC S9(11)V99 VALUE ZERO.                    
040100     05  WS-VARIANCE-USD     PIC S9(11)V99 VALUE ZERO.                    
040200*GROSS MARGIN / EBITDA (INTENTS 2 AND 5) SHARE THESE THREE                
040300*BUCKETS - REVENUE, COGS, AND OPEX CONVERTED TO USD.                      
040400     05  WS-REVENUE-USD      PIC S9(11)V99 VALUE ZERO.                    
040500     05  WS-COGS-USD         PIC S9(11)V99 VALUE ZERO.                    
040600     05  WS-OPEX-USD         PIC S9(11)V99 VALUE ZERO.                    
040700     05  WS-EBITDA-USD       PIC S9(11)V99 VALUE ZERO.                    
040800*GM% CARRIED AT FOUR DECIMALS FOR THE COMPUTE, THEN ROUNDED               
040900*DOWN TO ONE DECIMAL FOR PRINT VIA WS-GM-PCT-EDIT.                        
041000     05  WS-GM-PERCENT       PIC S9(03)V9(04) VALUE ZERO.                 
041100     05  WS-GM-PCT-1DEC      PIC S9(03)V9(01) VALUE ZERO.                 
041200     05  WS-GM-PCT-EDIT      PIC -ZZ9.9.                                  
041300*ONE LEDGER LINE'S FX-CONVERTED AMOUNT - RECOMPUTED FOR EVERY             
041400*ROW SCANNED SINCE THE RATE CAN DIFFER MONTH TO MONTH.                    
041500     05  WS-LINE-USD         PIC S9(11)V99 VALUE ZERO.                    
041600     05  WS-IS-OPEX-SW       PIC X(01)   VALUE 'N'.                       
041700     05  WS-END-MONTH        PIC X(07)   VALUE SPACES.                    
041800*CASH RUNWAY (INTENT 4) WORKING FIELDS - SEE 4400 FOR HOW                 
041900*THE TWO BURN FIGURES BECOME ONE AVERAGE.                                 
042000     05  WS-CASH-CURRENT     PIC S9(11)V99 VALUE ZERO.                    
042100     05  WS-BURN-1           PIC S9(11)V99 VALUE ZERO.                    
042200     05  WS-BURN-2           PIC S9(11)V99 VALUE ZERO.                    
042300     05  WS-BURN-CTR         PIC 9(01)   VALUE ZERO     COMP.             
042400     05  WS-BURN-SUM         PIC S9(11)V99 VALUE ZERO.                    
042500     05  WS-AVG-BURN         PIC S9(11)V99 VALUE ZERO.                    
042600     05  WS-RUNWAY-MONTHS    PIC S9(03)V9(01) VALUE ZERO.                 
042700     05  WS-RUNWAY-EDIT      PIC ZZ9.9.                                   
042800     05  FILLER              PIC X(04)   VALUE SPACES.                    
042900                                                                          
043000*WORKING SUBSCRIPTS - ALL BINARY PER SHOP STANDARD FOR THIS               
043100*GENERATION OF BATCH PROGRAMS.                                            
043200 01  SUBSCRIPT-AREA.                                                      
043300*ONE SUBSCRIPT PER IN-MEMORY TABLE LOADED AT 2000 - SIZED TO              
043400*THE OCCURS LIMIT OF THE TABLE IT DRIVES, NOT JUST PIC 9(05)              
043500*ACROSS THE BOARD, SO A RUNAWAY LOOP SHOWS UP AS A SIZE ERROR             
043600*INSTEAD OF QUIETLY WRAPPING.                                             
043700     05  WS-AC-IDX           PIC 9(05)   VALUE ZERO     COMP.             
043800     05  WS-BG-IDX           PIC 9(05)   VALUE ZERO     COMP.             
043900     05  WS-CS-IDX           PIC 9(05)   VALUE ZERO     COMP.             
044000     05  WS-FX-IDX           PIC 9(05)   VALUE ZERO     COMP.             
044100     05  WS-MN-IDX           PIC 9(02)   VALUE ZERO     COMP.             
044200     05  WS-TR-IDX           PIC 9(02)   VALUE ZERO     COMP.             
044300     05  WS-RW-IDX           PIC 9(01)   VALUE ZERO     COMP.             
044400*OPEX-TABLE SUBSCRIPT PAIR - WS-OP-IDX-2 IS THE BUBBLE SORT'S             
044500*"NEXT ROW" POINTER IN 4260/4270.                                         
044600     05  WS-OP-IDX           PIC 9(03)   VALUE ZERO     COMP.             
044700     05  WS-OP-IDX-2         PIC 9(03)   VALUE ZERO     COMP.             
044800     05  WS-OP-FOUND-SW      PIC X(01)   VALUE 'N'.                       
044900*FX-TABLE INSERT-SORT WORK FIELDS (PARAGRAPHS 2120-2130) -                
045000*WS-SHIFT-IDX WALKS BACKWARD WHILE ROWS ARE PUSHED DOWN ONE               
045100*SLOT TO OPEN UP WS-INS-IDX FOR THE NEW ROW.                              
045200     05  WS-INS-IDX          PIC 9(05)   VALUE ZERO     COMP.             
045300     05  WS-SHIFT-IDX        PIC 9(05)   VALUE ZERO     COMP.             
045400*YEAR-AFTER-MONTH-NAME SCAN WORK FIELDS (PARAGRAPH 3430).                 
045500     05  WS-YPOS             PIC 9(02)   VALUE ZERO     COMP.             
045600     05  WS-YEAR-SCAN-START  PIC 9(02)   VALUE ZERO     COMP.             
045700     05  WS-YEAR-FOUND-SW    PIC X(01)   VALUE 'N'.                       
045800     05  WS-FOUND-YEAR       PIC X(04)   VALUE SPACES.                    
045900     05  WS-LAST-POS         PIC 9(02)   VALUE ZERO     COMP.             
046000*ONE-OR-TWO-DIGIT "LAST N MONTHS" TEXT, PICKED UP BY 3460                 
046100*BEFORE IT IS MOVED INTO THE NUMERIC WS-TRAILING-N.                       
046200     05  WS-N-TEXT           PIC X(02)   VALUE SPACES.                    
046300     05  FILLER              PIC X(04)   VALUE SPACES.                    
046400                                                                          
046500*REPORT LINE LAYOUTS.                                                     
046600 01  RPT-BLANK-LINE.                                                      
046700     05  FILLER              PIC X(100)  VALUE SPACES.                    
046800                                                                          
046900*ECHOES THE ANALYST'S OWN QUESTION TEXT BACK ABOVE EACH                   
047000*ANSWER SO THE PRINTOUT READS LIKE A Q-AND-A TRANSCRIPT.                  
047100 01  RPT-QUESTION-LINE.                                                   
047200     05  FILLER              PIC X(10)   VALUE 'QUESTION: '.              
047300     05  RQ-TEXT             PIC X(80).                                   
047400     05  FILLER              PIC X(10)   VALUE SPACES.                    
047500                                                                          
047600*SHOWS WHICH OF THE FIVE ANALYSES THE CLASSIFIER PICKED -                 
047700*ANALYST DESK ASKED FOR THIS AFTER A MISCLASSIFIED QUESTION               
047800*WENT UNNOTICED FOR A WEEK (FIN-0944).                                    
047900 01  RPT-INTENT-LINE.                                                     
048000     05  FILLER              PIC X(08)   VALUE 'INTENT: '.                
048100     05  RI-LABEL            PIC X(20).                                   
048200     05  FILLER              PIC X(72)   VALUE SPACES.                    
048300                                                                          
048400*GENERAL-PURPOSE "AS OF MONTH" LINE, REUSED BY EVERY                      
048500*ANALYSIS THAT REPORTS A SINGLE TARGET MONTH.                             
048600 01  RPT-MONTH-LINE.                                                      
048700     05  RM-LABEL            PIC X(14).                                   
048800     05  RM-MONTH            PIC X(07).                                   
048900     05  FILLER              PIC X(79)   VALUE SPACES.                    
049000                                                                          
049100*GENERAL-PURPOSE LABELED DOLLAR-AMOUNT LINE, REUSED ACROSS                
049200*REVENUE VS BUDGET, EBITDA, AND CASH RUNWAY.  RL-VALUE IS                 
049300*WHOLE DOLLARS - SEE THE ROUNDING NOTE ON WS-AMOUNT-ROUNDED.              
049400 01  RPT-MONEY-LINE.                                                      
049500     05  RL-LABEL            PIC X(26).                                   
049600     05  RL-VALUE            PIC -$$$,$$$,$$$,$$9.                        
049700     05  FILLER              PIC X(58)   VALUE SPACES.                    
049800                                                                          
049900*COLUMN HEADINGS FOR THE GROSS MARGIN TREND DETAIL LINES                  
050000*BELOW.                                                                   
050100 01  RPT-GM-HEADER-LINE.                                                  
050200     05  FILLER              PIC X(40)                                    
050300         VALUE 'MONTH   REVENUE-USD      COGS-USD     '.                  
050400     05  FILLER              PIC X(05)   VALUE 'GM%  '.                   
050500     05  FILLER              PIC X(55)   VALUE SPACES.                    
050600                                                                          
050700*ONE LINE PER TRAILING MONTH - GM-PERCENT-OUT CARRIES "N/A "              
050800*INSTEAD OF A PERCENT WHEN THAT MONTH HAD ZERO REVENUE.                   
050900 01  RPT-GM-DETAIL-LINE.                                                  
051000     05  GM-MONTH            PIC X(07).                                   
051100     05  FILLER              PIC X(03)   VALUE SPACES.                    
051200     05  GM-REVENUE          PIC -$$$,$$$,$$$,$$9.                        
051300     05  FILLER              PIC X(03)   VALUE SPACES.                    
051400     05  GM-COGS             PIC -$$$,$$$,$$$,$$9.                        
051500     05  FILLER              PIC X(03)   VALUE SPACES.                    
051600     05  GM-PERCENT-OUT      PIC X(06).                                   
051700     05  FILLER              PIC X(46)   VALUE SPACES.                    
051800                                                                          
051900*COLUMN HEADINGS FOR THE OPEX CATEGORY BREAKDOWN BELOW.                   
052000 01  RPT-OPEX-HEADER-LINE.                                                
052100     05  FILLER              PIC X(20)   VALUE 'CATEGORY'.                
052200     05  FILLER              PIC X(04)   VALUE SPACES.                    
052300     05  FILLER              PIC X(13)   VALUE 'AMOUNT-USD   '.           
052400     05  FILLER              PIC X(63)   VALUE SPACES.                    
052500                                                                          
052600*ONE LINE PER OPEX CATEGORY, PRINTED IN THE DESCENDING-BY-                
052700*AMOUNT ORDER THE BUBBLE SORT IN 4250 LEFT THE TABLE IN.                  
052800 01  RPT-OPEX-DETAIL-LINE.                                                
052900     05  OP-CATEGORY-OUT     PIC X(20).                                   
053000     05  FILLER              PIC X(04)   VALUE SPACES.                    
053100     05  OP-AMOUNT-OUT       PIC -$$$,$$$,$$$,$$9.                        
053200     05  FILLER              PIC X(60)   VALUE SPACES.                    
053300                                                                          
053400*MONTHS OF RUNWAY AT THE CURRENT AVERAGE BURN RATE, ONE                   
053500*DECIMAL PLACE PER THE CONTROLLER'S REPORTING STANDARD.                   
053600 01  RPT-RUNWAY-LINE.                                                     
053700     05  FILLER              PIC X(18)                                    
053800         VALUE 'RUNWAY (MONTHS): '.                                       
053900     05  RW-MONTHS-OUT       PIC ZZ9.9.                                   
054000     05  FILLER              PIC X(77)   VALUE SPACES.                    
054100                                                                          
054200*PRINTED INSTEAD OF RPT-RUNWAY-LINE WHEN THE AVERAGE BURN                 
054300*IS ZERO OR NEGATIVE - DIVIDING BY IT WOULD BLOW UP, AND                  
054400*"UNLIMITED" IS THE HONEST ANSWER ANYWAY.                                 
054500 01  RPT-UNLIMITED-LINE.                                                  
054600     05  FILLER              PIC X(37)                                    
054700         VALUE 'RUNWAY: UNLIMITED (NOT BURNING CASH)'.                    
054800     05  FILLER              PIC X(63)   VALUE SPACES.                    
054900                                                                          
055000*PRINTED WHEN NONE OF THE FIVE KEYWORD CHECKS IN 3120 FIRE -              
055100*SEE PARAGRAPH 4900.                                                      
055200 01  RPT-UNKNOWN-LINE.                                                    
055300     05  FILLER              PIC X(30)                                    
055400         VALUE 'COULD NOT CLASSIFY QUESTION - '.                          
055500     05  FILLER              PIC X(30)                                    
055600         VALUE 'TRY PHRASING LIKE THE EXAMPLES'.                          
055700     05  FILLER              PIC X(40)   VALUE SPACES.                    
055800                                                                          
055900 PROCEDURE DIVISION.                                                      
056000                                                                          
056100*MAIN LINE - OPEN THE FIVE FILES, LOAD THE IN-MEMORY LEDGER               
056200*AND FX TABLES ONCE, THEN ANSWER ONE QUESTION PER QUERY-FILE              
056300*RECORD UNTIL THE QUEUE RUNS DRY.                                         
056400*NOTHING HERE DEPENDS ON HOW ANY OTHER PARAGRAPH IS WRITTEN.              
056500 0000-CBLANL06-MAIN.                                                      
056600*DROP DOWN TO THE PARAGRAPH THAT HANDLES THIS STEP.                       
056700*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
056800     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                              
056900*HAND OFF TO THE PARAGRAPH THAT DOES THE NEXT PIECE OF WORK.              
057000*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
057100     PERFORM 2000-LOAD-TABLES THRU 2000-EXIT.                             
057200*DROP DOWN TO THE PARAGRAPH THAT HANDLES THIS STEP.                       
057300*CONSISTENT WITH HOW THE REST OF THE PROGRAM HANDLES THIS CASE.           
057400     PERFORM 3000-PROCESS-QUERIES THRU 3000-EXIT                          
057500         UNTIL QY-EOF-SW = 'YES'.                                         
057600*DROP DOWN TO THE PARAGRAPH THAT HANDLES THIS STEP.                       
057700*NOTHING HERE DEPENDS ON HOW ANY OTHER PARAGRAPH IS WRITTEN.              
057800     PERFORM 8000-TERMINATE THRU 8000-EXIT.                               
057900     STOP RUN.                                                            
058000                                                                          
058100*OPEN THE FOUR INPUT FEEDS AND THE REPORT FILE, THEN PRIME                
058200*THE READ-AHEAD ON THE QUERY QUEUE SO 3000-PROCESS-QUERIES                
058300*CAN TEST QY-EOF-SW BEFORE DOING ANY WORK ON THE FIRST                    
058400*RECORD - STANDARD PRIMING READ FOR THIS SHOP'S SEQUENTIAL                
058500*PROGRAMS.                                                                
058600*NOTHING HERE DEPENDS ON HOW ANY OTHER PARAGRAPH IS WRITTEN.              
058700 1000-INITIALIZE.                                                         
058800*OPEN THE FILE BEFORE ANY I/O AGAINST IT.                                 
058900*SAME APPROACH AS THE OTHER PARAGRAPHS THAT DO THIS KIND OF WORK.         
059000     OPEN INPUT  ACTUALS-FILE                                             
059100                 BUDGET-FILE                                              
059200                 CASH-FILE                                                
059300                 FX-FILE                                                  
059400                 QUERY-FILE.                                              
059500*OPEN THE FILE BEFORE ANY I/O AGAINST IT.                                 
059600*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
059700     OPEN OUTPUT REPORT-FILE.                                             
059800*DROP DOWN TO THE PARAGRAPH THAT HANDLES THIS STEP.                       
059900*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
060000     PERFORM 9100-READ-QUERY THRU 9100-EXIT.                              
060100 1000-EXIT.                                                               
060200     EXIT.                                                                
060300                                                                          
060400*LOADS ALL FOUR REFERENCE/LEDGER FILES INTO WORKING STORAGE               
060500*ONE TIME, BEFORE THE FIRST QUESTION IS ANSWERED.  FX MUST                
060600*LOAD FIRST SINCE EVERY OTHER ANALYSIS CONVERTS THROUGH IT.               
060700*THIS STEP IS CHEAP ENOUGH NOT TO WORRY ABOUT PERFORMANCE.                
060800 2000-LOAD-TABLES.                                                        
060900*HAND OFF TO THE PARAGRAPH THAT DOES THE NEXT PIECE OF WORK.              
061000*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
061100     PERFORM 2100-LOAD-FX THRU 2100-EXIT.                                 
061200*DROP DOWN TO THE PARAGRAPH THAT HANDLES THIS STEP.                       
061300*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
061400     PERFORM 2200-LOAD-ACTUALS THRU 2200-EXIT.                            
061500*HAND OFF TO THE PARAGRAPH THAT DOES THE NEXT PIECE OF WORK.              
061600*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
061700     PERFORM 2300-LOAD-BUDGET THRU 2300-EXIT.                             
061800*DROP DOWN TO THE PARAGRAPH THAT HANDLES THIS STEP.                       
061900*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
062000     PERFORM 2400-LOAD-CASH THRU 2400-EXIT.                               
062100 2000-EXIT.                                                               
062200     EXIT.                                                                
062300                                                                          
062400*FX RATES ARE KEPT SORTED CURRENCY-THEN-MONTH AS THEY ARE                 
062500*LOADED SO THE NEAREST-MONTH LOOKUP CAN WALK THE TABLE ONCE.              
062600*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
062700 2100-LOAD-FX.                                                            
062800*DROP DOWN TO THE PARAGRAPH THAT HANDLES THIS STEP.                       
062900*CONSISTENT WITH HOW THE REST OF THE PROGRAM HANDLES THIS CASE.           
063000     PERFORM 9200-READ-FX THRU 9200-EXIT.                                 
063100*HAND OFF TO THE PARAGRAPH THAT DOES THE NEXT PIECE OF WORK.              
063200*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
063300     PERFORM 2110-INSERT-FX-ROW THRU 2110-EXIT                            
063400         UNTIL FX-EOF-SW = 'YES'.                                         
063500 2100-EXIT.                                                               
063600     EXIT.                                                                
063700                                                                          
063800*FINDS WHERE THIS FX ROW BELONGS IN THE SORTED TABLE, OPENS               
063900*A GAP BY SHIFTING EVERYTHING BELOW IT DOWN ONE SLOT, THEN                
064000*DROPS THE NEW ROW INTO THE GAP.                                          
064100*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
064200 2110-INSERT-FX-ROW.                                                      
064300*HAND OFF TO THE PARAGRAPH THAT DOES THE NEXT PIECE OF WORK.              
064400*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
064500     PERFORM 2120-FIND-FX-INSERT-POINT THRU 2120-EXIT.                    
064600*DROP DOWN TO THE PARAGRAPH THAT HANDLES THIS STEP.                       
064700*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
064800     PERFORM 2130-SHIFT-FX-DOWN THRU 2130-EXIT                            
064900         VARYING WS-SHIFT-IDX FROM FX-COUNT BY -1                         
065000         UNTIL WS-SHIFT-IDX < WS-INS-IDX.                                 
065100*SAVE OFF FX-MONTH HERE SO THE FOLLOWING LOGIC HAS IT.                    
065200*THIS STEP IS CHEAP ENOUGH NOT TO WORRY ABOUT PERFORMANCE.                
065300     MOVE FX-MONTH                  TO FX-T-MONTH(WS-INS-IDX).            
065400*SAVE OFF FX-CURRENCY HERE SO THE FOLLOWING LOGIC HAS IT.                 
065500*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
065600     MOVE FX-CURRENCY                TO FX-T-CURRENCY(WS-INS-IDX).        
065700*CARRY FX-USD-RATE FORWARD FOR THE NEXT STEP.                             
065800*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
065900     MOVE FX-USD-RATE                TO FX-T-RATE(WS-INS-IDX).            
066000*ACCUMULATE INTO THE RUNNING TOTAL.                                       
066100*SAME APPROACH AS THE OTHER PARAGRAPHS THAT DO THIS KIND OF WORK.         
066200     ADD 1 TO FX-COUNT.                                                   
066300*HAND OFF TO THE PARAGRAPH THAT DOES THE NEXT PIECE OF WORK.              
066400*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
066500     PERFORM 9200-READ-FX THRU 9200-EXIT.                                 
066600 2110-EXIT.                                                               
066700     EXIT.                                                                
066800                                                                          
066900*LINEAR SCAN FOR THE INSERTION POINT - TABLES ARE SMALL SO A              
067000*SIMPLE SCAN IS FASTER TO MAINTAIN THAN A BINARY SEARCH.                  
067100*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
067200 2120-FIND-FX-INSERT-POINT.                                               
067300*WORK OUT WS-INS-IDX NOW SO THE REST OF THE PARAGRAPH CAN USE IT.         
067400*SEE THE PARAGRAPH BANNER ABOVE FOR THE FULL PICTURE OF WHY.              
067500     COMPUTE WS-INS-IDX = FX-COUNT + 1.                                   
067600*TEST BEFORE ACTING - SEE THE BRANCH BELOW.                               
067700*CONSISTENT WITH HOW THE REST OF THE PROGRAM HANDLES THIS CASE.           
067800     IF FX-COUNT NOT = ZERO                                               
067900*DROP DOWN A LEVEL TO HANDLE THIS CASE.                                   
068000*SEE THE PARAGRAPH BANNER ABOVE FOR THE FULL PICTURE OF WHY.              
068100         PERFORM 2125-INSERT-POINT-STEP THRU 2125-EXIT                    
068200             VARYING WS-FX-IDX FROM 1 BY 1                                
068300             UNTIL WS-FX-IDX > FX-COUNT                                   
068400     END-IF.                                                              
068500 2120-EXIT.                                                               
068600     EXIT.                                                                
068700                                                                          
068800*ONE STEP OF THE LINEAR SCAN ABOVE - STOPS AS SOON AS IT                  
068900*FINDS A TABLE ROW THAT SORTS AFTER THE INCOMING ROW.                     
069000*REWRITTEN AS A GO TO EXIT CHAIN, SAME IDIOM CBLANL05 USES                
069100*FOR ITS FIELD-BY-FIELD VALIDATION - ONE TEST PER LINE, OUT               
069200*THE SECOND A ROW QUALIFIES, NO NEED TO NEST THE REMAINING                
069300*TESTS ONCE THE ANSWER IS ALREADY KNOWN.                                  
069400 2125-INSERT-POINT-STEP.                                                  
069500*ROW ALREADY PAST THE END OF THE LOADED TABLE - NOTHING LEFT              
069600*TO COMPARE AGAINST, SO THE CURRENT WS-INS-IDX GUESS STANDS.              
069700     IF WS-INS-IDX > FX-COUNT                                             
069800         GO TO 2125-EXIT                                                  
069900     END-IF.                                                              
070000*A LATER CURRENCY CODE SORTS THIS ROW AFTER IT - INSERT HERE              
070100*AND STOP LOOKING, NO NEED TO CHECK THE MONTH ON THIS ROW.                
070200     IF FX-T-CURRENCY(WS-FX-IDX) > FX-CURRENCY                            
070300         MOVE WS-FX-IDX TO WS-INS-IDX                                     
070400         GO TO 2125-EXIT                                                  
070500     END-IF.                                                              
070600*SAME CURRENCY, LATER MONTH - INSERT HERE TOO.  ANY OTHER                 
070700*COMBINATION LEAVES WS-INS-IDX UNCHANGED AND FALLS THROUGH.               
070800     IF FX-T-CURRENCY(WS-FX-IDX) = FX-CURRENCY                            
070900       AND FX-T-MONTH(WS-FX-IDX) > FX-MONTH                               
071000         MOVE WS-FX-IDX TO WS-INS-IDX                                     
071100     END-IF.                                                              
071200 2125-EXIT.                                                               
071300     EXIT.                                                                
071400                                                                          
071500*SLIDES ONE FX-TABLE ROW DOWN A SLOT TO MAKE ROOM FOR AN                  
071600*INSERT - CALLED ONCE PER ROW BEING SHIFTED, WORKING FROM                 
071700*THE BOTTOM OF THE TABLE UP SO NOTHING GETS OVERWRITTEN.                  
071800*ONLY ONE STATEMENT IN THIS PARAGRAPH AND NO CONDITION TO                 
071900*TEST, SO THERE IS NO EARLY-EXIT BRANCH TO WRITE A GO TO                  
072000*AROUND - UNLIKE 2125 ABOVE, EVERY CALL DOES THE SAME WORK.               
072100 2130-SHIFT-FX-DOWN.                                                      
072200*CARRY FX-TABLE FORWARD FOR THE NEXT STEP.                                
072300*SAME APPROACH AS THE OTHER PARAGRAPHS THAT DO THIS KIND OF WORK.         
072400     MOVE FX-TABLE(WS-SHIFT-IDX) TO FX-TABLE(WS-SHIFT-IDX + 1).           
072500 2130-EXIT.                                                               
072600     EXIT.                                                                
072700                                                                          
072800*READS THE ACTUALS FEED TO END OF FILE, APPENDING EACH                    
072900*RECORD TO AC-TABLE IN FILE ORDER (NO SORT NEEDED - THE                   
073000*ANALYSES SCAN THE WHOLE TABLE REGARDLESS OF ORDER).                      
073100*SAME APPROACH AS THE OTHER PARAGRAPHS THAT DO THIS KIND OF WORK.         
073200 2200-LOAD-ACTUALS.                                                       
073300*DROP DOWN TO THE PARAGRAPH THAT HANDLES THIS STEP.                       
073400*CONSISTENT WITH HOW THE REST OF THE PROGRAM HANDLES THIS CASE.           
073500     PERFORM 9300-READ-ACTUALS THRU 9300-EXIT.                            
073600*DROP DOWN TO THE PARAGRAPH THAT HANDLES THIS STEP.                       
073700*NOTHING HERE DEPENDS ON HOW ANY OTHER PARAGRAPH IS WRITTEN.              
073800     PERFORM 2210-APPEND-ACTUALS-ROW THRU 2210-EXIT                       
073900         UNTIL AC-EOF-SW = 'YES'.                                         
074000 2200-EXIT.                                                               
074100     EXIT.                                                                
074200                                                                          
074300*A BLANK OR GARBLED AMOUNT COLUMN COMES IN FROM THE FEED FROM             
074400*TIME TO TIME (BAD EXTRACT RUN, TRUNCATED CARD) - TREAT IT AS             
074500*ZERO RATHER THAN LET IT FALL INTO THE FX MULTIPLY AS JUNK                
074600*(FIN-1123).                                                              
074700*NOTHING HERE DEPENDS ON HOW ANY OTHER PARAGRAPH IS WRITTEN.              
074800 2210-APPEND-ACTUALS-ROW.                                                 
074900*ROLL THIS FIGURE INTO THE RUNNING TOTAL.                                 
075000*SAME APPROACH AS THE OTHER PARAGRAPHS THAT DO THIS KIND OF WORK.         
075100     ADD 1 TO AC-COUNT.                                                   
075200*STAGE AC-MONTH BEFORE THE NEXT TEST.                                     
075300*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
075400     MOVE AC-MONTH           TO AC-T-MONTH(AC-COUNT).                     
075500*STAGE AC-ENTITY BEFORE THE NEXT TEST.                                    
075600*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
075700     MOVE AC-ENTITY          TO AC-T-ENTITY(AC-COUNT).                    
075800*CARRY AC-CATEGORY FORWARD FOR THE NEXT STEP.                             
075900*SAME APPROACH AS THE OTHER PARAGRAPHS THAT DO THIS KIND OF WORK.         
076000     MOVE AC-CATEGORY        TO AC-T-CATEGORY(AC-COUNT).                  
076100*BRANCH ON THE CONDITION BELOW.                                           
076200*CONSISTENT WITH HOW THE REST OF THE PROGRAM HANDLES THIS CASE.           
076300     IF AC-AMOUNT IS NUMERIC                                              
076400*CARRY THIS VALUE FORWARD FOR THE BRANCH BELOW.                           
076500*THIS STEP IS CHEAP ENOUGH NOT TO WORRY ABOUT PERFORMANCE.                
076600         MOVE AC-AMOUNT      TO AC-T-AMOUNT(AC-COUNT)                     
076700*IF THE TEST ABOVE FAILED, THIS IS THE ALTERNATE PATH.                    
076800*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
076900     ELSE                                                                 
077000*CARRY THIS VALUE FORWARD FOR THE BRANCH BELOW.                           
077100*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
077200         MOVE ZERO           TO AC-T-AMOUNT(AC-COUNT)                     
077300     END-IF.                                                              
077400*CARRY AC-CURRENCY FORWARD FOR THE NEXT STEP.                             
077500*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
077600     MOVE AC-CURRENCY        TO AC-T-CURRENCY(AC-COUNT).                  
077700*SCAN AND CONVERT THE TEXT IN PLACE.                                      
077800*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
077900     INSPECT AC-T-CATEGORY(AC-COUNT)                                      
078000         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                          
078100                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                         
078200*HAND OFF TO THE PARAGRAPH THAT DOES THE NEXT PIECE OF WORK.              
078300*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
078400     PERFORM 9300-READ-ACTUALS THRU 9300-EXIT.                            
078500 2210-EXIT.                                                               
078600     EXIT.                                                                
078700                                                                          
078800*SAME PATTERN AS 2200-LOAD-ACTUALS, AGAINST THE BUDGET FEED.              
078900*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
079000 2300-LOAD-BUDGET.                                                        
079100*HAND OFF TO THE PARAGRAPH THAT DOES THE NEXT PIECE OF WORK.              
079200*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
079300     PERFORM 9400-READ-BUDGET THRU 9400-EXIT.                             
079400*DROP DOWN TO THE PARAGRAPH THAT HANDLES THIS STEP.                       
079500*CONSISTENT WITH HOW THE REST OF THE PROGRAM HANDLES THIS CASE.           
079600     PERFORM 2310-APPEND-BUDGET-ROW THRU 2310-EXIT                        
079700         UNTIL BG-EOF-SW = 'YES'.                                         
079800 2300-EXIT.                                                               
079900     EXIT.                                                                
080000                                                                          
080100*SAME RULE AS THE ACTUALS LOADER ABOVE - A NON-NUMERIC BUDGET             
080200*AMOUNT GOES IN AS ZERO, NOT AS GARBAGE (FIN-1123).                       
080300*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
080400 2310-APPEND-BUDGET-ROW.                                                  
080500*ROLL THIS FIGURE INTO THE RUNNING TOTAL.                                 
080600*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
080700     ADD 1 TO BG-COUNT.                                                   
080800*SAVE OFF BG-MONTH HERE SO THE FOLLOWING LOGIC HAS IT.                    
080900*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
081000     MOVE BG-MONTH           TO BG-T-MONTH(BG-COUNT).                     
081100*STAGE BG-ENTITY BEFORE THE NEXT TEST.                                    
081200*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
081300     MOVE BG-ENTITY          TO BG-T-ENTITY(BG-COUNT).                    
081400*CARRY BG-CATEGORY FORWARD FOR THE NEXT STEP.                             
081500*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
081600     MOVE BG-CATEGORY        TO BG-T-CATEGORY(BG-COUNT).                  
081700*TEST BEFORE ACTING - SEE THE BRANCH BELOW.                               
081800*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
081900     IF BG-AMOUNT IS NUMERIC                                              
082000*SET THE FIELD FOR THIS PATH THROUGH THE LOGIC.                           
082100*NOTHING HERE DEPENDS ON HOW ANY OTHER PARAGRAPH IS WRITTEN.              
082200         MOVE BG-AMOUNT      TO BG-T-AMOUNT(BG-COUNT)                     
082300*THE NO/FAILING SIDE OF THE TEST ABOVE.                                   
082400*NOTHING HERE DEPENDS ON HOW ANY OTHER PARAGRAPH IS WRITTEN.              
082500     ELSE                                                                 
082600*SET THE FIELD FOR THIS PATH THROUGH THE LOGIC.                           
082700*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
082800         MOVE ZERO           TO BG-T-AMOUNT(BG-COUNT)                     
082900     END-IF.                                                              
083000*SAVE OFF BG-CURRENCY HERE SO THE FOLLOWING LOGIC HAS IT.                 
083100*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
083200     MOVE BG-CURRENCY        TO BG-T-CURRENCY(BG-COUNT).                  
083300*SCAN AND CONVERT THE TEXT IN PLACE.                                      
083400*SEE THE PARAGRAPH BANNER ABOVE FOR THE FULL PICTURE OF WHY.              
083500     INSPECT BG-T-CATEGORY(BG-COUNT)                                      
083600         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                          
083700                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                         
083800*HAND OFF TO THE PARAGRAPH THAT DOES THE NEXT PIECE OF WORK.              
083900*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
084000     PERFORM 9400-READ-BUDGET THRU 9400-EXIT.                             
084100 2310-EXIT.                                                               
084200     EXIT.                                                                
084300                                                                          
084400*SAME PATTERN AGAIN, AGAINST THE CASH BALANCE FEED.                       
084500*SEE THE PARAGRAPH BANNER ABOVE FOR THE FULL PICTURE OF WHY.              
084600 2400-LOAD-CASH.                                                          
084700*DROP DOWN TO THE PARAGRAPH THAT HANDLES THIS STEP.                       
084800*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
084900     PERFORM 9500-READ-CASH THRU 9500-EXIT.                               
085000*HAND OFF TO THE PARAGRAPH THAT DOES THE NEXT PIECE OF WORK.              
085100*CONSISTENT WITH HOW THE REST OF THE PROGRAM HANDLES THIS CASE.           
085200     PERFORM 2410-APPEND-CASH-ROW THRU 2410-EXIT                          
085300         UNTIL CS-EOF-SW = 'YES'.                                         
085400 2400-EXIT.                                                               
085500     EXIT.                                                                
085600                                                                          
085700*SAME RULE AGAIN FOR THE CASH BALANCE COLUMN (FIN-1123).                  
085800*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
085900 2410-APPEND-CASH-ROW.                                                    
086000*ROLL THIS FIGURE INTO THE RUNNING TOTAL.                                 
086100*NOTHING HERE DEPENDS ON HOW ANY OTHER PARAGRAPH IS WRITTEN.              
086200     ADD 1 TO CS-COUNT.                                                   
086300*CARRY CS-MONTH FORWARD FOR THE NEXT STEP.                                
086400*THIS STEP IS CHEAP ENOUGH NOT TO WORRY ABOUT PERFORMANCE.                
086500     MOVE CS-MONTH           TO CS-T-MONTH(CS-COUNT).                     
086600*STAGE CS-ENTITY BEFORE THE NEXT TEST.                                    
086700*NOTHING HERE DEPENDS ON HOW ANY OTHER PARAGRAPH IS WRITTEN.              
086800     MOVE CS-ENTITY          TO CS-T-ENTITY(CS-COUNT).                    
086900*TEST BEFORE ACTING - SEE THE BRANCH BELOW.                               
087000*SEE THE PARAGRAPH BANNER ABOVE FOR THE FULL PICTURE OF WHY.              
087100     IF CS-BALANCE IS NUMERIC                                             
087200*RECORD THE FIGURE FOR THIS CASE.                                         
087300*SEE THE PARAGRAPH BANNER ABOVE FOR THE FULL PICTURE OF WHY.              
087400         MOVE CS-BALANCE     TO CS-T-BALANCE(CS-COUNT)                    
087500*THE NO/FAILING SIDE OF THE TEST ABOVE.                                   
087600*SAME APPROACH AS THE OTHER PARAGRAPHS THAT DO THIS KIND OF WORK.         
087700     ELSE                                                                 
087800*CARRY THIS VALUE FORWARD FOR THE BRANCH BELOW.                           
087900*SEE THE PARAGRAPH BANNER ABOVE FOR THE FULL PICTURE OF WHY.              
088000         MOVE ZERO           TO CS-T-BALANCE(CS-COUNT)                    
088100     END-IF.                                                              
088200*SAVE OFF CS-CURRENCY HERE SO THE FOLLOWING LOGIC HAS IT.                 
088300*THIS STEP IS CHEAP ENOUGH NOT TO WORRY ABOUT PERFORMANCE.                
088400     MOVE CS-CURRENCY        TO CS-T-CURRENCY(CS-COUNT).                  
088500*HAND OFF TO THE PARAGRAPH THAT DOES THE NEXT PIECE OF WORK.              
088600*NOTHING HERE DEPENDS ON HOW ANY OTHER PARAGRAPH IS WRITTEN.              
088700     PERFORM 9500-READ-CASH THRU 9500-EXIT.                               
088800 2410-EXIT.                                                               
088900     EXIT.                                                                
089000                                                                          
089100*FX RATE LOOKUP - FORWARD-FILL (NEAREST EARLIER MONTH) THEN               
089200*BACKWARD-FILL (EARLIEST AVAILABLE) THEN DEFAULT 1.0 WHEN THE             
089300*CURRENCY IS NOT ON FILE AT ALL.  SEE FIN-0561 IN THE LOG.                
089400*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
089500 2500-FIND-FX-RATE.                                                       
089600*STAGE WS-RATE-ANY-SW BEFORE THE NEXT TEST.                               
089700*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
089800     MOVE 'N'        TO WS-RATE-ANY-SW                                    
089900*SAVE OFF WS-RATE-EXACT-SW HERE SO THE FOLLOWING LOGIC HAS IT.            
090000*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
090100     MOVE 'N'        TO WS-RATE-EXACT-SW                                  
090200*STAGE WS-RATE-EARLIER-SW BEFORE THE NEXT TEST.                           
090300*THIS STEP IS CHEAP ENOUGH NOT TO WORRY ABOUT PERFORMANCE.                
090400     MOVE 'N'        TO WS-RATE-EARLIER-SW                                
090500*SAVE OFF WS-RATE-LATER-SW HERE SO THE FOLLOWING LOGIC HAS IT.            
090600*SEE THE PARAGRAPH BANNER ABOVE FOR THE FULL PICTURE OF WHY.              
090700     MOVE 'N'        TO WS-RATE-LATER-SW                                  
090800*CARRY LOW-VALUES FORWARD FOR THE NEXT STEP.                              
090900*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
091000     MOVE LOW-VALUES  TO WS-RATE-EARLIER-MO                               
091100*CARRY HIGH-VALUES FORWARD FOR THE NEXT STEP.                             
091200*NOTHING HERE DEPENDS ON HOW ANY OTHER PARAGRAPH IS WRITTEN.              
091300     MOVE HIGH-VALUES TO WS-RATE-LATER-MO                                 
091400*CARRY ZERO FORWARD FOR THE NEXT STEP.                                    
091500*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
091600     MOVE ZERO       TO WS-RATE-RESULT.                                   
091700*BRANCH ON THE CONDITION BELOW.                                           
091800*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
091900     IF FX-COUNT NOT = ZERO                                               
092000*DROP DOWN A LEVEL TO HANDLE THIS CASE.                                   
092100*THIS STEP IS CHEAP ENOUGH NOT TO WORRY ABOUT PERFORMANCE.                
092200         PERFORM 2510-RATE-SCAN THRU 2510-EXIT                            
092300             VARYING WS-FX-IDX FROM 1 BY 1                                
092400             UNTIL WS-FX-IDX > FX-COUNT OR WS-RATE-EXACT-SW = 'Y'         
092500     END-IF.                                                              
092600*PICK ONE OF THE CASES BELOW.                                             
092700*NOTHING HERE DEPENDS ON HOW ANY OTHER PARAGRAPH IS WRITTEN.              
092800     EVALUATE TRUE                                                        
092900*THIS CASE OF THE EVALUATE.                                               
093000*CONSISTENT WITH HOW THE REST OF THE PROGRAM HANDLES THIS CASE.           
093100         WHEN WS-RATE-EXACT-SW = 'Y'                                      
093200*CARRIES ON THE LOGIC ABOVE.                                              
093300*CONSISTENT WITH HOW THE REST OF THE PROGRAM HANDLES THIS CASE.           
093400             MOVE WS-RATE-EXACT-RATE TO WS-RATE-RESULT                    
093500*THIS CASE OF THE EVALUATE.                                               
093600*SEE THE PARAGRAPH BANNER ABOVE FOR THE FULL PICTURE OF WHY.              
093700         WHEN WS-RATE-EARLIER-SW = 'Y'                                    
093800*CARRIES ON THE LOGIC ABOVE.                                              
093900*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
094000             MOVE WS-RATE-EARLIER-RT TO WS-RATE-RESULT                    
094100*THIS CASE OF THE EVALUATE.                                               
094200*NOTHING HERE DEPENDS ON HOW ANY OTHER PARAGRAPH IS WRITTEN.              
094300         WHEN WS-RATE-LATER-SW = 'Y'                                      
094400*FOLLOWS ON FROM THE LINE ABOVE.                                          
094500*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
094600             MOVE WS-RATE-LATER-RT TO WS-RATE-RESULT                      
094700*THIS CASE OF THE EVALUATE.                                               
094800*SEE THE PARAGRAPH BANNER ABOVE FOR THE FULL PICTURE OF WHY.              
094900         WHEN OTHER                                                       
095000*PART OF THE SAME STEP.                                                   
095100*NOTHING HERE DEPENDS ON HOW ANY OTHER PARAGRAPH IS WRITTEN.              
095200             MOVE 1.000000 TO WS-RATE-RESULT                              
095300     END-EVALUATE.                                                        
095400 2500-EXIT.                                                               
095500     EXIT.                                                                
095600                                                                          
095700*ONE STEP OF THE FX TABLE SCAN - TESTS THE CURRENT ROW FOR                
095800*AN EXACT MONTH MATCH, THE NEAREST EARLIER MONTH, AND THE                 
095900*NEAREST LATER MONTH ALL IN THE SAME PASS SO THE TABLE IS                 
096000*ONLY WALKED ONCE PER LOOKUP.  REWRITTEN 03/08 AS A LINEAR                
096100*GO TO EXIT CHAIN - SEE 2125 ABOVE AND THE OLD 2100-VALIDATION            
096200*IN CBLANL05 FOR THE SAME IDIOM - INSTEAD OF FOUR LEVELS OF               
096300*NESTED IF/ELSE THIS PROGRAM USED TO CARRY.                               
096400 2510-RATE-SCAN.                                                          
096500*WRONG CURRENCY ON THIS ROW - NOTHING ELSE TO CHECK, SKIP IT.             
096600     IF FX-T-CURRENCY(WS-FX-IDX) NOT = WS-RATE-CURRENCY                   
096700         GO TO 2510-EXIT                                                  
096800     END-IF.                                                              
096900     MOVE 'Y' TO WS-RATE-ANY-SW.                                          
097000*EXACT MONTH MATCH - TAKE THE RATE AND STOP, NOTHING CLOSER               
097100*THAN AN EXACT MATCH IS POSSIBLE.                                         
097200     IF FX-T-MONTH(WS-FX-IDX) NOT = WS-RATE-MONTH                         
097300         GO TO 2510-CHECK-EARLIER                                         
097400     END-IF.                                                              
097500     MOVE 'Y' TO WS-RATE-EXACT-SW.                                        
097600     MOVE FX-T-RATE(WS-FX-IDX) TO WS-RATE-EXACT-RATE.                     
097700     GO TO 2510-EXIT.                                                     
097800*NOT AN EXACT MATCH - SEE IF THIS ROW IS THE CLOSEST MONTH                
097900*BEFORE THE ONE ASKED FOR.                                                
098000 2510-CHECK-EARLIER.                                                      
098100     IF FX-T-MONTH(WS-FX-IDX) NOT < WS-RATE-MONTH                         
098200         GO TO 2510-CHECK-LATER                                           
098300     END-IF.                                                              
098400     IF FX-T-MONTH(WS-FX-IDX) NOT > WS-RATE-EARLIER-MO                    
098500         GO TO 2510-EXIT                                                  
098600     END-IF.                                                              
098700     MOVE FX-T-MONTH(WS-FX-IDX) TO WS-RATE-EARLIER-MO.                    
098800     MOVE FX-T-RATE(WS-FX-IDX) TO WS-RATE-EARLIER-RT.                     
098900     MOVE 'Y' TO WS-RATE-EARLIER-SW.                                      
099000     GO TO 2510-EXIT.                                                     
099100*NOT EARLIER EITHER - SEE IF THIS ROW IS THE CLOSEST MONTH                
099200*AFTER THE ONE ASKED FOR.                                                 
099300 2510-CHECK-LATER.                                                        
099400     IF FX-T-MONTH(WS-FX-IDX) NOT < WS-RATE-LATER-MO                      
099500         GO TO 2510-EXIT                                                  
099600     END-IF.                                                              
099700     MOVE FX-T-MONTH(WS-FX-IDX) TO WS-RATE-LATER-MO.                      
099800     MOVE FX-T-RATE(WS-FX-IDX) TO WS-RATE-LATER-RT.                       
099900     MOVE 'Y' TO WS-RATE-LATER-SW.                                        
100000 2510-EXIT.                                                               
100100     EXIT.                                                                
100200                                                                          
100300*DRIVES THE READ-CLASSIFY-DISPATCH-READ LOOP OVER THE QUERY               
100400*QUEUE.  ONE REPORT SECTION IS WRITTEN PER QUESTION.                      
100500*THIS STEP IS CHEAP ENOUGH NOT TO WORRY ABOUT PERFORMANCE.                
100600 3000-PROCESS-QUERIES.                                                    
100700*ROLL THIS FIGURE INTO THE RUNNING TOTAL.                                 
100800*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
100900     ADD 1 TO C-QCTR.                                                     
101000*DROP DOWN TO THE PARAGRAPH THAT HANDLES THIS STEP.                       
101100*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
101200     PERFORM 3100-CLASSIFY-QUERY THRU 3100-EXIT.                          
101300*DROP DOWN TO THE PARAGRAPH THAT HANDLES THIS STEP.                       
101400*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
101500     PERFORM 3200-DISPATCH-INTENT THRU 3200-EXIT.                         
101600*HAND OFF TO THE PARAGRAPH THAT DOES THE NEXT PIECE OF WORK.              
101700*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
101800     PERFORM 9100-READ-QUERY THRU 9100-EXIT.                              
101900 3000-EXIT.                                                               
102000     EXIT.                                                                
102100                                                                          
102200*UPPERCASES THE QUESTION TEXT THEN RUNS THE KEYWORD SCAN,                 
102300*THE INTENT DECISION TABLE, THE MONTH EXTRACT, AND THE                    
102400*"LAST N MONTHS" OVERRIDE, IN THAT ORDER - A MONTH OR N                   
102500*FOUND HERE APPLIES NO MATTER WHICH INTENT WAS PICKED.                    
102600*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
102700 3100-CLASSIFY-QUERY.                                                     
102800*STAGE SPACE BEFORE THE NEXT TEST.                                        
102900*THIS STEP IS CHEAP ENOUGH NOT TO WORRY ABOUT PERFORMANCE.                
103000     MOVE SPACE   TO WS-INTENT-CODE.                                      
103100*STAGE WS-HAS-REVENUE BEFORE THE NEXT TEST.                               
103200*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
103300     MOVE 'N'     TO WS-HAS-REVENUE WS-HAS-BUDGET WS-HAS-GROSS-MGN        
103400*CARRY WS-HAS-OPEX FORWARD FOR THE NEXT STEP.                             
103500*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
103600     MOVE 'N'     TO WS-HAS-OPEX WS-HAS-OPEXP WS-HAS-RUNWAY               
103700*CARRY WS-HAS-EBITDA FORWARD FOR THE NEXT STEP.                           
103800*SEE THE PARAGRAPH BANNER ABOVE FOR THE FULL PICTURE OF WHY.              
103900     MOVE 'N'     TO WS-HAS-EBITDA WS-HAS-EARNINGS WS-HAS-OPPROFIT        
104000*CARRY WS-MONTH-FOUND-SW FORWARD FOR THE NEXT STEP.                       
104100*SEE THE PARAGRAPH BANNER ABOVE FOR THE FULL PICTURE OF WHY.              
104200     MOVE 'N'     TO WS-MONTH-FOUND-SW                                    
104300*SAVE OFF WS-TRAIL-FOUND-SW HERE SO THE FOLLOWING LOGIC HAS IT.           
104400*SAME APPROACH AS THE OTHER PARAGRAPHS THAT DO THIS KIND OF WORK.         
104500     MOVE 'N'     TO WS-TRAIL-FOUND-SW                                    
104600*STAGE WS-TRAILING-N BEFORE THE NEXT TEST.                                
104700*SAME APPROACH AS THE OTHER PARAGRAPHS THAT DO THIS KIND OF WORK.         
104800     MOVE 3       TO WS-TRAILING-N                                        
104900*CARRY QR-TEXT FORWARD FOR THE NEXT STEP.                                 
105000*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
105100     MOVE QR-TEXT TO WS-QTEXT.                                            
105200*SCAN AND CONVERT THE TEXT IN PLACE.                                      
105300*SAME APPROACH AS THE OTHER PARAGRAPHS THAT DO THIS KIND OF WORK.         
105400     INSPECT WS-QTEXT                                                     
105500         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                          
105600                 TO 'abcdefghijklmnopqrstuvwxyz'.                         
105700*HAND OFF TO THE PARAGRAPH THAT DOES THE NEXT PIECE OF WORK.              
105800*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
105900     PERFORM 3120-SCAN-KEYWORDS THRU 3120-EXIT.                           
106000*HAND OFF TO THE PARAGRAPH THAT DOES THE NEXT PIECE OF WORK.              
106100*SEE THE PARAGRAPH BANNER ABOVE FOR THE FULL PICTURE OF WHY.              
106200     PERFORM 3130-SET-INTENT THRU 3130-EXIT.                              
106300*DROP DOWN TO THE PARAGRAPH THAT HANDLES THIS STEP.                       
106400*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
106500     PERFORM 3400-EXTRACT-MONTH THRU 3400-EXIT.                           
106600*HAND OFF TO THE PARAGRAPH THAT DOES THE NEXT PIECE OF WORK.              
106700*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
106800     PERFORM 3460-EXTRACT-TRAILING-N THRU 3460-EXIT.                      
106900 3100-EXIT.                                                               
107000     EXIT.                                                                
107100                                                                          
107200*TESTS THE UPPERCASED QUESTION FOR EACH KEYWORD THE DESK                  
107300*PROCEDURE RECOGNIZES, ONE AT A TIME, AND SETS A YES/NO                   
107400*SWITCH FOR EACH.  3130-SET-INTENT COMBINES THE SWITCHES                  
107500*INTO A SINGLE INTENT CODE.                                               
107600*CONSISTENT WITH HOW THE REST OF THE PROGRAM HANDLES THIS CASE.           
107700 3120-SCAN-KEYWORDS.                                                      
107800*REVENUE KEYWORD - COMBINES WITH "BUDGET" BELOW FOR INTENT 1.             
107900*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
108000     MOVE 'revenue'           TO WS-SEARCH-WORD                           
108100*SAVE OFF WS-SEARCH-LEN HERE SO THE FOLLOWING LOGIC HAS IT.               
108200*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
108300     MOVE 7                   TO WS-SEARCH-LEN                            
108400*HAND OFF TO THE PARAGRAPH THAT DOES THE NEXT PIECE OF WORK.              
108500*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
108600     PERFORM 3500-SCAN-FOR-KEYWORD THRU 3500-EXIT                         
108700*STAGE WS-WORD-FOUND-SW BEFORE THE NEXT TEST.                             
108800*SEE THE PARAGRAPH BANNER ABOVE FOR THE FULL PICTURE OF WHY.              
108900     MOVE WS-WORD-FOUND-SW    TO WS-HAS-REVENUE.                          
109000                                                                          
109100*BUDGET KEYWORD.                                                          
109200*SAME APPROACH AS THE OTHER PARAGRAPHS THAT DO THIS KIND OF WORK.         
109300     MOVE 'budget'            TO WS-SEARCH-WORD                           
109400*SAVE OFF WS-SEARCH-LEN HERE SO THE FOLLOWING LOGIC HAS IT.               
109500*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
109600     MOVE 6                   TO WS-SEARCH-LEN                            
109700*HAND OFF TO THE PARAGRAPH THAT DOES THE NEXT PIECE OF WORK.              
109800*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
109900     PERFORM 3500-SCAN-FOR-KEYWORD THRU 3500-EXIT                         
110000*CARRY WS-WORD-FOUND-SW FORWARD FOR THE NEXT STEP.                        
110100*CONSISTENT WITH HOW THE REST OF THE PROGRAM HANDLES THIS CASE.           
110200     MOVE WS-WORD-FOUND-SW    TO WS-HAS-BUDGET.                           
110300                                                                          
110400*GROSS MARGIN - NO SYNONYM NEEDED, "MARGIN" ALONE IS TOO                  
110500*COMMON A WORD TO KEY OFF OF BY ITSELF.                                   
110600*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
110700     MOVE 'gross margin'      TO WS-SEARCH-WORD                           
110800*SAVE OFF WS-SEARCH-LEN HERE SO THE FOLLOWING LOGIC HAS IT.               
110900*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
111000     MOVE 12                  TO WS-SEARCH-LEN                            
111100*DROP DOWN TO THE PARAGRAPH THAT HANDLES THIS STEP.                       
111200*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
111300     PERFORM 3500-SCAN-FOR-KEYWORD THRU 3500-EXIT                         
111400*STAGE WS-WORD-FOUND-SW BEFORE THE NEXT TEST.                             
111500*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
111600     MOVE WS-WORD-FOUND-SW    TO WS-HAS-GROSS-MGN.                        
111700                                                                          
111800*OPEX - SHORT FORM, TRIED FIRST.                                          
111900*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
112000     MOVE 'opex'              TO WS-SEARCH-WORD                           
112100*SAVE OFF WS-SEARCH-LEN HERE SO THE FOLLOWING LOGIC HAS IT.               
112200*CONSISTENT WITH HOW THE REST OF THE PROGRAM HANDLES THIS CASE.           
112300     MOVE 4                   TO WS-SEARCH-LEN                            
112400*DROP DOWN TO THE PARAGRAPH THAT HANDLES THIS STEP.                       
112500*SAME APPROACH AS THE OTHER PARAGRAPHS THAT DO THIS KIND OF WORK.         
112600     PERFORM 3500-SCAN-FOR-KEYWORD THRU 3500-EXIT                         
112700*SAVE OFF WS-WORD-FOUND-SW HERE SO THE FOLLOWING LOGIC HAS IT.            
112800*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
112900     MOVE WS-WORD-FOUND-SW    TO WS-HAS-OPEX.                             
113000                                                                          
113100*"OPERATING EXPENSE" - LONG-FORM SYNONYM FOR OPEX, OR'D WITH              
113200*THE SHORT FORM ABOVE IN 3130.                                            
113300*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
113400     MOVE 'operating expense' TO WS-SEARCH-WORD                           
113500*CARRY WS-SEARCH-LEN FORWARD FOR THE NEXT STEP.                           
113600*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
113700     MOVE 17                  TO WS-SEARCH-LEN                            
113800*DROP DOWN TO THE PARAGRAPH THAT HANDLES THIS STEP.                       
113900*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
114000     PERFORM 3500-SCAN-FOR-KEYWORD THRU 3500-EXIT                         
114100*SAVE OFF WS-WORD-FOUND-SW HERE SO THE FOLLOWING LOGIC HAS IT.            
114200*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
114300     MOVE WS-WORD-FOUND-SW    TO WS-HAS-OPEXP.                            
114400                                                                          
114500*RUNWAY KEYWORD.                                                          
114600*NOTHING HERE DEPENDS ON HOW ANY OTHER PARAGRAPH IS WRITTEN.              
114700     MOVE 'runway'            TO WS-SEARCH-WORD                           
114800*SAVE OFF WS-SEARCH-LEN HERE SO THE FOLLOWING LOGIC HAS IT.               
114900*SEE THE PARAGRAPH BANNER ABOVE FOR THE FULL PICTURE OF WHY.              
115000     MOVE 6                   TO WS-SEARCH-LEN                            
115100*HAND OFF TO THE PARAGRAPH THAT DOES THE NEXT PIECE OF WORK.              
115200*THIS STEP IS CHEAP ENOUGH NOT TO WORRY ABOUT PERFORMANCE.                
115300     PERFORM 3500-SCAN-FOR-KEYWORD THRU 3500-EXIT                         
115400*SAVE OFF WS-WORD-FOUND-SW HERE SO THE FOLLOWING LOGIC HAS IT.            
115500*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
115600     MOVE WS-WORD-FOUND-SW    TO WS-HAS-RUNWAY.                           
115700                                                                          
115800*EBITDA - SHORT FORM.                                                     
115900*SEE THE PARAGRAPH BANNER ABOVE FOR THE FULL PICTURE OF WHY.              
116000     MOVE 'ebitda'            TO WS-SEARCH-WORD                           
116100*CARRY WS-SEARCH-LEN FORWARD FOR THE NEXT STEP.                           
116200*THIS STEP IS CHEAP ENOUGH NOT TO WORRY ABOUT PERFORMANCE.                
116300     MOVE 6                   TO WS-SEARCH-LEN                            
116400*HAND OFF TO THE PARAGRAPH THAT DOES THE NEXT PIECE OF WORK.              
116500*CONSISTENT WITH HOW THE REST OF THE PROGRAM HANDLES THIS CASE.           
116600     PERFORM 3500-SCAN-FOR-KEYWORD THRU 3500-EXIT                         
116700*STAGE WS-WORD-FOUND-SW BEFORE THE NEXT TEST.                             
116800*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
116900     MOVE WS-WORD-FOUND-SW    TO WS-HAS-EBITDA.                           
117000                                                                          
117100*"EARNINGS" - SYNONYM FOR EBITDA, OR'D WITH IT IN 3130.                   
117200*NOTHING HERE DEPENDS ON HOW ANY OTHER PARAGRAPH IS WRITTEN.              
117300     MOVE 'earnings'          TO WS-SEARCH-WORD                           
117400*CARRY WS-SEARCH-LEN FORWARD FOR THE NEXT STEP.                           
117500*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
117600     MOVE 8                   TO WS-SEARCH-LEN                            
117700*DROP DOWN TO THE PARAGRAPH THAT HANDLES THIS STEP.                       
117800*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
117900     PERFORM 3500-SCAN-FOR-KEYWORD THRU 3500-EXIT                         
118000*CARRY WS-WORD-FOUND-SW FORWARD FOR THE NEXT STEP.                        
118100*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
118200     MOVE WS-WORD-FOUND-SW    TO WS-HAS-EARNINGS.                         
118300                                                                          
118400*"OPERATING PROFIT" - SECOND EBITDA SYNONYM.                              
118500*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
118600     MOVE 'operating profit'  TO WS-SEARCH-WORD                           
118700*CARRY WS-SEARCH-LEN FORWARD FOR THE NEXT STEP.                           
118800*SEE THE PARAGRAPH BANNER ABOVE FOR THE FULL PICTURE OF WHY.              
118900     MOVE 16                  TO WS-SEARCH-LEN                            
119000*HAND OFF TO THE PARAGRAPH THAT DOES THE NEXT PIECE OF WORK.              
119100*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
119200     PERFORM 3500-SCAN-FOR-KEYWORD THRU 3500-EXIT                         
119300*CARRY WS-WORD-FOUND-SW FORWARD FOR THE NEXT STEP.                        
119400*THIS STEP IS CHEAP ENOUGH NOT TO WORRY ABOUT PERFORMANCE.                
119500     MOVE WS-WORD-FOUND-SW    TO WS-HAS-OPPROFIT.                         
119600 3120-EXIT.                                                               
119700     EXIT.                                                                
119800                                                                          
119900*CLASSIFICATION ORDER PER THE ANALYST DESK PROCEDURE - FIRST              
120000*MATCH WINS.  DO NOT RE-ORDER WITHOUT CHECKING FIN-0401.                  
120100*NOTHING HERE DEPENDS ON HOW ANY OTHER PARAGRAPH IS WRITTEN.              
120200 3130-SET-INTENT.                                                         
120300*PICK ONE OF THE CASES BELOW.                                             
120400*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
120500     EVALUATE TRUE                                                        
120600*THIS CASE OF THE EVALUATE.                                               
120700*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
120800         WHEN WS-HAS-REVENUE = 'Y' AND WS-HAS-BUDGET = 'Y'                
120900*NEXT STEP IN THIS PARAGRAPH.                                             
121000*NOTHING HERE DEPENDS ON HOW ANY OTHER PARAGRAPH IS WRITTEN.              
121100             MOVE '1' TO WS-INTENT-CODE                                   
121200*NEXT STEP IN THIS PARAGRAPH.                                             
121300*CONSISTENT WITH HOW THE REST OF THE PROGRAM HANDLES THIS CASE.           
121400             MOVE 'REVENUE VS BUDGET'  TO WS-INTENT-LABEL                 
121500*THIS CASE OF THE EVALUATE.                                               
121600*NOTHING HERE DEPENDS ON HOW ANY OTHER PARAGRAPH IS WRITTEN.              
121700         WHEN WS-HAS-GROSS-MGN = 'Y'                                      
121800*KEEPS GOING THROUGH THE SAME CHECK.                                      
121900*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
122000             MOVE '2' TO WS-INTENT-CODE                                   
122100*KEEPS GOING THROUGH THE SAME CHECK.                                      
122200*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
122300             MOVE 'GROSS MARGIN TREND' TO WS-INTENT-LABEL                 
122400*THIS CASE OF THE EVALUATE.                                               
122500*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
122600         WHEN WS-HAS-OPEX = 'Y' OR WS-HAS-OPEXP = 'Y'                     
122700*CARRIES ON THE LOGIC ABOVE.                                              
122800*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
122900             MOVE '3' TO WS-INTENT-CODE                                   
123000*PART OF THE SAME STEP.                                                   
123100*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
123200             MOVE 'OPEX BREAKDOWN'     TO WS-INTENT-LABEL                 
123300*THIS CASE OF THE EVALUATE.                                               
123400*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
123500         WHEN WS-HAS-RUNWAY = 'Y'                                         
123600*CARRIES ON THE LOGIC ABOVE.                                              
123700*SAME APPROACH AS THE OTHER PARAGRAPHS THAT DO THIS KIND OF WORK.         
123800             MOVE '4' TO WS-INTENT-CODE                                   
123900*CARRIES ON THE LOGIC ABOVE.                                              
124000*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
124100             MOVE 'CASH RUNWAY'        TO WS-INTENT-LABEL                 
124200*THIS CASE OF THE EVALUATE.                                               
124300*THIS STEP IS CHEAP ENOUGH NOT TO WORRY ABOUT PERFORMANCE.                
124400         WHEN WS-HAS-EBITDA = 'Y' OR WS-HAS-EARNINGS = 'Y'                
124500           OR WS-HAS-OPPROFIT = 'Y'                                       
124600*FOLLOWS ON FROM THE LINE ABOVE.                                          
124700*NOTHING HERE DEPENDS ON HOW ANY OTHER PARAGRAPH IS WRITTEN.              
124800             MOVE '5' TO WS-INTENT-CODE                                   
124900*FOLLOWS ON FROM THE LINE ABOVE.                                          
125000*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
125100             MOVE 'EBITDA PROXY'       TO WS-INTENT-LABEL                 
125200*THIS CASE OF THE EVALUATE.                                               
125300*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
125400         WHEN OTHER                                                       
125500*KEEPS GOING THROUGH THE SAME CHECK.                                      
125600*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
125700             MOVE '9' TO WS-INTENT-CODE                                   
125800*NEXT STEP IN THIS PARAGRAPH.                                             
125900*SAME APPROACH AS THE OTHER PARAGRAPHS THAT DO THIS KIND OF WORK.         
126000             MOVE 'UNKNOWN'            TO WS-INTENT-LABEL                 
126100     END-EVALUATE.                                                        
126200 3130-EXIT.                                                               
126300     EXIT.                                                                
126400                                                                          
126500*ROUTES TO THE ONE ANALYSIS PARAGRAPH THAT MATCHES THE                    
126600*INTENT CODE SET IN 3130 - ECHOES THE QUESTION AND INTENT                 
126700*LABEL FIRST SO THE PRINTOUT SHOWS WHAT WAS ASKED EVEN WHEN               
126800*THE ANSWER COMES BACK UNKNOWN.                                           
126900*NOTHING HERE DEPENDS ON HOW ANY OTHER PARAGRAPH IS WRITTEN.              
127000 3200-DISPATCH-INTENT.                                                    
127100*HAND OFF TO THE PARAGRAPH THAT DOES THE NEXT PIECE OF WORK.              
127200*SEE THE PARAGRAPH BANNER ABOVE FOR THE FULL PICTURE OF WHY.              
127300     PERFORM 3210-ECHO-QUESTION THRU 3210-EXIT.                           
127400*PICK ONE OF THE CASES BELOW.                                             
127500*SEE THE PARAGRAPH BANNER ABOVE FOR THE FULL PICTURE OF WHY.              
127600     EVALUATE TRUE                                                        
127700*THIS CASE OF THE EVALUATE.                                               
127800*SAME APPROACH AS THE OTHER PARAGRAPHS THAT DO THIS KIND OF WORK.         
127900         WHEN INTENT-REV-BUDGET                                           
128000*NEXT STEP IN THIS PARAGRAPH.                                             
128100*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
128200             PERFORM 4000-REVENUE-VS-BUDGET THRU 4000-EXIT                
128300*THIS CASE OF THE EVALUATE.                                               
128400*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
128500         WHEN INTENT-GM-TREND                                             
128600*FOLLOWS ON FROM THE LINE ABOVE.                                          
128700*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
128800             PERFORM 4100-GROSS-MARGIN-TREND THRU 4100-EXIT               
128900*THIS CASE OF THE EVALUATE.                                               
129000*THIS STEP IS CHEAP ENOUGH NOT TO WORRY ABOUT PERFORMANCE.                
129100         WHEN INTENT-OPEX                                                 
129200*KEEPS GOING THROUGH THE SAME CHECK.                                      
129300*SEE THE PARAGRAPH BANNER ABOVE FOR THE FULL PICTURE OF WHY.              
129400             PERFORM 4200-OPEX-BREAKDOWN THRU 4200-EXIT                   
129500*THIS CASE OF THE EVALUATE.                                               
129600*SEE THE PARAGRAPH BANNER ABOVE FOR THE FULL PICTURE OF WHY.              
129700         WHEN INTENT-RUNWAY                                               
129800*FOLLOWS ON FROM THE LINE ABOVE.                                          
129900*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
130000             PERFORM 4400-CASH-RUNWAY THRU 4400-EXIT                      
130100*THIS CASE OF THE EVALUATE.                                               
130200*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
130300         WHEN INTENT-EBITDA                                               
130400*NEXT STEP IN THIS PARAGRAPH.                                             
130500*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
130600             PERFORM 4300-EBITDA-PROXY THRU 4300-EXIT                     
130700*THIS CASE OF THE EVALUATE.                                               
130800*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
130900         WHEN OTHER                                                       
131000*FOLLOWS ON FROM THE LINE ABOVE.                                          
131100*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
131200             PERFORM 4900-UNKNOWN-INTENT THRU 4900-EXIT                   
131300     END-EVALUATE.                                                        
131400*SPOOL THIS LINE TO THE PRINT FILE.                                       
131500*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
131600     WRITE PRTLINE FROM RPT-BLANK-LINE.                                   
131700 3200-EXIT.                                                               
131800     EXIT.                                                                
131900                                                                          
132000*WRITES THE QUESTION/INTENT HEADER LINES COMMON TO EVERY                  
132100*ANSWER, BEFORE THE ANALYSIS-SPECIFIC DETAIL LINES PRINT.                 
132200*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
132300 3210-ECHO-QUESTION.                                                      
132400*CARRY QR-TEXT FORWARD FOR THE NEXT STEP.                                 
132500*NOTHING HERE DEPENDS ON HOW ANY OTHER PARAGRAPH IS WRITTEN.              
132600     MOVE QR-TEXT         TO RQ-TEXT.                                     
132700*SPOOL THIS LINE TO THE PRINT FILE.                                       
132800*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
132900     WRITE PRTLINE FROM RPT-QUESTION-LINE.                                
133000*SAVE OFF WS-INTENT-LABEL HERE SO THE FOLLOWING LOGIC HAS IT.             
133100*SAME APPROACH AS THE OTHER PARAGRAPHS THAT DO THIS KIND OF WORK.         
133200     MOVE WS-INTENT-LABEL TO RI-LABEL.                                    
133300*SPOOL THIS LINE TO THE PRINT FILE.                                       
133400*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
133500     WRITE PRTLINE FROM RPT-INTENT-LINE.                                  
133600 3210-EXIT.                                                               
133700     EXIT.                                                                
133800                                                                          
133900*MONTH TOKEN EXTRACTION - NUMERIC FORM TRIED FIRST, THEN A                
134000*MONTH NAME FOLLOWED BY A FOUR DIGIT YEAR (FIN-0944).                     
134100*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
134200 3400-EXTRACT-MONTH.                                                      
134300*HAND OFF TO THE PARAGRAPH THAT DOES THE NEXT PIECE OF WORK.              
134400*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
134500     PERFORM 3410-SCAN-NUMERIC-MONTH THRU 3410-EXIT.                      
134600*TEST BEFORE ACTING - SEE THE BRANCH BELOW.                               
134700*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
134800     IF WS-MONTH-FOUND-SW NOT = 'Y'                                       
134900*DROP DOWN A LEVEL TO HANDLE THIS CASE.                                   
135000*SEE THE PARAGRAPH BANNER ABOVE FOR THE FULL PICTURE OF WHY.              
135100         PERFORM 3420-SCAN-NAMED-MONTH THRU 3420-EXIT                     
135200     END-IF.                                                              
135300 3400-EXIT.                                                               
135400     EXIT.                                                                
135500                                                                          
135600*LOOKS FOR THE NUMERIC YYYY-MM FORM (E.G. "2025-06") ANYWHERE             
135700*IN THE QUESTION TEXT BEFORE FALLING BACK TO THE NAMED-MONTH              
135800*SCAN BELOW.                                                              
135900*SEE THE PARAGRAPH BANNER ABOVE FOR THE FULL PICTURE OF WHY.              
136000 3410-SCAN-NUMERIC-MONTH.                                                 
136100*DROP DOWN TO THE PARAGRAPH THAT HANDLES THIS STEP.                       
136200*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
136300     PERFORM 3411-NUMERIC-SCAN-STEP                                       
136400         VARYING WS-SCAN-POS FROM 1 BY 1                                  
136500         UNTIL WS-SCAN-POS > 74 OR WS-MONTH-FOUND-SW = 'Y'.               
136600 3410-EXIT.                                                               
136700     EXIT.                                                                
136800                                                                          
136900*ONE POSITION OF THE NUMERIC-MONTH SCAN - CHECKS FOR A                    
137000*4-DIGIT YEAR, A DASH, AND A 2-DIGIT MONTH STARTING AT THE                
137100*CURRENT SCAN POSITION.                                                   
137200*CONSISTENT WITH HOW THE REST OF THE PROGRAM HANDLES THIS CASE.           
137300 3411-NUMERIC-SCAN-STEP.                                                  
137400*BRANCH ON THE CONDITION BELOW.                                           
137500*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
137600     IF WS-QTEXT-CHAR(WS-SCAN-POS)     IS NUMERIC                         
137700       AND WS-QTEXT-CHAR(WS-SCAN-POS+1) IS NUMERIC                        
137800       AND WS-QTEXT-CHAR(WS-SCAN-POS+2) IS NUMERIC                        
137900       AND WS-QTEXT-CHAR(WS-SCAN-POS+3) IS NUMERIC                        
138000       AND WS-QTEXT-CHAR(WS-SCAN-POS+4) = '-'                             
138100       AND WS-QTEXT-CHAR(WS-SCAN-POS+5) IS NUMERIC                        
138200       AND WS-QTEXT-CHAR(WS-SCAN-POS+6) IS NUMERIC                        
138300*CARRY THIS VALUE FORWARD FOR THE BRANCH BELOW.                           
138400*SAME APPROACH AS THE OTHER PARAGRAPHS THAT DO THIS KIND OF WORK.         
138500         MOVE WS-QTEXT(WS-SCAN-POS:7) TO WS-TARGET-MONTH                  
138600*RECORD THE FIGURE FOR THIS CASE.                                         
138700*CONSISTENT WITH HOW THE REST OF THE PROGRAM HANDLES THIS CASE.           
138800         MOVE 'Y' TO WS-MONTH-FOUND-SW                                    
138900     END-IF.                                                              
139000 3411-EXIT.                                                               
139100     EXIT.                                                                
139200                                                                          
139300*TRIED ONLY WHEN THE NUMERIC FORM ABOVE CAME UP EMPTY - SCANS             
139400*FOR ANY OF THE TWELVE MONTH NAMES IN MONTH-NAME-AREA.                    
139500*CONSISTENT WITH HOW THE REST OF THE PROGRAM HANDLES THIS CASE.           
139600 3420-SCAN-NAMED-MONTH.                                                   
139700*HAND OFF TO THE PARAGRAPH THAT DOES THE NEXT PIECE OF WORK.              
139800*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
139900     PERFORM 3421-NAME-SCAN-STEP                                          
140000         VARYING WS-MN-IDX FROM 1 BY 1                                    
140100         UNTIL WS-MN-IDX > 12 OR WS-MONTH-FOUND-SW = 'Y'.                 
140200 3420-EXIT.                                                               
140300     EXIT.                                                                
140400                                                                          
140500*TESTS ONE MONTH-NAME TABLE ENTRY AGAINST THE QUESTION TEXT;              
140600*ON A HIT, GOES ON TO LOOK FOR A FOUR-DIGIT YEAR FOLLOWING IT.            
140700*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
140800 3421-NAME-SCAN-STEP.                                                     
140900*STAGE SPACES BEFORE THE NEXT TEST.                                       
141000*NOTHING HERE DEPENDS ON HOW ANY OTHER PARAGRAPH IS WRITTEN.              
141100     MOVE SPACES              TO WS-SEARCH-WORD                           
141200*STAGE MN-FULL BEFORE THE NEXT TEST.                                      
141300*NOTHING HERE DEPENDS ON HOW ANY OTHER PARAGRAPH IS WRITTEN.              
141400     MOVE MN-FULL(WS-MN-IDX)  TO WS-SEARCH-WORD                           
141500*CARRY MN-FULL-LEN FORWARD FOR THE NEXT STEP.                             
141600*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
141700     MOVE MN-FULL-LEN(WS-MN-IDX) TO WS-SEARCH-LEN                         
141800*HAND OFF TO THE PARAGRAPH THAT DOES THE NEXT PIECE OF WORK.              
141900*THIS STEP IS CHEAP ENOUGH NOT TO WORRY ABOUT PERFORMANCE.                
142000     PERFORM 3500-SCAN-FOR-KEYWORD THRU 3500-EXIT.                        
142100*TEST BEFORE ACTING - SEE THE BRANCH BELOW.                               
142200*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
142300     IF WS-WORD-FOUND-SW = 'Y'                                            
142400*DERIVE THE RESULT FOR THIS CASE.                                         
142500*THIS STEP IS CHEAP ENOUGH NOT TO WORRY ABOUT PERFORMANCE.                
142600         COMPUTE WS-YEAR-SCAN-START =                                     
142700             WS-WORD-FOUND-POS + MN-FULL-LEN(WS-MN-IDX)                   
142800*DROP DOWN A LEVEL TO HANDLE THIS CASE.                                   
142900*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
143000         PERFORM 3430-SCAN-YEAR-AFTER THRU 3430-EXIT                      
143100*NESTED TEST FOR THIS BRANCH.                                             
143200*CONSISTENT WITH HOW THE REST OF THE PROGRAM HANDLES THIS CASE.           
143300         IF WS-YEAR-FOUND-SW = 'Y'                                        
143400*NEXT STEP IN THIS PARAGRAPH.                                             
143500*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
143600             MOVE WS-FOUND-YEAR TO WS-RESULT-YEAR-X                       
143700*NEXT STEP IN THIS PARAGRAPH.                                             
143800*THIS STEP IS CHEAP ENOUGH NOT TO WORRY ABOUT PERFORMANCE.                
143900             MOVE MN-NUM(WS-MN-IDX) TO WS-RESULT-MM-N                     
144000*KEEPS GOING THROUGH THE SAME CHECK.                                      
144100*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
144200             MOVE WS-RESULT-MM-N TO WS-RESULT-MM-X                        
144300*NEXT STEP IN THIS PARAGRAPH.                                             
144400*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
144500             STRING WS-RESULT-YEAR-X DELIMITED BY SIZE                    
144600                    '-'              DELIMITED BY SIZE                    
144700                    WS-RESULT-MM-X   DELIMITED BY SIZE                    
144800                    INTO WS-TARGET-MONTH                                  
144900*PART OF THE SAME STEP.                                                   
145000*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
145100             MOVE 'Y' TO WS-MONTH-FOUND-SW                                
145200         END-IF                                                           
145300*THE NO/FAILING SIDE OF THE TEST ABOVE.                                   
145400*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
145500     ELSE                                                                 
145600*SET THE FIELD FOR THIS PATH THROUGH THE LOGIC.                           
145700*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
145800         MOVE SPACES               TO WS-SEARCH-WORD                      
145900*CARRY THIS VALUE FORWARD FOR THE BRANCH BELOW.                           
146000*SEE THE PARAGRAPH BANNER ABOVE FOR THE FULL PICTURE OF WHY.              
146100         MOVE MN-FULL(WS-MN-IDX)(1:3) TO WS-SEARCH-WORD                   
146200*SET THE FIELD FOR THIS PATH THROUGH THE LOGIC.                           
146300*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
146400         MOVE 3                    TO WS-SEARCH-LEN                       
146500*DROP DOWN A LEVEL TO HANDLE THIS CASE.                                   
146600*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
146700         PERFORM 3500-SCAN-FOR-KEYWORD THRU 3500-EXIT                     
146800*NESTED TEST FOR THIS BRANCH.                                             
146900*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
147000         IF WS-WORD-FOUND-SW = 'Y'                                        
147100*PART OF THE SAME STEP.                                                   
147200*SEE THE PARAGRAPH BANNER ABOVE FOR THE FULL PICTURE OF WHY.              
147300             COMPUTE WS-YEAR-SCAN-START = WS-WORD-FOUND-POS + 3           
147400*PART OF THE SAME STEP.                                                   
147500*NOTHING HERE DEPENDS ON HOW ANY OTHER PARAGRAPH IS WRITTEN.              
147600             PERFORM 3430-SCAN-YEAR-AFTER THRU 3430-EXIT                  
147700*FOLLOWS ON FROM THE LINE ABOVE.                                          
147800*NOTHING HERE DEPENDS ON HOW ANY OTHER PARAGRAPH IS WRITTEN.              
147900             IF WS-YEAR-FOUND-SW = 'Y'                                    
148000*FOLLOWS ON FROM THE LINE ABOVE.                                          
148100*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
148200                 MOVE WS-FOUND-YEAR TO WS-RESULT-YEAR-X                   
148300*NEXT STEP IN THIS PARAGRAPH.                                             
148400*THIS STEP IS CHEAP ENOUGH NOT TO WORRY ABOUT PERFORMANCE.                
148500                 MOVE MN-NUM(WS-MN-IDX) TO WS-RESULT-MM-N                 
148600*CARRIES ON THE LOGIC ABOVE.                                              
148700*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
148800                 MOVE WS-RESULT-MM-N TO WS-RESULT-MM-X                    
148900*NEXT STEP IN THIS PARAGRAPH.                                             
149000*SEE THE PARAGRAPH BANNER ABOVE FOR THE FULL PICTURE OF WHY.              
149100                 STRING WS-RESULT-YEAR-X DELIMITED BY SIZE                
149200                        '-'              DELIMITED BY SIZE                
149300                        WS-RESULT-MM-X   DELIMITED BY SIZE                
149400                        INTO WS-TARGET-MONTH                              
149500*KEEPS GOING THROUGH THE SAME CHECK.                                      
149600*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
149700                 MOVE 'Y' TO WS-MONTH-FOUND-SW                            
149800             END-IF                                                       
149900         END-IF                                                           
150000     END-IF.                                                              
150100 3421-EXIT.                                                               
150200     EXIT.                                                                
150300                                                                          
150400*ONCE A MONTH NAME IS FOUND, LOOKS FORWARD FROM THAT POINT                
150500*FOR A FOUR-DIGIT YEAR ("JUNE 2025") SO THE NAMED-MONTH AND               
150600*NUMERIC-MONTH PATHS BOTH END UP WITH A YYYY-MM TARGET.                   
150700*NOTHING HERE DEPENDS ON HOW ANY OTHER PARAGRAPH IS WRITTEN.              
150800 3430-SCAN-YEAR-AFTER.                                                    
150900*CARRY WS-YEAR-FOUND-SW FORWARD FOR THE NEXT STEP.                        
151000*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
151100     MOVE 'N' TO WS-YEAR-FOUND-SW.                                        
151200*DERIVE WS-LAST-POS FROM THE FIGURES ABOVE.                               
151300*CONSISTENT WITH HOW THE REST OF THE PROGRAM HANDLES THIS CASE.           
151400     COMPUTE WS-LAST-POS = WS-YEAR-SCAN-START + 6.                        
151500*BRANCH ON THE CONDITION BELOW.                                           
151600*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
151700     IF WS-LAST-POS > 77                                                  
151800*CARRY THIS VALUE FORWARD FOR THE BRANCH BELOW.                           
151900*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
152000         MOVE 77 TO WS-LAST-POS                                           
152100     END-IF.                                                              
152200*TEST BEFORE ACTING - SEE THE BRANCH BELOW.                               
152300*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
152400     IF WS-YEAR-SCAN-START < 78                                           
152500*DROP DOWN A LEVEL TO HANDLE THIS CASE.                                   
152600*SAME APPROACH AS THE OTHER PARAGRAPHS THAT DO THIS KIND OF WORK.         
152700         PERFORM 3431-YEAR-SCAN-STEP                                      
152800             VARYING WS-YPOS FROM WS-YEAR-SCAN-START BY 1                 
152900             UNTIL WS-YPOS > WS-LAST-POS OR WS-YEAR-FOUND-SW = 'Y'        
153000     END-IF.                                                              
153100 3430-EXIT.                                                               
153200     EXIT.                                                                
153300                                                                          
153400*ONE POSITION OF THE FORWARD YEAR SCAN DESCRIBED ABOVE.                   
153500*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
153600 3431-YEAR-SCAN-STEP.                                                     
153700*BRANCH ON THE CONDITION BELOW.                                           
153800*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
153900     IF WS-QTEXT-CHAR(WS-YPOS)   IS NUMERIC                               
154000       AND WS-QTEXT-CHAR(WS-YPOS+1) IS NUMERIC                            
154100       AND WS-QTEXT-CHAR(WS-YPOS+2) IS NUMERIC                            
154200       AND WS-QTEXT-CHAR(WS-YPOS+3) IS NUMERIC                            
154300*RECORD THE FIGURE FOR THIS CASE.                                         
154400*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
154500         MOVE WS-QTEXT(WS-YPOS:4) TO WS-FOUND-YEAR                        
154600*RECORD THE FIGURE FOR THIS CASE.                                         
154700*SEE THE PARAGRAPH BANNER ABOVE FOR THE FULL PICTURE OF WHY.              
154800         MOVE 'Y' TO WS-YEAR-FOUND-SW                                     
154900     END-IF.                                                              
155000 3431-EXIT.                                                               
155100     EXIT.                                                                
155200                                                                          
155300*"LAST N MONTHS" OVERRIDE FOR THE GROSS MARGIN TREND WINDOW.              
155400*DEFAULT OF 3 WAS SET IN PARAGRAPH 3100.                                  
155500*SAME APPROACH AS THE OTHER PARAGRAPHS THAT DO THIS KIND OF WORK.         
155600 3460-EXTRACT-TRAILING-N.                                                 
155700*CARRY WS-SEARCH-WORD FORWARD FOR THE NEXT STEP.                          
155800*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
155900     MOVE 'last '             TO WS-SEARCH-WORD                           
156000*CARRY WS-SEARCH-LEN FORWARD FOR THE NEXT STEP.                           
156100*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
156200     MOVE 5                   TO WS-SEARCH-LEN                            
156300*HAND OFF TO THE PARAGRAPH THAT DOES THE NEXT PIECE OF WORK.              
156400*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
156500     PERFORM 3500-SCAN-FOR-KEYWORD THRU 3500-EXIT.                        
156600*BRANCH ON THE CONDITION BELOW.                                           
156700*SAME APPROACH AS THE OTHER PARAGRAPHS THAT DO THIS KIND OF WORK.         
156800     IF WS-WORD-FOUND-SW = 'Y'                                            
156900*DERIVE THE RESULT FOR THIS CASE.                                         
157000*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
157100         COMPUTE WS-YPOS = WS-WORD-FOUND-POS + 5                          
157200*NESTED TEST FOR THIS BRANCH.                                             
157300*SAME APPROACH AS THE OTHER PARAGRAPHS THAT DO THIS KIND OF WORK.         
157400         IF WS-YPOS < 80 AND WS-QTEXT-CHAR(WS-YPOS) IS NUMERIC            
157500*KEEPS GOING THROUGH THE SAME CHECK.                                      
157600*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
157700             IF WS-QTEXT-CHAR(WS-YPOS + 1) IS NUMERIC                     
157800*FOLLOWS ON FROM THE LINE ABOVE.                                          
157900*SAME APPROACH AS THE OTHER PARAGRAPHS THAT DO THIS KIND OF WORK.         
158000                 MOVE WS-QTEXT(WS-YPOS:2) TO WS-N-TEXT                    
158100*KEEPS GOING THROUGH THE SAME CHECK.                                      
158200*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
158300                 MOVE WS-N-TEXT TO WS-TRAILING-N                          
158400*THE NO/FAILING SIDE OF THE TEST ABOVE.                                   
158500*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
158600             ELSE                                                         
158700*PART OF THE SAME STEP.                                                   
158800*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
158900                 MOVE WS-QTEXT(WS-YPOS:1) TO WS-TRAILING-N                
159000             END-IF                                                       
159100         END-IF                                                           
159200     END-IF.                                                              
159300 3460-EXIT.                                                               
159400     EXIT.                                                                
159500                                                                          
159600*GENERIC LEFT-TO-RIGHT SUBSTRING SEARCH, REUSED BY EVERY                  
159700*KEYWORD AND MONTH-NAME SCAN IN THIS PROGRAM.                             
159800*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
159900 3500-SCAN-FOR-KEYWORD.                                                   
160000*SAVE OFF WS-WORD-FOUND-SW HERE SO THE FOLLOWING LOGIC HAS IT.            
160100*CONSISTENT WITH HOW THE REST OF THE PROGRAM HANDLES THIS CASE.           
160200     MOVE 'N' TO WS-WORD-FOUND-SW.                                        
160300*SAVE OFF ZERO HERE SO THE FOLLOWING LOGIC HAS IT.                        
160400*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
160500     MOVE ZERO TO WS-WORD-FOUND-POS.                                      
160600*DERIVE WS-SCAN-LIMIT FROM THE FIGURES ABOVE.                             
160700*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
160800     COMPUTE WS-SCAN-LIMIT = 81 - WS-SEARCH-LEN.                          
160900*DROP DOWN TO THE PARAGRAPH THAT HANDLES THIS STEP.                       
161000*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
161100     PERFORM 3510-KEYWORD-SCAN-STEP THRU 3510-EXIT                        
161200         VARYING WS-SCAN-POS FROM 1 BY 1                                  
161300         UNTIL WS-SCAN-POS > WS-SCAN-LIMIT                                
161400            OR WS-WORD-FOUND-SW = 'Y'.                                    
161500 3500-EXIT.                                                               
161600     EXIT.                                                                
161700                                                                          
161800*ONE POSITION OF THE GENERIC SUBSTRING SCAN - COMPARES THE                
161900*SEARCH WORD AGAINST THE QUESTION TEXT STARTING AT THE                    
162000*CURRENT SCAN POSITION AND ADVANCES ON A MISS.  GO TO EXIT                
162100*ON A MISS KEEPS THIS PARAGRAPH A FLAT LIST OF TESTS, SAME                
162200*AS 2510 AND 2125 ABOVE, RATHER THAN A ONE-ARM IF.                        
162300 3510-KEYWORD-SCAN-STEP.                                                  
162400*NO MATCH AT THIS POSITION - NOTHING TO RECORD, MOVE ON.                  
162500     IF WS-QTEXT(WS-SCAN-POS:WS-SEARCH-LEN) NOT =                         
162600        WS-SEARCH-WORD(1:WS-SEARCH-LEN)                                   
162700         GO TO 3510-EXIT                                                  
162800     END-IF.                                                              
162900     MOVE 'Y'         TO WS-WORD-FOUND-SW.                                
163000     MOVE WS-SCAN-POS TO WS-WORD-FOUND-POS.                               
163100 3510-EXIT.                                                               
163200     EXIT.                                                                
163300                                                                          
163400*SUBTRACT WS-SUBTRACT-N WHOLE MONTHS FROM WS-MONTH-TEXT,                  
163500*RETURNING WS-RESULT-MONTH.  BORROWS A YEAR WHEN THE MONTH                
163600*GOES BELOW JANUARY.                                                      
163700*MONTH ARITHMETIC IS DONE ON A ZERO-BASED ABSOLUTE MONTH NUMBER           
163800*(YEAR TIMES 12 PLUS MONTH) SO A MULTI-YEAR BORROW ON THE                 
163900*"LAST N MONTHS" WINDOW WORKS FOR ANY N UP TO THE TABLE SIZE.             
164000*NOTHING HERE DEPENDS ON HOW ANY OTHER PARAGRAPH IS WRITTEN.              
164100 3450-SUBTRACT-MONTHS.                                                    
164200*CARRY WS-MONTH-YEAR-X FORWARD FOR THE NEXT STEP.                         
164300*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
164400     MOVE WS-MONTH-YEAR-X    TO WS-MONTH-YEAR-N.                          
164500*SAVE OFF WS-MONTH-MM-X HERE SO THE FOLLOWING LOGIC HAS IT.               
164600*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
164700     MOVE WS-MONTH-MM-X      TO WS-MONTH-MM-N.                            
164800*DERIVE WS-ABS-MONTH-N FROM THE FIGURES ABOVE.                            
164900*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
165000     COMPUTE WS-ABS-MONTH-N =                                             
165100         (WS-MONTH-YEAR-N * 12) + WS-MONTH-MM-N - 1.                      
165200*FOLLOWS ON FROM THE LINE ABOVE.                                          
165300*THIS STEP IS CHEAP ENOUGH NOT TO WORRY ABOUT PERFORMANCE.                
165400     COMPUTE WS-ABS-RESULT-N = WS-ABS-MONTH-N - WS-SUBTRACT-N.            
165500*NEXT STEP IN THIS PARAGRAPH.                                             
165600*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
165700     COMPUTE WS-RESULT-YEAR-N = WS-ABS-RESULT-N / 12.                     
165800*CARRIES ON THE LOGIC ABOVE.                                              
165900*CONSISTENT WITH HOW THE REST OF THE PROGRAM HANDLES THIS CASE.           
166000     COMPUTE WS-RESULT-MM-N =                                             
166100         WS-ABS-RESULT-N - (WS-RESULT-YEAR-N * 12) + 1.                   
166200*SAVE OFF WS-RESULT-YEAR-N HERE SO THE FOLLOWING LOGIC HAS IT.            
166300*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
166400     MOVE WS-RESULT-YEAR-N   TO WS-RESULT-YEAR-X.                         
166500*CARRY WS-RESULT-MM-N FORWARD FOR THE NEXT STEP.                          
166600*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
166700     MOVE WS-RESULT-MM-N     TO WS-RESULT-MM-X.                           
166800*BUILD THE TEXT VALUE UP PIECE BY PIECE.                                  
166900*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
167000     STRING WS-RESULT-YEAR-X DELIMITED BY SIZE                            
167100            '-'              DELIMITED BY SIZE                            
167200            WS-RESULT-MM-X   DELIMITED BY SIZE                            
167300            INTO WS-RESULT-MONTH.                                         
167400 3450-EXIT.                                                               
167500     EXIT.                                                                
167600                                                                          
167700*REVENUE VS BUDGET - INTENT 1.  SUMS ACTUAL AND BUDGETED                  
167800*REVENUE FOR THE TARGET MONTH ACROSS ALL ENTITIES (NO ENTITY              
167900*FILTER ON THE FREE-TEXT QUESTION, SO THIS ALWAYS RUNS                    
168000*COMPANY-WIDE), CONVERTS BOTH TO USD, AND REPORTS THE                     
168100*VARIANCE.  DEFAULTS TO THE LATEST MONTH ON FILE WHEN THE                 
168200*QUESTION DID NOT NAME ONE.                                               
168300*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
168400 4000-REVENUE-VS-BUDGET.                                                  
168500*SAVE OFF ZERO HERE SO THE FOLLOWING LOGIC HAS IT.                        
168600*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
168700     MOVE ZERO TO WS-ACTUAL-USD WS-BUDGET-USD WS-VARIANCE-USD.            
168800*BRANCH ON THE CONDITION BELOW.                                           
168900*THIS STEP IS CHEAP ENOUGH NOT TO WORRY ABOUT PERFORMANCE.                
169000     IF WS-MONTH-FOUND-SW = 'Y'                                           
169100*RECORD THE FIGURE FOR THIS CASE.                                         
169200*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
169300         MOVE WS-TARGET-MONTH TO WS-END-MONTH                             
169400*OTHERWISE, FALL THROUGH TO THIS CASE INSTEAD.                            
169500*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
169600     ELSE                                                                 
169700*DROP DOWN A LEVEL TO HANDLE THIS CASE.                                   
169800*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
169900         PERFORM 4110-FIND-MAX-ACTUAL-MONTH THRU 4110-EXIT                
170000*CARRY THIS VALUE FORWARD FOR THE BRANCH BELOW.                           
170100*THIS STEP IS CHEAP ENOUGH NOT TO WORRY ABOUT PERFORMANCE.                
170200         MOVE WS-END-MONTH TO WS-TARGET-MONTH                             
170300     END-IF.                                                              
170400*TEST BEFORE ACTING - SEE THE BRANCH BELOW.                               
170500*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
170600     IF AC-COUNT NOT = ZERO                                               
170700*DROP DOWN A LEVEL TO HANDLE THIS CASE.                                   
170800*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
170900         PERFORM 4010-SUM-ACTUAL-REVENUE                                  
171000             VARYING WS-AC-IDX FROM 1 BY 1                                
171100                 UNTIL WS-AC-IDX > AC-COUNT                               
171200     END-IF.                                                              
171300*TEST BEFORE ACTING - SEE THE BRANCH BELOW.                               
171400*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
171500     IF BG-COUNT NOT = ZERO                                               
171600*DROP DOWN A LEVEL TO HANDLE THIS CASE.                                   
171700*THIS STEP IS CHEAP ENOUGH NOT TO WORRY ABOUT PERFORMANCE.                
171800         PERFORM 4020-SUM-BUDGET-REVENUE                                  
171900             VARYING WS-BG-IDX FROM 1 BY 1                                
172000                 UNTIL WS-BG-IDX > BG-COUNT                               
172100     END-IF.                                                              
172200*DERIVE WS-VARIANCE-USD FROM THE FIGURES ABOVE.                           
172300*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
172400     COMPUTE WS-VARIANCE-USD = WS-ACTUAL-USD - WS-BUDGET-USD.             
172500*DROP DOWN TO THE PARAGRAPH THAT HANDLES THIS STEP.                       
172600*SEE THE PARAGRAPH BANNER ABOVE FOR THE FULL PICTURE OF WHY.              
172700     PERFORM 5100-WRITE-REV-BUDGET THRU 5100-EXIT.                        
172800 4000-EXIT.                                                               
172900     EXIT.                                                                
173000                                                                          
173100*ADDS ONE ACTUALS ROW'S USD-CONVERTED AMOUNT INTO THE RUNNING             
173200*REVENUE TOTAL WHEN THE ROW IS A REVENUE CATEGORY IN THE                  
173300*TARGET MONTH - CALLED ONCE PER ROW IN AC-TABLE.                          
173400*SEE THE PARAGRAPH BANNER ABOVE FOR THE FULL PICTURE OF WHY.              
173500 4010-SUM-ACTUAL-REVENUE.                                                 
173600*TEST BEFORE ACTING - SEE THE BRANCH BELOW.                               
173700*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
173800     IF AC-T-MONTH(WS-AC-IDX) = WS-TARGET-MONTH                           
173900       AND AC-T-CATEGORY(WS-AC-IDX) = 'REVENUE'                           
174000*RECORD THE FIGURE FOR THIS CASE.                                         
174100*SEE THE PARAGRAPH BANNER ABOVE FOR THE FULL PICTURE OF WHY.              
174200         MOVE AC-T-MONTH(WS-AC-IDX)    TO WS-RATE-MONTH                   
174300*RECORD THE FIGURE FOR THIS CASE.                                         
174400*THIS STEP IS CHEAP ENOUGH NOT TO WORRY ABOUT PERFORMANCE.                
174500         MOVE AC-T-CURRENCY(WS-AC-IDX) TO WS-RATE-CURRENCY                
174600*DROP DOWN A LEVEL TO HANDLE THIS CASE.                                   
174700*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
174800         PERFORM 2500-FIND-FX-RATE THRU 2500-EXIT                         
174900*DERIVE THE RESULT FOR THIS CASE.                                         
175000*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
175100         COMPUTE WS-LINE-USD ROUNDED =                                    
175200             AC-T-AMOUNT(WS-AC-IDX) * WS-RATE-RESULT                      
175300*FOLD THIS INTO THE RUNNING TOTAL FOR THIS BRANCH.                        
175400*NOTHING HERE DEPENDS ON HOW ANY OTHER PARAGRAPH IS WRITTEN.              
175500         ADD WS-LINE-USD TO WS-ACTUAL-USD                                 
175600     END-IF.                                                              
175700 4010-EXIT.                                                               
175800     EXIT.                                                                
175900                                                                          
176000*SAME TEST AND ACCUMULATION AS 4010, AGAINST THE BUDGET TABLE             
176100*INSTEAD OF ACTUALS.                                                      
176200*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
176300 4020-SUM-BUDGET-REVENUE.                                                 
176400*BRANCH ON THE CONDITION BELOW.                                           
176500*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
176600     IF BG-T-MONTH(WS-BG-IDX) = WS-TARGET-MONTH                           
176700       AND BG-T-CATEGORY(WS-BG-IDX) = 'REVENUE'                           
176800*SET THE FIELD FOR THIS PATH THROUGH THE LOGIC.                           
176900*THIS STEP IS CHEAP ENOUGH NOT TO WORRY ABOUT PERFORMANCE.                
177000         MOVE BG-T-MONTH(WS-BG-IDX)    TO WS-RATE-MONTH                   
177100*CARRY THIS VALUE FORWARD FOR THE BRANCH BELOW.                           
177200*SEE THE PARAGRAPH BANNER ABOVE FOR THE FULL PICTURE OF WHY.              
177300         MOVE BG-T-CURRENCY(WS-BG-IDX) TO WS-RATE-CURRENCY                
177400*DROP DOWN A LEVEL TO HANDLE THIS CASE.                                   
177500*THIS STEP IS CHEAP ENOUGH NOT TO WORRY ABOUT PERFORMANCE.                
177600         PERFORM 2500-FIND-FX-RATE THRU 2500-EXIT                         
177700*DERIVE THE RESULT FOR THIS CASE.                                         
177800*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
177900         COMPUTE WS-LINE-USD ROUNDED =                                    
178000             BG-T-AMOUNT(WS-BG-IDX) * WS-RATE-RESULT                      
178100*FOLD THIS INTO THE RUNNING TOTAL FOR THIS BRANCH.                        
178200*SEE THE PARAGRAPH BANNER ABOVE FOR THE FULL PICTURE OF WHY.              
178300         ADD WS-LINE-USD TO WS-BUDGET-USD                                 
178400     END-IF.                                                              
178500 4020-EXIT.                                                               
178600     EXIT.                                                                
178700                                                                          
178800*THE TRAILING WINDOW FOR THE GROSS MARGIN TREND COUNTS BACK               
178900*FROM THE LATEST MONTH ACTUALLY ON FILE, NOT FROM TODAY'S                 
179000*DATE (THIS IS A BATCH PROGRAM - THERE IS NO SYSTEM CLOCK TO              
179100*TRUST FOR "CURRENT MONTH").  THIS PARAGRAPH FINDS THAT                   
179200*LATEST MONTH BY SCANNING THE WHOLE ACTUALS TABLE.                        
179300*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
179400 4110-FIND-MAX-ACTUAL-MONTH.                                              
179500*SAVE OFF LOW-VALUES HERE SO THE FOLLOWING LOGIC HAS IT.                  
179600*SEE THE PARAGRAPH BANNER ABOVE FOR THE FULL PICTURE OF WHY.              
179700     MOVE LOW-VALUES TO WS-END-MONTH.                                     
179800*TEST BEFORE ACTING - SEE THE BRANCH BELOW.                               
179900*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
180000     IF AC-COUNT NOT = ZERO                                               
180100*DROP DOWN A LEVEL TO HANDLE THIS CASE.                                   
180200*SAME APPROACH AS THE OTHER PARAGRAPHS THAT DO THIS KIND OF WORK.         
180300         PERFORM 4115-MAX-MONTH-STEP                                      
180400             VARYING WS-AC-IDX FROM 1 BY 1                                
180500                 UNTIL WS-AC-IDX > AC-COUNT                               
180600     END-IF.                                                              
180700 4110-EXIT.                                                               
180800     EXIT.                                                                
180900                                                                          
181000*KEEPS THE HIGHEST AC-T-MONTH SEEN SO FAR DURING THE SCAN                 
181100*ABOVE.                                                                   
181200*SEE THE PARAGRAPH BANNER ABOVE FOR THE FULL PICTURE OF WHY.              
181300 4115-MAX-MONTH-STEP.                                                     
181400*TEST BEFORE ACTING - SEE THE BRANCH BELOW.                               
181500*SAME APPROACH AS THE OTHER PARAGRAPHS THAT DO THIS KIND OF WORK.         
181600     IF AC-T-MONTH(WS-AC-IDX) > WS-END-MONTH                              
181700*RECORD THE FIGURE FOR THIS CASE.                                         
181800*SAME APPROACH AS THE OTHER PARAGRAPHS THAT DO THIS KIND OF WORK.         
181900         MOVE AC-T-MONTH(WS-AC-IDX) TO WS-END-MONTH                       
182000     END-IF.                                                              
182100 4115-EXIT.                                                               
182200     EXIT.                                                                
182300                                                                          
182400*GROSS MARGIN TREND - INTENT 2.  BUILDS A ROW PER MONTH FOR               
182500*THE TRAILING WINDOW (DEFAULT 3 MONTHS, OVERRIDDEN BY "LAST N             
182600*MONTHS" IN THE QUESTION TEXT), COUNTING BACK FROM THE LATEST             
182700*MONTH ON FILE, AND PRINTS REVENUE, COGS, AND GM% FOR EACH.               
182800*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
182900 4100-GROSS-MARGIN-TREND.                                                 
183000*TEST BEFORE ACTING - SEE THE BRANCH BELOW.                               
183100*CONSISTENT WITH HOW THE REST OF THE PROGRAM HANDLES THIS CASE.           
183200     IF WS-MONTH-FOUND-SW = 'Y'                                           
183300*SET THE FIELD FOR THIS PATH THROUGH THE LOGIC.                           
183400*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
183500         MOVE WS-TARGET-MONTH TO WS-END-MONTH                             
183600*THE NO/FAILING SIDE OF THE TEST ABOVE.                                   
183700*SEE THE PARAGRAPH BANNER ABOVE FOR THE FULL PICTURE OF WHY.              
183800     ELSE                                                                 
183900*DROP DOWN A LEVEL TO HANDLE THIS CASE.                                   
184000*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
184100         PERFORM 4110-FIND-MAX-ACTUAL-MONTH THRU 4110-EXIT                
184200     END-IF.                                                              
184300*STAGE WS-TRAILING-N BEFORE THE NEXT TEST.                                
184400*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
184500     MOVE WS-TRAILING-N TO TR-COUNT.                                      
184600*HAND OFF TO THE PARAGRAPH THAT DOES THE NEXT PIECE OF WORK.              
184700*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
184800     PERFORM 4120-BUILD-TREND-MONTH                                       
184900         VARYING WS-TR-IDX FROM 1 BY 1 UNTIL WS-TR-IDX > TR-COUNT.        
185000*DROP DOWN TO THE PARAGRAPH THAT HANDLES THIS STEP.                       
185100*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
185200     PERFORM 5200-WRITE-GM-TREND THRU 5200-EXIT.                          
185300 4100-EXIT.                                                               
185400     EXIT.                                                                
185500                                                                          
185600*BUILDS ONE ROW OF THE TREND TABLE FOR A SINGLE MONTH IN THE              
185700*WINDOW - SUMS REVENUE AND COGS FOR THAT MONTH AND FLAGS THE              
185800*ROW N/A WHEN REVENUE CAME BACK ZERO (CAN'T DIVIDE FOR A GM%              
185900*IN THAT CASE).                                                           
186000*SAME APPROACH AS THE OTHER PARAGRAPHS THAT DO THIS KIND OF WORK.         
186100 4120-BUILD-TREND-MONTH.                                                  
186200*DERIVE WS-SUBTRACT-N FROM THE FIGURES ABOVE.                             
186300*CONSISTENT WITH HOW THE REST OF THE PROGRAM HANDLES THIS CASE.           
186400     COMPUTE WS-SUBTRACT-N = TR-COUNT - WS-TR-IDX.                        
186500*SAVE OFF WS-END-MONTH HERE SO THE FOLLOWING LOGIC HAS IT.                
186600*SAME APPROACH AS THE OTHER PARAGRAPHS THAT DO THIS KIND OF WORK.         
186700     MOVE WS-END-MONTH TO WS-MONTH-TEXT.                                  
186800*DROP DOWN TO THE PARAGRAPH THAT HANDLES THIS STEP.                       
186900*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
187000     PERFORM 3450-SUBTRACT-MONTHS THRU 3450-EXIT.                         
187100*STAGE WS-RESULT-MONTH BEFORE THE NEXT TEST.                              
187200*SEE THE PARAGRAPH BANNER ABOVE FOR THE FULL PICTURE OF WHY.              
187300     MOVE WS-RESULT-MONTH TO TR-MONTH(WS-TR-IDX).                         
187400*STAGE ZERO BEFORE THE NEXT TEST.                                         
187500*THIS STEP IS CHEAP ENOUGH NOT TO WORRY ABOUT PERFORMANCE.                
187600     MOVE ZERO TO TR-REVENUE(WS-TR-IDX) TR-COGS(WS-TR-IDX).               
187700*STAGE TR-GM-NA-SW BEFORE THE NEXT TEST.                                  
187800*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
187900     MOVE 'N'  TO TR-GM-NA-SW(WS-TR-IDX).                                 
188000*BRANCH ON THE CONDITION BELOW.                                           
188100*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
188200     IF AC-COUNT NOT = ZERO                                               
188300*DROP DOWN A LEVEL TO HANDLE THIS CASE.                                   
188400*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
188500         PERFORM 4130-SUM-TREND-MONTH                                     
188600             VARYING WS-AC-IDX FROM 1 BY 1                                
188700                 UNTIL WS-AC-IDX > AC-COUNT                               
188800     END-IF.                                                              
188900*BRANCH ON THE CONDITION BELOW.                                           
189000*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
189100     IF TR-REVENUE(WS-TR-IDX) = ZERO                                      
189200*RECORD THE FIGURE FOR THIS CASE.                                         
189300*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
189400         MOVE 'Y' TO TR-GM-NA-SW(WS-TR-IDX)                               
189500     END-IF.                                                              
189600 4120-EXIT.                                                               
189700     EXIT.                                                                
189800                                                                          
189900*ADDS ONE ACTUALS ROW INTO THE CURRENT TREND MONTH'S REVENUE              
190000*OR COGS BUCKET, DEPENDING ON THE CATEGORY TEXT.                          
190100*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
190200 4130-SUM-TREND-MONTH.                                                    
190300*BRANCH ON THE CONDITION BELOW.                                           
190400*CONSISTENT WITH HOW THE REST OF THE PROGRAM HANDLES THIS CASE.           
190500     IF AC-T-MONTH(WS-AC-IDX) = TR-MONTH(WS-TR-IDX)                       
190600*CARRY THIS VALUE FORWARD FOR THE BRANCH BELOW.                           
190700*SAME APPROACH AS THE OTHER PARAGRAPHS THAT DO THIS KIND OF WORK.         
190800         MOVE AC-T-MONTH(WS-AC-IDX)    TO WS-RATE-MONTH                   
190900*CARRY THIS VALUE FORWARD FOR THE BRANCH BELOW.                           
191000*NOTHING HERE DEPENDS ON HOW ANY OTHER PARAGRAPH IS WRITTEN.              
191100         MOVE AC-T-CURRENCY(WS-AC-IDX) TO WS-RATE-CURRENCY                
191200*DROP DOWN A LEVEL TO HANDLE THIS CASE.                                   
191300*SAME APPROACH AS THE OTHER PARAGRAPHS THAT DO THIS KIND OF WORK.         
191400         PERFORM 2500-FIND-FX-RATE THRU 2500-EXIT                         
191500*WORK OUT THE FIGURE FOR THIS BRANCH.                                     
191600*THIS STEP IS CHEAP ENOUGH NOT TO WORRY ABOUT PERFORMANCE.                
191700         COMPUTE WS-LINE-USD ROUNDED =                                    
191800             AC-T-AMOUNT(WS-AC-IDX) * WS-RATE-RESULT                      
191900*NESTED TEST FOR THIS BRANCH.                                             
192000*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
192100         IF AC-T-CATEGORY(WS-AC-IDX) = 'REVENUE'                          
192200*KEEPS GOING THROUGH THE SAME CHECK.                                      
192300*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
192400             ADD WS-LINE-USD TO TR-REVENUE(WS-TR-IDX)                     
192500         END-IF                                                           
192600*NESTED TEST FOR THIS BRANCH.                                             
192700*SEE THE PARAGRAPH BANNER ABOVE FOR THE FULL PICTURE OF WHY.              
192800         IF AC-T-CATEGORY(WS-AC-IDX) = 'COGS'                             
192900*NEXT STEP IN THIS PARAGRAPH.                                             
193000*SAME APPROACH AS THE OTHER PARAGRAPHS THAT DO THIS KIND OF WORK.         
193100             ADD WS-LINE-USD TO TR-COGS(WS-TR-IDX)                        
193200         END-IF                                                           
193300     END-IF.                                                              
193400 4130-EXIT.                                                               
193500     EXIT.                                                                
193600                                                                          
193700*OPEX BREAKDOWN - INTENT 3.  BUILDS A CATEGORY-BY-CATEGORY                
193800*TOTAL OF EVERYTHING IN THE TARGET MONTH WHOSE CATEGORY TEXT              
193900*LOOKS LIKE AN OPERATING EXPENSE, THEN SORTS THE RESULT                   
194000*DESCENDING BY AMOUNT SO THE BIGGEST COST DRIVER PRINTS                   
194100*FIRST - THAT ORDERING IS WHAT THE CONTROLLER ASKED FOR IN                
194200*FIN-1066.                                                                
194300*SAME APPROACH AS THE OTHER PARAGRAPHS THAT DO THIS KIND OF WORK.         
194400 4200-OPEX-BREAKDOWN.                                                     
194500*STAGE ZERO BEFORE THE NEXT TEST.                                         
194600*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
194700     MOVE ZERO TO OP-COUNT.                                               
194800*TEST BEFORE ACTING - SEE THE BRANCH BELOW.                               
194900*NOTHING HERE DEPENDS ON HOW ANY OTHER PARAGRAPH IS WRITTEN.              
195000     IF WS-MONTH-FOUND-SW = 'Y'                                           
195100         CONTINUE                                                         
195200*OTHERWISE, FALL THROUGH TO THIS CASE INSTEAD.                            
195300*SEE THE PARAGRAPH BANNER ABOVE FOR THE FULL PICTURE OF WHY.              
195400     ELSE                                                                 
195500*DROP DOWN A LEVEL TO HANDLE THIS CASE.                                   
195600*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
195700         PERFORM 4110-FIND-MAX-ACTUAL-MONTH THRU 4110-EXIT                
195800*RECORD THE FIGURE FOR THIS CASE.                                         
195900*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
196000         MOVE WS-END-MONTH TO WS-TARGET-MONTH                             
196100     END-IF.                                                              
196200*BRANCH ON THE CONDITION BELOW.                                           
196300*CONSISTENT WITH HOW THE REST OF THE PROGRAM HANDLES THIS CASE.           
196400     IF AC-COUNT NOT = ZERO                                               
196500*DROP DOWN A LEVEL TO HANDLE THIS CASE.                                   
196600*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
196700         PERFORM 4210-OPEX-SCAN-ROW                                       
196800             VARYING WS-AC-IDX FROM 1 BY 1                                
196900                 UNTIL WS-AC-IDX > AC-COUNT                               
197000     END-IF.                                                              
197100*BRANCH ON THE CONDITION BELOW.                                           
197200*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
197300     IF OP-COUNT > 1                                                      
197400*DROP DOWN A LEVEL TO HANDLE THIS CASE.                                   
197500*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
197600         PERFORM 4250-SORT-OPEX-TABLE THRU 4250-EXIT                      
197700     END-IF.                                                              
197800*HAND OFF TO THE PARAGRAPH THAT DOES THE NEXT PIECE OF WORK.              
197900*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
198000     PERFORM 5300-WRITE-OPEX THRU 5300-EXIT.                              
198100 4200-EXIT.                                                               
198200     EXIT.                                                                
198300                                                                          
198400*TESTS ONE ACTUALS ROW FOR THE TARGET MONTH AND AN OPEX-LIKE              
198500*CATEGORY, AND IF IT QUALIFIES, FOLDS ITS USD AMOUNT INTO                 
198600*THAT CATEGORY'S RUNNING TOTAL IN OPEX-TABLE.                             
198700*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
198800 4210-OPEX-SCAN-ROW.                                                      
198900*TEST BEFORE ACTING - SEE THE BRANCH BELOW.                               
199000*SAME APPROACH AS THE OTHER PARAGRAPHS THAT DO THIS KIND OF WORK.         
199100     IF AC-T-MONTH(WS-AC-IDX) = WS-TARGET-MONTH                           
199200*DROP DOWN A LEVEL TO HANDLE THIS CASE.                                   
199300*NOTHING HERE DEPENDS ON HOW ANY OTHER PARAGRAPH IS WRITTEN.              
199400         PERFORM 4220-CATEGORY-IS-OPEX THRU 4220-EXIT                     
199500*NESTED TEST FOR THIS BRANCH.                                             
199600*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
199700         IF WS-IS-OPEX-SW = 'Y'                                           
199800*CONVERT THIS ROW'S OWN CURRENCY TO USD BEFORE ADDING IT TO               
199900*THE CATEGORY TOTAL - ROWS IN ONE CATEGORY CAN COME IN ON                 
200000*DIFFERENT CURRENCIES FROM DIFFERENT ENTITIES.                            
200100*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
200200             MOVE AC-T-MONTH(WS-AC-IDX)    TO WS-RATE-MONTH               
200300*NEXT STEP IN THIS PARAGRAPH.                                             
200400*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
200500             MOVE AC-T-CURRENCY(WS-AC-IDX) TO WS-RATE-CURRENCY            
200600*NEXT STEP IN THIS PARAGRAPH.                                             
200700*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
200800             PERFORM 2500-FIND-FX-RATE THRU 2500-EXIT                     
200900*PART OF THE SAME STEP.                                                   
201000*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
201100             COMPUTE WS-LINE-USD ROUNDED =                                
201200                 AC-T-AMOUNT(WS-AC-IDX) * WS-RATE-RESULT                  
201300*KEEPS GOING THROUGH THE SAME CHECK.                                      
201400*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
201500             PERFORM 4230-FIND-OR-ADD-CATEGORY THRU 4230-EXIT             
201600         END-IF                                                           
201700     END-IF.                                                              
201800 4210-EXIT.                                                               
201900     EXIT.                                                                
202000                                                                          
202100*A CATEGORY COUNTS AS OPEX IF IT CONTAINS EITHER "OPEX" OR                
202200*"OPERATING" ANYWHERE IN THE TEXT - CATCHES "OPEX-MARKETING",             
202300*"OPERATING EXPENSE - RENT", AND SIMILAR HOUSE SPELLINGS                  
202400*WITHOUT NEEDING AN EXACT-MATCH LIST OF EVERY CATEGORY NAME.              
202500*NOTHING HERE DEPENDS ON HOW ANY OTHER PARAGRAPH IS WRITTEN.              
202600 4220-CATEGORY-IS-OPEX.                                                   
202700*STAGE WS-IS-OPEX-SW BEFORE THE NEXT TEST.                                
202800*THIS STEP IS CHEAP ENOUGH NOT TO WORRY ABOUT PERFORMANCE.                
202900     MOVE 'N' TO WS-IS-OPEX-SW.                                           
203000*CARRY SPACES FORWARD FOR THE NEXT STEP.                                  
203100*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
203200     MOVE SPACES TO WS-SEARCH-WORD.                                       
203300*CARRY OPEX FORWARD FOR THE NEXT STEP.                                    
203400*CONSISTENT WITH HOW THE REST OF THE PROGRAM HANDLES THIS CASE.           
203500     MOVE 'OPEX'      TO WS-SEARCH-WORD.                                  
203600*SAVE OFF WS-SEARCH-LEN HERE SO THE FOLLOWING LOGIC HAS IT.               
203700*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
203800     MOVE 4           TO WS-SEARCH-LEN.                                   
203900*CARRIES ON THE LOGIC ABOVE.                                              
204000*SAME APPROACH AS THE OTHER PARAGRAPHS THAT DO THIS KIND OF WORK.         
204100     COMPUTE WS-SCAN-LIMIT = 21 - WS-SEARCH-LEN.                          
204200*HAND OFF TO THE PARAGRAPH THAT DOES THE NEXT PIECE OF WORK.              
204300*CONSISTENT WITH HOW THE REST OF THE PROGRAM HANDLES THIS CASE.           
204400     PERFORM 4221-OPEX-WORD-STEP                                          
204500         VARYING WS-SCAN-POS FROM 1 BY 1                                  
204600         UNTIL WS-SCAN-POS > WS-SCAN-LIMIT                                
204700            OR WS-IS-OPEX-SW = 'Y'.                                       
204800*TEST BEFORE ACTING - SEE THE BRANCH BELOW.                               
204900*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
205000     IF WS-IS-OPEX-SW = 'N'                                               
205100*CARRY THIS VALUE FORWARD FOR THE BRANCH BELOW.                           
205200*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
205300         MOVE 'OPERATING' TO WS-SEARCH-WORD                               
205400*RECORD THE FIGURE FOR THIS CASE.                                         
205500*SAME APPROACH AS THE OTHER PARAGRAPHS THAT DO THIS KIND OF WORK.         
205600         MOVE 9           TO WS-SEARCH-LEN                                
205700*DERIVE THE RESULT FOR THIS CASE.                                         
205800*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
205900         COMPUTE WS-SCAN-LIMIT = 21 - WS-SEARCH-LEN                       
206000*DROP DOWN A LEVEL TO HANDLE THIS CASE.                                   
206100*SEE THE PARAGRAPH BANNER ABOVE FOR THE FULL PICTURE OF WHY.              
206200         PERFORM 4221-OPEX-WORD-STEP                                      
206300             VARYING WS-SCAN-POS FROM 1 BY 1                              
206400             UNTIL WS-SCAN-POS > WS-SCAN-LIMIT                            
206500                OR WS-IS-OPEX-SW = 'Y'                                    
206600     END-IF.                                                              
206700 4220-EXIT.                                                               
206800     EXIT.                                                                
206900                                                                          
207000*ONE POSITION OF THE SUBSTRING TEST DESCRIBED ABOVE.                      
207100*CONSISTENT WITH HOW THE REST OF THE PROGRAM HANDLES THIS CASE.           
207200 4221-OPEX-WORD-STEP.                                                     
207300*TEST BEFORE ACTING - SEE THE BRANCH BELOW.                               
207400*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
207500     IF AC-T-CATEGORY(WS-AC-IDX)(WS-SCAN-POS:WS-SEARCH-LEN) =             
207600        WS-SEARCH-WORD(1:WS-SEARCH-LEN)                                   
207700*CARRY THIS VALUE FORWARD FOR THE BRANCH BELOW.                           
207800*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
207900         MOVE 'Y' TO WS-IS-OPEX-SW                                        
208000     END-IF.                                                              
208100 4221-EXIT.                                                               
208200     EXIT.                                                                
208300                                                                          
208400*LOOKS FOR THIS CATEGORY ALREADY IN OPEX-TABLE; IF FOUND,                 
208500*ADDS TO ITS TOTAL, OTHERWISE OPENS A NEW TABLE ROW FOR IT.               
208600*NOTHING HERE DEPENDS ON HOW ANY OTHER PARAGRAPH IS WRITTEN.              
208700 4230-FIND-OR-ADD-CATEGORY.                                               
208800*STAGE WS-OP-FOUND-SW BEFORE THE NEXT TEST.                               
208900*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
209000     MOVE 'N' TO WS-OP-FOUND-SW.                                          
209100*BRANCH ON THE CONDITION BELOW.                                           
209200*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
209300     IF OP-COUNT NOT = ZERO                                               
209400*DROP DOWN A LEVEL TO HANDLE THIS CASE.                                   
209500*CONSISTENT WITH HOW THE REST OF THE PROGRAM HANDLES THIS CASE.           
209600         PERFORM 4231-CATEGORY-SEARCH-STEP                                
209700             VARYING WS-OP-IDX FROM 1 BY 1                                
209800             UNTIL WS-OP-IDX > OP-COUNT OR WS-OP-FOUND-SW = 'Y'           
209900     END-IF.                                                              
210000*FIRST TIME THIS CATEGORY HAS SHOWN UP THIS MONTH - OPEN A NEW            
210100*ROW FOR IT RATHER THAN ADD TO SOMEBODY ELSE'S TOTAL.                     
210200*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
210300     IF WS-OP-FOUND-SW = 'N'                                              
210400*FOLD THIS INTO THE RUNNING TOTAL FOR THIS BRANCH.                        
210500*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
210600         ADD 1 TO OP-COUNT                                                
210700*CARRY THIS VALUE FORWARD FOR THE BRANCH BELOW.                           
210800*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
210900         MOVE AC-T-CATEGORY(WS-AC-IDX) TO OP-CATEGORY(OP-COUNT)           
211000*CARRY THIS VALUE FORWARD FOR THE BRANCH BELOW.                           
211100*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
211200         MOVE WS-LINE-USD TO OP-AMOUNT(OP-COUNT)                          
211300     END-IF.                                                              
211400 4230-EXIT.                                                               
211500     EXIT.                                                                
211600                                                                          
211700*ONE STEP OF THE OPEX-TABLE LOOKUP ABOVE.                                 
211800*THIS STEP IS CHEAP ENOUGH NOT TO WORRY ABOUT PERFORMANCE.                
211900 4231-CATEGORY-SEARCH-STEP.                                               
212000*TEST BEFORE ACTING - SEE THE BRANCH BELOW.                               
212100*NOTHING HERE DEPENDS ON HOW ANY OTHER PARAGRAPH IS WRITTEN.              
212200     IF OP-CATEGORY(WS-OP-IDX) = AC-T-CATEGORY(WS-AC-IDX)                 
212300*FOLD THIS INTO THE RUNNING TOTAL FOR THIS BRANCH.                        
212400*NOTHING HERE DEPENDS ON HOW ANY OTHER PARAGRAPH IS WRITTEN.              
212500         ADD WS-LINE-USD TO OP-AMOUNT(WS-OP-IDX)                          
212600*SET THE FIELD FOR THIS PATH THROUGH THE LOGIC.                           
212700*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
212800         MOVE 'Y' TO WS-OP-FOUND-SW                                       
212900     END-IF.                                                              
213000 4231-EXIT.                                                               
213100     EXIT.                                                                
213200                                                                          
213300*BUBBLE SORT, DESCENDING BY AMOUNT - TABLE IS NEVER LARGER                
213400*THAN 50 ROWS SO A SORT VERB WOULD BE OVERKILL HERE.                      
213500*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
213600 4250-SORT-OPEX-TABLE.                                                    
213700*DROP DOWN TO THE PARAGRAPH THAT HANDLES THIS STEP.                       
213800*SAME APPROACH AS THE OTHER PARAGRAPHS THAT DO THIS KIND OF WORK.         
213900     PERFORM 4260-BUBBLE-PASS                                             
214000         VARYING WS-OP-IDX FROM 1 BY 1                                    
214100             UNTIL WS-OP-IDX > OP-COUNT - 1.                              
214200 4250-EXIT.                                                               
214300     EXIT.                                                                
214400                                                                          
214500*ONE FULL PASS OF THE BUBBLE SORT, COMPARING EVERY ADJACENT               
214600*PAIR OF ROWS IN OPEX-TABLE FROM THE TOP DOWN.                            
214700*THIS STEP IS CHEAP ENOUGH NOT TO WORRY ABOUT PERFORMANCE.                
214800 4260-BUBBLE-PASS.                                                        
214900*DROP DOWN TO THE PARAGRAPH THAT HANDLES THIS STEP.                       
215000*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
215100     PERFORM 4270-BUBBLE-COMPARE                                          
215200         VARYING WS-OP-IDX-2 FROM 1 BY 1                                  
215300         UNTIL WS-OP-IDX-2 > OP-COUNT - WS-OP-IDX.                        
215400 4260-EXIT.                                                               
215500     EXIT.                                                                
215600                                                                          
215700*COMPARES ONE ADJACENT PAIR AND SWAPS THEM IF OUT OF ORDER.               
215800*THE SWAP GOES THROUGH WS-OPEX-HOLD, WHICH MUST STAY SIZED TO             
215900*ONE FULL TABLE ROW - A SHORTER HOLD AREA HERE ONCE CORRUPTED             
216000*THE CATEGORY TEXT ON A SWAP (SEE FIN-1066 DISCUSSION IN THE              
216100*LOG).                                                                    
216200*SEE THE PARAGRAPH BANNER ABOVE FOR THE FULL PICTURE OF WHY.              
216300 4270-BUBBLE-COMPARE.                                                     
216400*TEST BEFORE ACTING - SEE THE BRANCH BELOW.                               
216500*THIS STEP IS CHEAP ENOUGH NOT TO WORRY ABOUT PERFORMANCE.                
216600     IF OP-AMOUNT(WS-OP-IDX-2) < OP-AMOUNT(WS-OP-IDX-2 + 1)               
216700*SET THE FIELD FOR THIS PATH THROUGH THE LOGIC.                           
216800*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
216900         MOVE OPEX-TABLE(WS-OP-IDX-2)     TO WS-OPEX-HOLD                 
217000*SET THE FIELD FOR THIS PATH THROUGH THE LOGIC.                           
217100*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
217200         MOVE OPEX-TABLE(WS-OP-IDX-2 + 1)                                 
217300                                  TO OPEX-TABLE(WS-OP-IDX-2)              
217400*SET THE FIELD FOR THIS PATH THROUGH THE LOGIC.                           
217500*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
217600         MOVE WS-OPEX-HOLD                 TO                             
217700                                    OPEX-TABLE(WS-OP-IDX-2 + 1)           
217800     END-IF.                                                              
217900 4270-EXIT.                                                               
218000     EXIT.                                                                
218100                                                                          
218200*EBITDA PROXY - INTENT 5.  REVENUE MINUS COGS MINUS OPEX FOR              
218300*THE TARGET MONTH, ALL CONVERTED TO USD.  CALLED A "PROXY"                
218400*BECAUSE IT SKIPS THE DEPRECIATION/AMORTIZATION ADD-BACK A                
218500*TEXTBOOK EBITDA WOULD INCLUDE - THE LEDGER FEED HAS NO D&A               
218600*CATEGORY TO ADD BACK.                                                    
218700*NOTHING HERE DEPENDS ON HOW ANY OTHER PARAGRAPH IS WRITTEN.              
218800 4300-EBITDA-PROXY.                                                       
218900*STAGE ZERO BEFORE THE NEXT TEST.                                         
219000*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
219100     MOVE ZERO TO WS-REVENUE-USD WS-COGS-USD WS-OPEX-USD                  
219200                  WS-EBITDA-USD.                                          
219300*BRANCH ON THE CONDITION BELOW.                                           
219400*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
219500     IF WS-MONTH-FOUND-SW = 'Y'                                           
219600         CONTINUE                                                         
219700*OTHERWISE, FALL THROUGH TO THIS CASE INSTEAD.                            
219800*CONSISTENT WITH HOW THE REST OF THE PROGRAM HANDLES THIS CASE.           
219900     ELSE                                                                 
220000*DROP DOWN A LEVEL TO HANDLE THIS CASE.                                   
220100*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
220200         PERFORM 4110-FIND-MAX-ACTUAL-MONTH THRU 4110-EXIT                
220300*RECORD THE FIGURE FOR THIS CASE.                                         
220400*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
220500         MOVE WS-END-MONTH TO WS-TARGET-MONTH                             
220600     END-IF.                                                              
220700*BRANCH ON THE CONDITION BELOW.                                           
220800*SEE THE PARAGRAPH BANNER ABOVE FOR THE FULL PICTURE OF WHY.              
220900     IF AC-COUNT NOT = ZERO                                               
221000*DROP DOWN A LEVEL TO HANDLE THIS CASE.                                   
221100*SAME APPROACH AS THE OTHER PARAGRAPHS THAT DO THIS KIND OF WORK.         
221200         PERFORM 4310-EBITDA-SCAN-ROW                                     
221300             VARYING WS-AC-IDX FROM 1 BY 1                                
221400                 UNTIL WS-AC-IDX > AC-COUNT                               
221500     END-IF.                                                              
221600*CARRIES ON THE LOGIC ABOVE.                                              
221700*SEE THE PARAGRAPH BANNER ABOVE FOR THE FULL PICTURE OF WHY.              
221800     COMPUTE WS-EBITDA-USD =                                              
221900         WS-REVENUE-USD - WS-COGS-USD - WS-OPEX-USD.                      
222000*DROP DOWN TO THE PARAGRAPH THAT HANDLES THIS STEP.                       
222100*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
222200     PERFORM 5400-WRITE-EBITDA THRU 5400-EXIT.                            
222300 4300-EXIT.                                                               
222400     EXIT.                                                                
222500                                                                          
222600*TESTS ONE ACTUALS ROW FOR THE TARGET MONTH AND ADDS ITS USD              
222700*AMOUNT TO WHICHEVER BUCKET (REVENUE, COGS, OR OPEX) THE                  
222800*CATEGORY TEXT INDICATES.  EBITDA PROXY IS THEN JUST                      
222900*REVENUE MINUS COGS MINUS OPEX - NO DEPRECIATION OR                       
223000*AMORTIZATION ADD-BACK, PER THE ANALYST DESK'S OWN DEFINITION.            
223100*NOTHING HERE DEPENDS ON HOW ANY OTHER PARAGRAPH IS WRITTEN.              
223200 4310-EBITDA-SCAN-ROW.                                                    
223300*BRANCH ON THE CONDITION BELOW.                                           
223400*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
223500     IF AC-T-MONTH(WS-AC-IDX) = WS-TARGET-MONTH                           
223600*RECORD THE FIGURE FOR THIS CASE.                                         
223700*SEE THE PARAGRAPH BANNER ABOVE FOR THE FULL PICTURE OF WHY.              
223800         MOVE AC-T-MONTH(WS-AC-IDX)    TO WS-RATE-MONTH                   
223900*SET THE FIELD FOR THIS PATH THROUGH THE LOGIC.                           
224000*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
224100         MOVE AC-T-CURRENCY(WS-AC-IDX) TO WS-RATE-CURRENCY                
224200*DROP DOWN A LEVEL TO HANDLE THIS CASE.                                   
224300*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
224400         PERFORM 2500-FIND-FX-RATE THRU 2500-EXIT                         
224500*WORK OUT THE FIGURE FOR THIS BRANCH.                                     
224600*SAME APPROACH AS THE OTHER PARAGRAPHS THAT DO THIS KIND OF WORK.         
224700         COMPUTE WS-LINE-USD ROUNDED =                                    
224800             AC-T-AMOUNT(WS-AC-IDX) * WS-RATE-RESULT                      
224900*NESTED TEST FOR THIS BRANCH.                                             
225000*NOTHING HERE DEPENDS ON HOW ANY OTHER PARAGRAPH IS WRITTEN.              
225100         IF AC-T-CATEGORY(WS-AC-IDX) = 'REVENUE'                          
225200*FOLLOWS ON FROM THE LINE ABOVE.                                          
225300*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
225400             ADD WS-LINE-USD TO WS-REVENUE-USD                            
225500         END-IF                                                           
225600*NESTED TEST FOR THIS BRANCH.                                             
225700*THIS STEP IS CHEAP ENOUGH NOT TO WORRY ABOUT PERFORMANCE.                
225800         IF AC-T-CATEGORY(WS-AC-IDX) = 'COGS'                             
225900*PART OF THE SAME STEP.                                                   
226000*SAME APPROACH AS THE OTHER PARAGRAPHS THAT DO THIS KIND OF WORK.         
226100             ADD WS-LINE-USD TO WS-COGS-USD                               
226200         END-IF                                                           
226300*DROP DOWN A LEVEL TO HANDLE THIS CASE.                                   
226400*THIS STEP IS CHEAP ENOUGH NOT TO WORRY ABOUT PERFORMANCE.                
226500         PERFORM 4220-CATEGORY-IS-OPEX THRU 4220-EXIT                     
226600*NESTED TEST FOR THIS BRANCH.                                             
226700*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
226800         IF WS-IS-OPEX-SW = 'Y'                                           
226900*CARRIES ON THE LOGIC ABOVE.                                              
227000*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
227100             ADD WS-LINE-USD TO WS-OPEX-USD                               
227200         END-IF                                                           
227300     END-IF.                                                              
227400 4310-EXIT.                                                               
227500     EXIT.                                                                
227600                                                                          
227700*CASH RUNWAY - INTENT 4.  TAKES THE LATEST CASH BALANCE AND               
227800*THE AVERAGE MONTH-OVER-MONTH BURN ACROSS THE TRAILING                    
227900*3-MONTH WINDOW AND DIVIDES ONE BY THE OTHER.  A WINDOW MONTH             
228000*MISSING A CASH RECORD IS FILLED FORWARD OR BACKWARD FROM AN              
228100*ADJACENT MONTH RATHER THAN TREATED AS ZERO (SEE 4440).                   
228200*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
228300 4400-CASH-RUNWAY.                                                        
228400*NO MONTH NAMED IN THE QUESTION - DEFAULT TO THE LATEST MONTH             
228500*ACTUALLY ON THE CASH FILE, SAME RULE AS REVENUE VS BUDGET.               
228600*SEE THE PARAGRAPH BANNER ABOVE FOR THE FULL PICTURE OF WHY.              
228700     IF WS-MONTH-FOUND-SW = 'Y'                                           
228800*CARRY THIS VALUE FORWARD FOR THE BRANCH BELOW.                           
228900*THIS STEP IS CHEAP ENOUGH NOT TO WORRY ABOUT PERFORMANCE.                
229000         MOVE WS-TARGET-MONTH TO WS-END-MONTH                             
229100*OTHERWISE, FALL THROUGH TO THIS CASE INSTEAD.                            
229200*NOTHING HERE DEPENDS ON HOW ANY OTHER PARAGRAPH IS WRITTEN.              
229300     ELSE                                                                 
229400*DROP DOWN A LEVEL TO HANDLE THIS CASE.                                   
229500*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
229600         PERFORM 4410-FIND-MAX-CASH-MONTH THRU 4410-EXIT                  
229700     END-IF.                                                              
229800*HAND OFF TO THE PARAGRAPH THAT DOES THE NEXT PIECE OF WORK.              
229900*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
230000     PERFORM 4420-BUILD-RUNWAY-WINDOW                                     
230100         VARYING WS-RW-IDX FROM 1 BY 1 UNTIL WS-RW-IDX > 3.               
230200*DROP DOWN TO THE PARAGRAPH THAT HANDLES THIS STEP.                       
230300*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
230400     PERFORM 4440-FILL-RUNWAY-WINDOW THRU 4440-EXIT.                      
230500*TWO MONTH-OVER-MONTH BURN FIGURES ACROSS THE 3-SLOT WINDOW -             
230600*A POSITIVE NUMBER MEANS CASH WENT DOWN THAT MONTH.                       
230700*CONSISTENT WITH HOW THE REST OF THE PROGRAM HANDLES THIS CASE.           
230800     COMPUTE WS-BURN-1 = RW-BALANCE(1) - RW-BALANCE(2).                   
230900*WORK OUT WS-BURN-2 NOW SO THE REST OF THE PARAGRAPH CAN USE IT.          
231000*SAME APPROACH AS THE OTHER PARAGRAPHS THAT DO THIS KIND OF WORK.         
231100     COMPUTE WS-BURN-2 = RW-BALANCE(2) - RW-BALANCE(3).                   
231200*CARRY ZERO FORWARD FOR THE NEXT STEP.                                    
231300*SAME APPROACH AS THE OTHER PARAGRAPHS THAT DO THIS KIND OF WORK.         
231400     MOVE ZERO TO WS-BURN-SUM WS-BURN-CTR.                                
231500*ONLY AVERAGE IN A BURN FIGURE WHEN BOTH MONTHS IT WAS BUILT              
231600*FROM HAVE DATA (REAL OR FILLED) - SEE FIN-1117 IN THE LOG FOR            
231700*WHY THE FILL PARAGRAPH MATTERS HERE.                                     
231800*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
231900     IF RW-HAS-DATA-SW(1) = 'Y' AND RW-HAS-DATA-SW(2) = 'Y'               
232000*FOLD THIS INTO THE RUNNING TOTAL FOR THIS BRANCH.                        
232100*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
232200         ADD WS-BURN-1 TO WS-BURN-SUM                                     
232300*FOLD THIS INTO THE RUNNING TOTAL FOR THIS BRANCH.                        
232400*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
232500         ADD 1 TO WS-BURN-CTR                                             
232600     END-IF.                                                              
232700*TEST BEFORE ACTING - SEE THE BRANCH BELOW.                               
232800*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
232900     IF RW-HAS-DATA-SW(2) = 'Y' AND RW-HAS-DATA-SW(3) = 'Y'               
233000*FOLD THIS INTO THE RUNNING TOTAL FOR THIS BRANCH.                        
233100*SAME APPROACH AS THE OTHER PARAGRAPHS THAT DO THIS KIND OF WORK.         
233200         ADD WS-BURN-2 TO WS-BURN-SUM                                     
233300*FOLD THIS INTO THE RUNNING TOTAL FOR THIS BRANCH.                        
233400*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
233500         ADD 1 TO WS-BURN-CTR                                             
233600     END-IF.                                                              
233700*NO USABLE BURN FIGURE AT ALL (LESS THAN TWO MONTHS OF DATA IN            
233800*THE WINDOW) - REPORT ZERO BURN RATHER THAN DIVIDE BY ZERO.               
233900*THIS STEP IS CHEAP ENOUGH NOT TO WORRY ABOUT PERFORMANCE.                
234000     IF WS-BURN-CTR = ZERO                                                
234100*SET THE FIELD FOR THIS PATH THROUGH THE LOGIC.                           
234200*SAME APPROACH AS THE OTHER PARAGRAPHS THAT DO THIS KIND OF WORK.         
234300         MOVE ZERO TO WS-AVG-BURN                                         
234400*THE NO/FAILING SIDE OF THE TEST ABOVE.                                   
234500*NOTHING HERE DEPENDS ON HOW ANY OTHER PARAGRAPH IS WRITTEN.              
234600     ELSE                                                                 
234700*WORK OUT THE FIGURE FOR THIS BRANCH.                                     
234800*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
234900         COMPUTE WS-AVG-BURN ROUNDED = WS-BURN-SUM / WS-BURN-CTR          
235000     END-IF.                                                              
235100*CARRY RW-BALANCE FORWARD FOR THE NEXT STEP.                              
235200*SAME APPROACH AS THE OTHER PARAGRAPHS THAT DO THIS KIND OF WORK.         
235300     MOVE RW-BALANCE(3) TO WS-CASH-CURRENT.                               
235400*DROP DOWN TO THE PARAGRAPH THAT HANDLES THIS STEP.                       
235500*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
235600     PERFORM 5500-WRITE-RUNWAY THRU 5500-EXIT.                            
235700 4400-EXIT.                                                               
235800     EXIT.                                                                
235900                                                                          
236000*SAME IDEA AS 4110 FOR THE ACTUALS TABLE, BUT AGAINST THE                 
236100*CASH TABLE - FINDS THE LATEST MONTH A CASH BALANCE WAS                   
236200*ACTUALLY POSTED FOR.                                                     
236300*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
236400 4410-FIND-MAX-CASH-MONTH.                                                
236500*CARRY LOW-VALUES FORWARD FOR THE NEXT STEP.                              
236600*NOTHING HERE DEPENDS ON HOW ANY OTHER PARAGRAPH IS WRITTEN.              
236700     MOVE LOW-VALUES TO WS-END-MONTH.                                     
236800*BRANCH ON THE CONDITION BELOW.                                           
236900*SEE THE PARAGRAPH BANNER ABOVE FOR THE FULL PICTURE OF WHY.              
237000     IF CS-COUNT NOT = ZERO                                               
237100*DROP DOWN A LEVEL TO HANDLE THIS CASE.                                   
237200*SEE THE PARAGRAPH BANNER ABOVE FOR THE FULL PICTURE OF WHY.              
237300         PERFORM 4415-MAX-CASH-STEP                                       
237400             VARYING WS-CS-IDX FROM 1 BY 1                                
237500                 UNTIL WS-CS-IDX > CS-COUNT                               
237600     END-IF.                                                              
237700 4410-EXIT.                                                               
237800     EXIT.                                                                
237900                                                                          
238000*KEEPS THE HIGHEST CS-T-MONTH SEEN SO FAR.                                
238100*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
238200 4415-MAX-CASH-STEP.                                                      
238300*BRANCH ON THE CONDITION BELOW.                                           
238400*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
238500     IF CS-T-MONTH(WS-CS-IDX) > WS-END-MONTH                              
238600*SET THE FIELD FOR THIS PATH THROUGH THE LOGIC.                           
238700*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
238800         MOVE CS-T-MONTH(WS-CS-IDX) TO WS-END-MONTH                       
238900     END-IF.                                                              
239000 4415-EXIT.                                                               
239100     EXIT.                                                                
239200                                                                          
239300*LOADS THE THREE-MONTH RUNWAY WINDOW (LATEST MONTH AND THE                
239400*TWO BEFORE IT) FROM THE CASH TABLE, THEN HANDS OFF TO                    
239500*4440 TO PATCH ANY GAPS BEFORE THE BURN RATE IS COMPUTED.                 
239600*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
239700 4420-BUILD-RUNWAY-WINDOW.                                                
239800*NEXT STEP IN THIS PARAGRAPH.                                             
239900*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
240000     COMPUTE WS-SUBTRACT-N = 3 - WS-RW-IDX.                               
240100*CARRY WS-END-MONTH FORWARD FOR THE NEXT STEP.                            
240200*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
240300     MOVE WS-END-MONTH TO WS-MONTH-TEXT.                                  
240400*HAND OFF TO THE PARAGRAPH THAT DOES THE NEXT PIECE OF WORK.              
240500*CONSISTENT WITH HOW THE REST OF THE PROGRAM HANDLES THIS CASE.           
240600     PERFORM 3450-SUBTRACT-MONTHS THRU 3450-EXIT.                         
240700*CARRY WS-RESULT-MONTH FORWARD FOR THE NEXT STEP.                         
240800*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
240900     MOVE WS-RESULT-MONTH TO RW-MONTH(WS-RW-IDX).                         
241000*SAVE OFF ZERO HERE SO THE FOLLOWING LOGIC HAS IT.                        
241100*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
241200     MOVE ZERO TO RW-BALANCE(WS-RW-IDX).                                  
241300*CARRY RW-HAS-DATA-SW FORWARD FOR THE NEXT STEP.                          
241400*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
241500     MOVE 'N'  TO RW-HAS-DATA-SW(WS-RW-IDX).                              
241600*BRANCH ON THE CONDITION BELOW.                                           
241700*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
241800     IF CS-COUNT NOT = ZERO                                               
241900*DROP DOWN A LEVEL TO HANDLE THIS CASE.                                   
242000*CONSISTENT WITH HOW THE REST OF THE PROGRAM HANDLES THIS CASE.           
242100         PERFORM 4430-SUM-RUNWAY-MONTH                                    
242200             VARYING WS-CS-IDX FROM 1 BY 1                                
242300                 UNTIL WS-CS-IDX > CS-COUNT                               
242400     END-IF.                                                              
242500 4420-EXIT.                                                               
242600     EXIT.                                                                
242700                                                                          
242800*ADDS ONE CASH-TABLE ROW'S BALANCE INTO THE RUNWAY WINDOW                 
242900*SLOT FOR ITS MONTH, IF THAT MONTH IS ONE OF THE THREE THE                
243000*WINDOW IS TRACKING.                                                      
243100*NOTHING HERE DEPENDS ON HOW ANY OTHER PARAGRAPH IS WRITTEN.              
243200 4430-SUM-RUNWAY-MONTH.                                                   
243300*BRANCH ON THE CONDITION BELOW.                                           
243400*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
243500     IF CS-T-MONTH(WS-CS-IDX) = RW-MONTH(WS-RW-IDX)                       
243600*RECORD THE FIGURE FOR THIS CASE.                                         
243700*THIS STEP IS CHEAP ENOUGH NOT TO WORRY ABOUT PERFORMANCE.                
243800         MOVE CS-T-MONTH(WS-CS-IDX)    TO WS-RATE-MONTH                   
243900*RECORD THE FIGURE FOR THIS CASE.                                         
244000*CONSISTENT WITH HOW THE REST OF THE PROGRAM HANDLES THIS CASE.           
244100         MOVE CS-T-CURRENCY(WS-CS-IDX) TO WS-RATE-CURRENCY                
244200*DROP DOWN A LEVEL TO HANDLE THIS CASE.                                   
244300*NOTHING HERE DEPENDS ON HOW ANY OTHER PARAGRAPH IS WRITTEN.              
244400         PERFORM 2500-FIND-FX-RATE THRU 2500-EXIT                         
244500*WORK OUT THE FIGURE FOR THIS BRANCH.                                     
244600*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
244700         COMPUTE WS-LINE-USD ROUNDED =                                    
244800             CS-T-BALANCE(WS-CS-IDX) * WS-RATE-RESULT                     
244900*FOLD THIS INTO THE RUNNING TOTAL FOR THIS BRANCH.                        
245000*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
245100         ADD WS-LINE-USD TO RW-BALANCE(WS-RW-IDX)                         
245200*CARRY THIS VALUE FORWARD FOR THE BRANCH BELOW.                           
245300*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
245400         MOVE 'Y' TO RW-HAS-DATA-SW(WS-RW-IDX)                            
245500     END-IF.                                                              
245600 4430-EXIT.                                                               
245700     EXIT.                                                                
245800                                                                          
245900*FORWARD-FILL THEN BACKWARD-FILL ACROSS THE 3-SLOT WINDOW ONLY            
246000*(NOT THE WHOLE CASH FILE) - SEE BATCH FLOW, CASH RUNWAY.                 
246100*THIS STEP IS CHEAP ENOUGH NOT TO WORRY ABOUT PERFORMANCE.                
246200 4440-FILL-RUNWAY-WINDOW.                                                 
246300*BRANCH ON THE CONDITION BELOW.                                           
246400*SAME APPROACH AS THE OTHER PARAGRAPHS THAT DO THIS KIND OF WORK.         
246500     IF RW-HAS-DATA-SW(1) = 'N' AND RW-HAS-DATA-SW(2) = 'Y'               
246600*CARRY THIS VALUE FORWARD FOR THE BRANCH BELOW.                           
246700*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
246800         MOVE RW-BALANCE(2) TO RW-BALANCE(1)                              
246900*SET THE FIELD FOR THIS PATH THROUGH THE LOGIC.                           
247000*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
247100         MOVE 'Y' TO RW-HAS-DATA-SW(1)                                    
247200     END-IF.                                                              
247300*TEST BEFORE ACTING - SEE THE BRANCH BELOW.                               
247400*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
247500     IF RW-HAS-DATA-SW(2) = 'N' AND RW-HAS-DATA-SW(1) = 'Y'               
247600*CARRY THIS VALUE FORWARD FOR THE BRANCH BELOW.                           
247700*CONSISTENT WITH HOW THE REST OF THE PROGRAM HANDLES THIS CASE.           
247800         MOVE RW-BALANCE(1) TO RW-BALANCE(2)                              
247900*RECORD THE FIGURE FOR THIS CASE.                                         
248000*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
248100         MOVE 'Y' TO RW-HAS-DATA-SW(2)                                    
248200     END-IF.                                                              
248300*TEST BEFORE ACTING - SEE THE BRANCH BELOW.                               
248400*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
248500     IF RW-HAS-DATA-SW(3) = 'N' AND RW-HAS-DATA-SW(2) = 'Y'               
248600*RECORD THE FIGURE FOR THIS CASE.                                         
248700*NOTHING HERE DEPENDS ON HOW ANY OTHER PARAGRAPH IS WRITTEN.              
248800         MOVE RW-BALANCE(2) TO RW-BALANCE(3)                              
248900*CARRY THIS VALUE FORWARD FOR THE BRANCH BELOW.                           
249000*SAME APPROACH AS THE OTHER PARAGRAPHS THAT DO THIS KIND OF WORK.         
249100         MOVE 'Y' TO RW-HAS-DATA-SW(3)                                    
249200     END-IF.                                                              
249300*TEST BEFORE ACTING - SEE THE BRANCH BELOW.                               
249400*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
249500     IF RW-HAS-DATA-SW(1) = 'N' AND RW-HAS-DATA-SW(3) = 'Y'               
249600*RECORD THE FIGURE FOR THIS CASE.                                         
249700*NOTHING HERE DEPENDS ON HOW ANY OTHER PARAGRAPH IS WRITTEN.              
249800         MOVE RW-BALANCE(3) TO RW-BALANCE(1)                              
249900*RECORD THE FIGURE FOR THIS CASE.                                         
250000*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
250100         MOVE 'Y' TO RW-HAS-DATA-SW(1)                                    
250200     END-IF.                                                              
250300*BRANCH ON THE CONDITION BELOW.                                           
250400*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
250500     IF RW-HAS-DATA-SW(2) = 'N' AND RW-HAS-DATA-SW(3) = 'Y'               
250600*RECORD THE FIGURE FOR THIS CASE.                                         
250700*SAME APPROACH AS THE OTHER PARAGRAPHS THAT DO THIS KIND OF WORK.         
250800         MOVE RW-BALANCE(3) TO RW-BALANCE(2)                              
250900*RECORD THE FIGURE FOR THIS CASE.                                         
251000*CONSISTENT WITH HOW THE REST OF THE PROGRAM HANDLES THIS CASE.           
251100         MOVE 'Y' TO RW-HAS-DATA-SW(2)                                    
251200     END-IF.                                                              
251300 4440-EXIT.                                                               
251400     EXIT.                                                                
251500                                                                          
251600*NONE OF THE FIVE KEYWORD TESTS IN 3120 FIRED - PRINT A                   
251700*POLITE MESSAGE RATHER THAN GUESS AT WHAT WAS MEANT.                      
251800*THIS STEP IS CHEAP ENOUGH NOT TO WORRY ABOUT PERFORMANCE.                
251900 4900-UNKNOWN-INTENT.                                                     
252000*SPOOL THIS LINE TO THE PRINT FILE.                                       
252100*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
252200     WRITE PRTLINE FROM RPT-UNKNOWN-LINE.                                 
252300 4900-EXIT.                                                               
252400     EXIT.                                                                
252500                                                                          
252600*REPORT WRITER PARAGRAPHS - ONE GROUP PER ANALYSIS, EACH                  
252700*MOVING ITS FIGURES INTO THE SHARED RPT-* LINE LAYOUTS AND                
252800*WRITING THEM TO REPORT-FILE.                                             
252900*THREE MONEY LINES SHARE ONE LAYOUT (RPT-MONEY-LINE) - EACH               
253000*CONVERTED TO A WHOLE-DOLLAR, ROUNDED FIGURE JUST BEFORE ITS              
253100*OWN WRITE SO THE REDEFINE IN WORKING STORAGE IS NEVER LEFT               
253200*HOLDING A STALE VALUE FROM THE LINE BEFORE IT.                           
253300*CONSISTENT WITH HOW THE REST OF THE PROGRAM HANDLES THIS CASE.           
253400 5100-WRITE-REV-BUDGET.                                                   
253500*SAVE OFF MONTH HERE SO THE FOLLOWING LOGIC HAS IT.                       
253600*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
253700     MOVE 'MONTH:        ' TO RM-LABEL.                                   
253800*CARRY WS-TARGET-MONTH FORWARD FOR THE NEXT STEP.                         
253900*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
254000     MOVE WS-TARGET-MONTH  TO RM-MONTH.                                   
254100*SPOOL THIS LINE TO THE PRINT FILE.                                       
254200*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
254300     WRITE PRTLINE FROM RPT-MONTH-LINE.                                   
254400*SAVE OFF REVENUE HERE SO THE FOLLOWING LOGIC HAS IT.                     
254500*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
254600     MOVE 'REVENUE ACTUAL (USD):'   TO RL-LABEL.                          
254700*DERIVE WS-AMOUNT-DOLLARS FROM THE FIGURES ABOVE.                         
254800*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
254900     COMPUTE WS-AMOUNT-DOLLARS ROUNDED = WS-ACTUAL-USD.                   
255000*CARRY WS-AMOUNT-DOLLARS FORWARD FOR THE NEXT STEP.                       
255100*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
255200     MOVE WS-AMOUNT-DOLLARS TO RL-VALUE.                                  
255300*SPOOL THIS LINE TO THE PRINT FILE.                                       
255400*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
255500     WRITE PRTLINE FROM RPT-MONEY-LINE.                                   
255600*CARRY BUDGET FORWARD FOR THE NEXT STEP.                                  
255700*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
255800     MOVE 'BUDGET (USD):'          TO RL-LABEL.                           
255900*PART OF THE SAME STEP.                                                   
256000*SEE THE PARAGRAPH BANNER ABOVE FOR THE FULL PICTURE OF WHY.              
256100     COMPUTE WS-AMOUNT-DOLLARS ROUNDED = WS-BUDGET-USD.                   
256200*CARRY WS-AMOUNT-DOLLARS FORWARD FOR THE NEXT STEP.                       
256300*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
256400     MOVE WS-AMOUNT-DOLLARS TO RL-VALUE.                                  
256500*SPOOL THIS LINE TO THE PRINT FILE.                                       
256600*NOTHING HERE DEPENDS ON HOW ANY OTHER PARAGRAPH IS WRITTEN.              
256700     WRITE PRTLINE FROM RPT-MONEY-LINE.                                   
256800*SAVE OFF VARIANCE HERE SO THE FOLLOWING LOGIC HAS IT.                    
256900*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
257000     MOVE 'VARIANCE (USD):'        TO RL-LABEL.                           
257100*DERIVE WS-AMOUNT-DOLLARS FROM THE FIGURES ABOVE.                         
257200*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
257300     COMPUTE WS-AMOUNT-DOLLARS ROUNDED = WS-VARIANCE-USD.                 
257400*SAVE OFF WS-AMOUNT-DOLLARS HERE SO THE FOLLOWING LOGIC HAS IT.           
257500*SEE THE PARAGRAPH BANNER ABOVE FOR THE FULL PICTURE OF WHY.              
257600     MOVE WS-AMOUNT-DOLLARS TO RL-VALUE.                                  
257700*SPOOL THIS LINE TO THE PRINT FILE.                                       
257800*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
257900     WRITE PRTLINE FROM RPT-MONEY-LINE.                                   
258000 5100-EXIT.                                                               
258100     EXIT.                                                                
258200                                                                          
258300*WRITES THE HEADER LINE THEN ONE DETAIL LINE PER TRAILING                 
258400*MONTH IN TREND-TABLE, OLDEST MONTH FIRST.                                
258500*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
258600 5200-WRITE-GM-TREND.                                                     
258700*SPOOL THIS LINE TO THE PRINT FILE.                                       
258800*NOTHING HERE DEPENDS ON HOW ANY OTHER PARAGRAPH IS WRITTEN.              
258900     WRITE PRTLINE FROM RPT-GM-HEADER-LINE.                               
259000*DROP DOWN TO THE PARAGRAPH THAT HANDLES THIS STEP.                       
259100*SAME APPROACH AS THE OTHER PARAGRAPHS THAT DO THIS KIND OF WORK.         
259200     PERFORM 5210-WRITE-GM-ROW                                            
259300         VARYING WS-TR-IDX FROM 1 BY 1 UNTIL WS-TR-IDX > TR-COUNT.        
259400 5200-EXIT.                                                               
259500     EXIT.                                                                
259600                                                                          
259700*FORMATS ONE TREND-TABLE ROW - SHOWS "N/A   " FOR THE PERCENT             
259800*COLUMN WHEN THE ROW'S REVENUE WAS ZERO, OTHERWISE ROUNDS THE             
259900*4-DECIMAL GM% DOWN TO ONE DECIMAL FOR DISPLAY (ROUNDED, NOT              
260000*TRUNCATED - SEE THE CHANGE LOG).                                         
260100*NOTHING HERE DEPENDS ON HOW ANY OTHER PARAGRAPH IS WRITTEN.              
260200 5210-WRITE-GM-ROW.                                                       
260300*SAVE OFF TR-MONTH HERE SO THE FOLLOWING LOGIC HAS IT.                    
260400*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
260500     MOVE TR-MONTH(WS-TR-IDX) TO GM-MONTH.                                
260600*NEXT STEP IN THIS PARAGRAPH.                                             
260700*THIS STEP IS CHEAP ENOUGH NOT TO WORRY ABOUT PERFORMANCE.                
260800     COMPUTE WS-AMOUNT-DOLLARS ROUNDED = TR-REVENUE(WS-TR-IDX).           
260900*STAGE WS-AMOUNT-DOLLARS BEFORE THE NEXT TEST.                            
261000*SEE THE PARAGRAPH BANNER ABOVE FOR THE FULL PICTURE OF WHY.              
261100     MOVE WS-AMOUNT-DOLLARS TO GM-REVENUE.                                
261200*DERIVE WS-AMOUNT-DOLLARS FROM THE FIGURES ABOVE.                         
261300*SAME APPROACH AS THE OTHER PARAGRAPHS THAT DO THIS KIND OF WORK.         
261400     COMPUTE WS-AMOUNT-DOLLARS ROUNDED = TR-COGS(WS-TR-IDX).              
261500*STAGE WS-AMOUNT-DOLLARS BEFORE THE NEXT TEST.                            
261600*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
261700     MOVE WS-AMOUNT-DOLLARS TO GM-COGS.                                   
261800*TEST BEFORE ACTING - SEE THE BRANCH BELOW.                               
261900*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
262000     IF TR-GM-NA-SW(WS-TR-IDX) = 'Y'                                      
262100*CARRY THIS VALUE FORWARD FOR THE BRANCH BELOW.                           
262200*SEE THE PARAGRAPH BANNER ABOVE FOR THE FULL PICTURE OF WHY.              
262300         MOVE 'N/A   ' TO GM-PERCENT-OUT                                  
262400*IF THE TEST ABOVE FAILED, THIS IS THE ALTERNATE PATH.                    
262500*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
262600     ELSE                                                                 
262700*DERIVE THE RESULT FOR THIS CASE.                                         
262800*CONSISTENT WITH HOW THE REST OF THE PROGRAM HANDLES THIS CASE.           
262900         COMPUTE WS-GM-PERCENT ROUNDED =                                  
263000             ((TR-REVENUE(WS-TR-IDX) - TR-COGS(WS-TR-IDX))                
263100              / TR-REVENUE(WS-TR-IDX)) * 100                              
263200*WORK OUT THE FIGURE FOR THIS BRANCH.                                     
263300*THIS STEP IS CHEAP ENOUGH NOT TO WORRY ABOUT PERFORMANCE.                
263400         COMPUTE WS-GM-PCT-1DEC ROUNDED = WS-GM-PERCENT                   
263500*SET THE FIELD FOR THIS PATH THROUGH THE LOGIC.                           
263600*SAME APPROACH AS THE OTHER PARAGRAPHS THAT DO THIS KIND OF WORK.         
263700         MOVE WS-GM-PCT-1DEC TO WS-GM-PCT-EDIT                            
263800*CARRY THIS VALUE FORWARD FOR THE BRANCH BELOW.                           
263900*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
264000         MOVE WS-GM-PCT-EDIT TO GM-PERCENT-OUT                            
264100     END-IF.                                                              
264200*SPOOL THIS LINE TO THE PRINT FILE.                                       
264300*THIS STEP IS CHEAP ENOUGH NOT TO WORRY ABOUT PERFORMANCE.                
264400     WRITE PRTLINE FROM RPT-GM-DETAIL-LINE.                               
264500 5210-EXIT.                                                               
264600     EXIT.                                                                
264700                                                                          
264800*WRITES THE HEADER LINE THEN ONE DETAIL LINE PER CATEGORY IN              
264900*OPEX-TABLE, IN THE DESCENDING ORDER THE SORT LEFT IT IN,                 
265000*FOLLOWED BY A GRAND TOTAL LINE.                                          
265100*SAME APPROACH AS THE OTHER PARAGRAPHS THAT DO THIS KIND OF WORK.         
265200 5300-WRITE-OPEX.                                                         
265300*SAVE OFF MONTH HERE SO THE FOLLOWING LOGIC HAS IT.                       
265400*THIS STEP IS CHEAP ENOUGH NOT TO WORRY ABOUT PERFORMANCE.                
265500     MOVE 'MONTH:        '  TO RM-LABEL.                                  
265600*CARRY WS-TARGET-MONTH FORWARD FOR THE NEXT STEP.                         
265700*SEE THE PARAGRAPH BANNER ABOVE FOR THE FULL PICTURE OF WHY.              
265800     MOVE WS-TARGET-MONTH   TO RM-MONTH.                                  
265900*SPOOL THIS LINE TO THE PRINT FILE.                                       
266000*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
266100     WRITE PRTLINE FROM RPT-MONTH-LINE.                                   
266200*SPOOL THIS LINE TO THE PRINT FILE.                                       
266300*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
266400     WRITE PRTLINE FROM RPT-OPEX-HEADER-LINE.                             
266500*SAVE OFF ZERO HERE SO THE FOLLOWING LOGIC HAS IT.                        
266600*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
266700     MOVE ZERO TO WS-OPEX-USD.                                            
266800*TEST BEFORE ACTING - SEE THE BRANCH BELOW.                               
266900*CONSISTENT WITH HOW THE REST OF THE PROGRAM HANDLES THIS CASE.           
267000     IF OP-COUNT NOT = ZERO                                               
267100*DROP DOWN A LEVEL TO HANDLE THIS CASE.                                   
267200*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
267300         PERFORM 5310-WRITE-OPEX-ROW                                      
267400             VARYING WS-OP-IDX FROM 1 BY 1                                
267500                 UNTIL WS-OP-IDX > OP-COUNT                               
267600     END-IF.                                                              
267700*STAGE TOTAL BEFORE THE NEXT TEST.                                        
267800*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
267900     MOVE 'TOTAL OPEX:'            TO RL-LABEL.                           
268000*DERIVE WS-AMOUNT-DOLLARS FROM THE FIGURES ABOVE.                         
268100*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
268200     COMPUTE WS-AMOUNT-DOLLARS ROUNDED = WS-OPEX-USD.                     
268300*STAGE WS-AMOUNT-DOLLARS BEFORE THE NEXT TEST.                            
268400*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
268500     MOVE WS-AMOUNT-DOLLARS TO RL-VALUE.                                  
268600*SPOOL THIS LINE TO THE PRINT FILE.                                       
268700*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
268800     WRITE PRTLINE FROM RPT-MONEY-LINE.                                   
268900 5300-EXIT.                                                               
269000     EXIT.                                                                
269100                                                                          
269200*FORMATS ONE OPEX-TABLE ROW FOR PRINT.                                    
269300*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
269400 5310-WRITE-OPEX-ROW.                                                     
269500*STAGE OP-CATEGORY BEFORE THE NEXT TEST.                                  
269600*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
269700     MOVE OP-CATEGORY(WS-OP-IDX) TO OP-CATEGORY-OUT.                      
269800*DERIVE WS-AMOUNT-DOLLARS FROM THE FIGURES ABOVE.                         
269900*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
270000     COMPUTE WS-AMOUNT-DOLLARS ROUNDED = OP-AMOUNT(WS-OP-IDX).            
270100*STAGE WS-AMOUNT-DOLLARS BEFORE THE NEXT TEST.                            
270200*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
270300     MOVE WS-AMOUNT-DOLLARS TO OP-AMOUNT-OUT.                             
270400*SPOOL THIS LINE TO THE PRINT FILE.                                       
270500*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
270600     WRITE PRTLINE FROM RPT-OPEX-DETAIL-LINE.                             
270700*ROLL THIS FIGURE INTO THE RUNNING TOTAL.                                 
270800*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
270900     ADD OP-AMOUNT(WS-OP-IDX) TO WS-OPEX-USD.                             
271000 5310-EXIT.                                                               
271100     EXIT.                                                                
271200                                                                          
271300*PRINTS THE EBITDA PROXY FIGURE FOLLOWED BY THE THREE                     
271400*COMPONENT LINES (REVENUE, COGS, OPEX) SO THE ANALYST CAN                 
271500*SEE THE BUILD-UP WITHOUT RE-RUNNING THE OTHER TWO REPORTS.               
271600*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
271700 5400-WRITE-EBITDA.                                                       
271800*STAGE MONTH BEFORE THE NEXT TEST.                                        
271900*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
272000     MOVE 'MONTH:        ' TO RM-LABEL.                                   
272100*SAVE OFF WS-TARGET-MONTH HERE SO THE FOLLOWING LOGIC HAS IT.             
272200*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
272300     MOVE WS-TARGET-MONTH  TO RM-MONTH.                                   
272400*SPOOL THIS LINE TO THE PRINT FILE.                                       
272500*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
272600     WRITE PRTLINE FROM RPT-MONTH-LINE.                                   
272700*SAVE OFF EBITDA HERE SO THE FOLLOWING LOGIC HAS IT.                      
272800*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
272900     MOVE 'EBITDA (USD):'          TO RL-LABEL.                           
273000*FOLLOWS ON FROM THE LINE ABOVE.                                          
273100*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
273200     COMPUTE WS-AMOUNT-DOLLARS ROUNDED = WS-EBITDA-USD.                   
273300*STAGE WS-AMOUNT-DOLLARS BEFORE THE NEXT TEST.                            
273400*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
273500     MOVE WS-AMOUNT-DOLLARS TO RL-VALUE.                                  
273600*SPOOL THIS LINE TO THE PRINT FILE.                                       
273700*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
273800     WRITE PRTLINE FROM RPT-MONEY-LINE.                                   
273900*CARRY REVENUE FORWARD FOR THE NEXT STEP.                                 
274000*SAME APPROACH AS THE OTHER PARAGRAPHS THAT DO THIS KIND OF WORK.         
274100     MOVE 'REVENUE (USD):'         TO RL-LABEL.                           
274200*CARRIES ON THE LOGIC ABOVE.                                              
274300*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
274400     COMPUTE WS-AMOUNT-DOLLARS ROUNDED = WS-REVENUE-USD.                  
274500*CARRY WS-AMOUNT-DOLLARS FORWARD FOR THE NEXT STEP.                       
274600*SAME APPROACH AS THE OTHER PARAGRAPHS THAT DO THIS KIND OF WORK.         
274700     MOVE WS-AMOUNT-DOLLARS TO RL-VALUE.                                  
274800*SPOOL THIS LINE TO THE PRINT FILE.                                       
274900*CONSISTENT WITH HOW THE REST OF THE PROGRAM HANDLES THIS CASE.           
275000     WRITE PRTLINE FROM RPT-MONEY-LINE.                                   
275100*STAGE COGS BEFORE THE NEXT TEST.                                         
275200*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
275300     MOVE 'COGS (USD):'            TO RL-LABEL.                           
275400*CARRIES ON THE LOGIC ABOVE.                                              
275500*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
275600     COMPUTE WS-AMOUNT-DOLLARS ROUNDED = WS-COGS-USD.                     
275700*SAVE OFF WS-AMOUNT-DOLLARS HERE SO THE FOLLOWING LOGIC HAS IT.           
275800*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
275900     MOVE WS-AMOUNT-DOLLARS TO RL-VALUE.                                  
276000*SPOOL THIS LINE TO THE PRINT FILE.                                       
276100*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
276200     WRITE PRTLINE FROM RPT-MONEY-LINE.                                   
276300*STAGE OPEX BEFORE THE NEXT TEST.                                         
276400*STRAIGHTFORWARD ONCE YOU KNOW WHAT THE PARAGRAPH IS FOR.                 
276500     MOVE 'OPEX (USD):'            TO RL-LABEL.                           
276600*DERIVE WS-AMOUNT-DOLLARS FROM THE FIGURES ABOVE.                         
276700*THIS STEP IS CHEAP ENOUGH NOT TO WORRY ABOUT PERFORMANCE.                
276800     COMPUTE WS-AMOUNT-DOLLARS ROUNDED = WS-OPEX-USD.                     
276900*STAGE WS-AMOUNT-DOLLARS BEFORE THE NEXT TEST.                            
277000*NOTHING HERE DEPENDS ON HOW ANY OTHER PARAGRAPH IS WRITTEN.              
277100     MOVE WS-AMOUNT-DOLLARS TO RL-VALUE.                                  
277200*SPOOL THIS LINE TO THE PRINT FILE.                                       
277300*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
277400     WRITE PRTLINE FROM RPT-MONEY-LINE.                                   
277500 5400-EXIT.                                                               
277600     EXIT.                                                                
277700                                                                          
277800*PRINTS THE CURRENT CASH BALANCE AND AVERAGE MONTHLY BURN,                
277900*THEN EITHER THE RUNWAY-IN-MONTHS LINE OR THE UNLIMITED LINE              
278000*DEPENDING ON WHETHER THE COMPANY IS ACTUALLY BURNING CASH.               
278100*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
278200 5500-WRITE-RUNWAY.                                                       
278300*STAGE MONTH BEFORE THE NEXT TEST.                                        
278400*SAME APPROACH AS THE OTHER PARAGRAPHS THAT DO THIS KIND OF WORK.         
278500     MOVE 'AS OF MONTH:  '  TO RM-LABEL.                                  
278600*CARRY WS-END-MONTH FORWARD FOR THE NEXT STEP.                            
278700*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
278800     MOVE WS-END-MONTH      TO RM-MONTH.                                  
278900*SPOOL THIS LINE TO THE PRINT FILE.                                       
279000*NO CHANGE EXPECTED HERE UNLESS THE LEDGER FEED LAYOUT CHANGES.           
279100     WRITE PRTLINE FROM RPT-MONTH-LINE.                                   
279200*STAGE CURRENT BEFORE THE NEXT TEST.                                      
279300*THIS STEP IS CHEAP ENOUGH NOT TO WORRY ABOUT PERFORMANCE.                
279400     MOVE 'CURRENT CASH (USD):'    TO RL-LABEL.                           
279500*FOLLOWS ON FROM THE LINE ABOVE.                                          
279600*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
279700     COMPUTE WS-AMOUNT-DOLLARS ROUNDED = WS-CASH-CURRENT.                 
279800*STAGE WS-AMOUNT-DOLLARS BEFORE THE NEXT TEST.                            
279900*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
280000     MOVE WS-AMOUNT-DOLLARS TO RL-VALUE.                                  
280100*SPOOL THIS LINE TO THE PRINT FILE.                                       
280200*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
280300     WRITE PRTLINE FROM RPT-MONEY-LINE.                                   
280400*SAVE OFF AVG HERE SO THE FOLLOWING LOGIC HAS IT.                         
280500*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
280600     MOVE 'AVG MONTHLY BURN (USD):' TO RL-LABEL.                          
280700*DERIVE WS-AMOUNT-DOLLARS FROM THE FIGURES ABOVE.                         
280800*CONSISTENT WITH HOW THE REST OF THE PROGRAM HANDLES THIS CASE.           
280900     COMPUTE WS-AMOUNT-DOLLARS ROUNDED = WS-AVG-BURN.                     
281000*CARRY WS-AMOUNT-DOLLARS FORWARD FOR THE NEXT STEP.                       
281100*THIS STEP IS CHEAP ENOUGH NOT TO WORRY ABOUT PERFORMANCE.                
281200     MOVE WS-AMOUNT-DOLLARS TO RL-VALUE.                                  
281300*SPOOL THIS LINE TO THE PRINT FILE.                                       
281400*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
281500     WRITE PRTLINE FROM RPT-MONEY-LINE.                                   
281600*TEST BEFORE ACTING - SEE THE BRANCH BELOW.                               
281700*SAME APPROACH AS THE OTHER PARAGRAPHS THAT DO THIS KIND OF WORK.         
281800     IF WS-AVG-BURN > ZERO                                                
281900*DERIVE THE RESULT FOR THIS CASE.                                         
282000*CONSISTENT WITH HOW THE REST OF THE PROGRAM HANDLES THIS CASE.           
282100         COMPUTE WS-RUNWAY-MONTHS ROUNDED =                               
282200             WS-CASH-CURRENT / WS-AVG-BURN                                
282300*CARRY THIS VALUE FORWARD FOR THE BRANCH BELOW.                           
282400*SAME APPROACH AS THE OTHER PARAGRAPHS THAT DO THIS KIND OF WORK.         
282500         MOVE WS-RUNWAY-MONTHS TO RW-MONTHS-OUT                           
282600*SPOOL THE LINE FOR THIS CASE.                                            
282700*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
282800         WRITE PRTLINE FROM RPT-RUNWAY-LINE                               
282900*OTHERWISE, FALL THROUGH TO THIS CASE INSTEAD.                            
283000*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
283100     ELSE                                                                 
283200*SPOOL THE LINE FOR THIS CASE.                                            
283300*NOTHING FANCY HERE - SAME IDIOM USED ELSEWHERE IN THIS PROGRAM.          
283400         WRITE PRTLINE FROM RPT-UNLIMITED-LINE                            
283500     END-IF.                                                              
283600 5500-EXIT.                                                               
283700     EXIT.                                                                
283800                                                                          
283900*CLOSES ALL FIVE FILES BEFORE STOP RUN - NOTHING FANCIER                  
284000*NEEDED SINCE ALL WORK IS DONE IN MEMORY AND WRITTEN AS WE GO.            
284100*NO SPECIAL CASE TO WORRY ABOUT BEYOND WHAT IS SHOWN ABOVE.               
284200 8000-TERMINATE.                                                          
284300*CLOSE OUT THE FILE - NOTHING ELSE TOUCHES IT AFTER THIS.                 
284400*KEPT SIMPLE ON PURPOSE - RUNS ONCE PER QUESTION, NOT IN A LOOP.          
284500     CLOSE ACTUALS-FILE                                                   
284600           BUDGET-FILE                                                    
284700           CASH-FILE                                                      
284800           FX-FILE                                                        
284900           QUERY-FILE                                                     
285000           REPORT-FILE.                                                   
285100*MARK THE SWITCH SO A DUMP TAKEN AFTER THIS POINT SHOWS THE               
285200*RUN REACHED NORMAL TERMINATION RATHER THAN AN ABEND.                     
285300     MOVE 'Y' TO WS-EOJ-SWITCH.                                           
285400 8000-EXIT.                                                               
285500     EXIT.                                                                
285600                                                                          
285700*READ-AHEAD FOR THE QUERY FILE - SETS QY-EOF-SW SO THE MAIN               
285800*LOOP IN 0000 KNOWS WHEN TO STOP WITHOUT A SEPARATE COUNTER.              
285900*AT-END DROPS STRAIGHT TO THE EXIT PARAGRAPH - NO NORMAL                  
286000*PROCESSING TO SKIP ON THIS ONE, BUT THE GO TO KEEPS THE                  
286100*SAME SHAPE AS THE OTHER FOUR READ PARAGRAPHS BELOW.                      
286200 9100-READ-QUERY.                                                         
286300     READ QUERY-FILE                                                      
286400         AT END                                                           
286500             MOVE 'YES' TO QY-EOF-SW                                      
286600             GO TO 9100-EXIT.                                             
286700 9100-EXIT.                                                               
286800     EXIT.                                                                
286900                                                                          
287000*READ-AHEAD FOR THE FX FILE, USED ONLY WHILE LOADING THE                  
287100*TABLE IN 2100.                                                           
287200 9200-READ-FX.                                                            
287300     READ FX-FILE                                                         
287400         AT END                                                           
287500             MOVE 'YES' TO FX-EOF-SW                                      
287600             GO TO 9200-EXIT.                                             
287700 9200-EXIT.                                                               
287800     EXIT.                                                                
287900                                                                          
288000*READ-AHEAD FOR THE ACTUALS FILE, USED ONLY WHILE LOADING                 
288100*THE TABLE IN 2200.                                                       
288200 9300-READ-ACTUALS.                                                       
288300     READ ACTUALS-FILE                                                    
288400         AT END                                                           
288500             MOVE 'YES' TO AC-EOF-SW                                      
288600             GO TO 9300-EXIT.                                             
288700 9300-EXIT.                                                               
288800     EXIT.                                                                
288900                                                                          
289000*READ-AHEAD FOR THE BUDGET FILE, USED ONLY WHILE LOADING THE              
289100*TABLE IN 2300.                                                           
289200 9400-READ-BUDGET.                                                        
289300     READ BUDGET-FILE                                                     
289400         AT END                                                           
289500             MOVE 'YES' TO BG-EOF-SW                                      
289600             GO TO 9400-EXIT.                                             
289700 9400-EXIT.                                                               
289800     EXIT.                                                                
289900                                                                          
290000*READ-AHEAD FOR THE CASH FILE, USED ONLY WHILE LOADING THE                
290100*TABLE IN 2400.                                                           
290200 9500-READ-CASH.                                                          
290300     READ CASH-FILE                                                       
290400         AT END                                                           
290500             MOVE 'YES' TO CS-EOF-SW                                      
290600             GO TO 9500-EXIT.                                             
290700 9500-EXIT.                                                               
290800     EXIT.                                                                
